000100*===============================================================*
000200* PROGRAM NAME:    GRDBLD
000300* ORIGINAL AUTHOR: S. DEAN PRATT
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 S. DEAN PRATT   CREATED.  COLLAPSES THE LONG MAPPING   SDP91   
000900*                          FILE INTO THE CANONICAL CONCEPT-BY-    SDP91   
001000*                          YEAR GRID FOR THE PANEL BUILD.         SDP91   
001100* 09/02/92 S. DEAN PRATT   ADDED THE AGE-HEAD / AGE-SPOUSE LABEL  SDP92   
001200*                          OVERRIDE -- NORMALIZATION ALONE WAS    SDP92   
001300*                          SPLITTING AGE ACROSS SIX CONCEPTS.     SDP92   
001400* 02/14/94 M.J. FENWICK    CONFLICT REPORT ADDED SO OPS CAN SEE   MJF94   
001500*                          WHICH CODE LOST A (CONCEPT,YEAR) TIE   MJF94   
001600*                          WITHOUT RERUNNING WITH TRACE ON.       MJF94   
001700* 11/08/95 M.J. FENWICK    SCORING NOW CAPS THE CODE-FREQUENCY    MJF95   
001800*                          BONUS AT 2 -- A HANDFUL OF CODES       MJF95   
001900*                          REPEATED 40+ TIMES WERE SWAMPING THE   MJF95   
002000*                          LABEL-QUALITY TERMS.                   MJF95   
002100* 07/22/97 D. R. ESPOSITO  MANUAL MERGE TABLE ADDED FOR THE       DRE97   
002200*                          RETIREMENT/IRA VALUE-VEHICLES          DRE97   
002300*                          MISCLASSIFICATION (TICKET 2281).       DRE97   
002400* 12/01/98 L.A. OKONKWO    Y2K: YEAR FILTER AND WAVE-MARKER SCAN  LAO98   
002500*                          NO LONGER ASSUME A 2-DIGIT YEAR.       LAO98   
002600* 06/15/99 L.A. OKONKWO    Y2K SIGN-OFF.  ALL YEAR COMPARISONS    LAO99   
002700*                          ARE NOW 4-DIGIT NUMERIC.               LAO99   
002800* 04/03/03 D. R. ESPOSITO  REQUEST #6011 -- UNMATCHED-CONCEPT     DRE03   
002900*                          AND PER-YEAR COVERAGE REPORTS ADDED.   DRE03   
003000* 10/14/06 P. N. ABERNATHY LEFTOVERS REPORT SPLIT OUT FROM THE    DRE03   
003100*                          CONSOLE LOG PER AUDIT REQUEST.         DRE03   
003200*===============================================================* DRE03   
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.    GRDBLD.
003500 AUTHOR.        S. DEAN PRATT.
003600 INSTALLATION.  MORONS LOSERS AND BIMBOES.
003700 DATE-WRITTEN.  03/11/91.
003800 DATE-COMPILED.
003900 SECURITY.      NON-CONFIDENTIAL.
004000*===============================================================*
004100 ENVIRONMENT DIVISION.
004200*---------------------------------------------------------------*
004300 CONFIGURATION SECTION.
004400*---------------------------------------------------------------*
004500 SOURCE-COMPUTER. IBM-3081.
004600 OBJECT-COMPUTER. IBM-3081.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS NUMERIC-TOKEN IS '0' THRU '9'
005000     UPSI-0 ON STATUS IS YEAR-FILTER-ACTIVE-UPSI
005100         OFF STATUS IS YEAR-FILTER-INACTIVE-UPSI.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MAPPING-IN-FILE   ASSIGN TO MAPIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS  IS MAPIN-STATUS.
005800     SELECT YEAR-FILTER-FILE  ASSIGN TO YRFILT
005900         OPTIONAL
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS YRFILT-STATUS.
006200     SELECT GRID-OUT-FILE     ASSIGN TO GRDOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS GRDOUT-STATUS.
006500     SELECT DICT-OUT-FILE     ASSIGN TO DICTOUT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS DICTOUT-STATUS.
006800     SELECT CONFLICT-OUT-FILE ASSIGN TO CONFOUT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS  IS CONFOUT-STATUS.
007100     SELECT COVERAGE-OUT-FILE ASSIGN TO COVOUT
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS  IS COVOUT-STATUS.
007400     SELECT LEFTOVER-OUT-FILE ASSIGN TO LEFTOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS  IS LEFTOUT-STATUS.
007700     SELECT UNMATCH-OUT-FILE  ASSIGN TO UNMOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS  IS UNMOUT-STATUS.
008000     SELECT PICK-SORT-FILE    ASSIGN TO SORTWK4.
008100*===============================================================*
008200 DATA DIVISION.
008300*---------------------------------------------------------------*
008400 FILE SECTION.
008500*---------------------------------------------------------------*
008600 FD  MAPPING-IN-FILE
008700     RECORD IS VARYING IN SIZE FROM 1 TO 250 CHARACTERS
008800         DEPENDING ON WS-MAPIN-LINE-LEN.
008900 01  WS-MAPIN-LINE                PIC X(250).
009000*---------------------------------------------------------------*
009100 FD  YEAR-FILTER-FILE.
009200 01  WS-YRFILT-LINE               PIC X(04).
009300*---------------------------------------------------------------*
009400 FD  GRID-OUT-FILE.
009500 01  WS-GRID-OUT-LINE             PIC X(1200).
009600*---------------------------------------------------------------*
009700 FD  DICT-OUT-FILE.
009800 01  WS-DICT-OUT-LINE             PIC X(140).
009900*---------------------------------------------------------------*
010000 FD  CONFLICT-OUT-FILE.
010100 01  WS-CONFLICT-OUT-LINE         PIC X(140).
010200*---------------------------------------------------------------*
010300 FD  COVERAGE-OUT-FILE.
010400 01  WS-COVERAGE-OUT-LINE         PIC X(20).
010500*---------------------------------------------------------------*
010600 FD  LEFTOVER-OUT-FILE.
010700 01  WS-LEFTOVER-OUT-LINE         PIC X(100).
010800*---------------------------------------------------------------*
010900 FD  UNMATCH-OUT-FILE.
011000 01  WS-UNMATCH-OUT-LINE          PIC X(160).
011100*---------------------------------------------------------------*
011200* SORT KEY SEQUENCE IS CONCEPT ASC / YEAR ASC / SCORE DESC /
011300* FILE-TYPE ASC / LABEL-LEN DESC / VAR-CODE ASC, PER THE GRID-
011400* BUILD PICK RULE.  WINNERS AND CONFLICTS FALL OUT OF ONE PASS
011500* OVER THE SORTED FILE.
011600*---------------------------------------------------------------*
011700 SD  PICK-SORT-FILE.
011800 01  PICK-SORT-RECORD.
011900     05  PSR-CONCEPT              PIC X(60).
012000     05  PSR-YEAR                 PIC 9(04).
012100     05  PSR-SCORE-DESC           PIC 9(05).
012200     05  PSR-FILE-TYPE            PIC X(04).
012300     05  PSR-LABEL-LEN-DESC       PIC 9(02).
012400     05  PSR-VAR-CODE             PIC X(16).
012500     05  PSR-LABEL                PIC X(60).
012600     05  PSR-CATEGORY             PIC X(20).
012700*---------------------------------------------------------------*
012800 WORKING-STORAGE SECTION.
012900*---------------------------------------------------------------*
013000 COPY GRDREC.
013100*---------------------------------------------------------------*
013200 77  WS-MAPIN-LINE-LEN            PIC 9(04) USAGE IS COMP.
013300*---------------------------------------------------------------*
013400 01  WS-FILE-STATUS-GROUP.
013500     05  MAPIN-STATUS             PIC X(02).
013600         88  MAPIN-OK                         VALUE '00'.
013700     05  YRFILT-STATUS            PIC X(02).
013800         88  YRFILT-OK                        VALUE '00'.
013900         88  YRFILT-NOT-FOUND                 VALUE '35'.
014000     05  GRDOUT-STATUS            PIC X(02).
014100     05  DICTOUT-STATUS           PIC X(02).
014200     05  CONFOUT-STATUS           PIC X(02).
014300     05  COVOUT-STATUS            PIC X(02).
014400     05  LEFTOUT-STATUS           PIC X(02).
014500     05  UNMOUT-STATUS            PIC X(02).
014600*---------------------------------------------------------------*
014700 01  WS-SWITCHES.
014800     05  MAPIN-EOF-SW             PIC X(01) VALUE 'N'.
014900         88  MAPIN-EOF                        VALUE 'Y'.
015000     05  YRFILT-EOF-SW            PIC X(01) VALUE 'N'.
015100         88  YRFILT-EOF                       VALUE 'Y'.
015200     05  PICK-SORT-EOF-SW         PIC X(01) VALUE 'N'.
015300         88  PICK-SORT-EOF                    VALUE 'Y'.
015400     05  WS-AGE-OVERRIDE-SW       PIC X(01) VALUE 'N'.
015500         88  WS-AGE-OVERRIDE-HIT               VALUE 'Y'.
015600     05  WS-DROP-RECORD-SW        PIC X(01) VALUE 'N'.
015700         88  WS-DROP-RECORD                    VALUE 'Y'.
015800*---------------------------------------------------------------*
015900* ONE PARSED MAPPING-INPUT ROW.
016000*---------------------------------------------------------------*
016100 01  WS-MAP-IN-FIELDS.
016200     05  MIF-CANONICAL            PIC X(30).
016300     05  MIF-YEAR                 PIC 9(04).
016400     05  MIF-YEAR-X REDEFINES MIF-YEAR
016500                              PIC X(04).
016600     05  MIF-FILE-TYPE            PIC X(04).
016700     05  MIF-VAR-CODE             PIC X(16).
016800     05  MIF-LABEL                PIC X(60).
016900     05  MIF-CATEGORY             PIC X(20).
017000     05  MIF-REQUIRED             PIC X(01).
017100*---------------------------------------------------------------*
017200* YEAR KEEP-LIST (LOADED FROM THE OPTIONAL YRFILT CONTROL FILE).
017300*---------------------------------------------------------------*
017400 01  WS-YEAR-KEEP-CONTROL.
017500     05  WS-YEAR-KEEP-COUNT       PIC 9(02) USAGE IS COMP
017600                                  VALUE ZERO.
017700 01  WS-YEAR-KEEP-TABLE.
017800     05  WS-YEAR-KEEP-ENTRY OCCURS 1 TO 50 TIMES
017900             DEPENDING ON WS-YEAR-KEEP-COUNT
018000             INDEXED BY WS-YRK-IDX.
018100         10  WS-YEAR-KEEP-VALUE   PIC 9(04).
018200*---------------------------------------------------------------*
018300* CONCEPT NORMALIZATION TOKEN WORK AREA.
018400*---------------------------------------------------------------*
018500 01  WS-NORM-WORK.
018600     05  WS-NORM-BUF              PIC X(80).
018700     05  WS-NORM-RAW-LOWER        PIC X(80).
018800     05  WS-NORM-TOKEN-COUNT      PIC 9(02) USAGE IS COMP
018900                                  VALUE ZERO.
019000     05  WS-NORM-PTR              PIC S9(04) USAGE IS COMP.
019100     05  WS-CONCEPT-BASE          PIC X(60).
019200     05  WS-CONCEPT-FULL          PIC X(60).
019300     05  WS-CONCEPT-FULL-PARTS REDEFINES WS-CONCEPT-FULL.
019400         10  WS-CONCEPT-CATEGORY-PART PIC X(20).
019500         10  FILLER                   PIC X(04).
019600         10  WS-CONCEPT-LABEL-PART    PIC X(36).
019700 01  WS-NORM-TOKEN-TABLE.
019800     05  WS-NORM-TOKEN OCCURS 20 TIMES PIC X(20).
019900*---------------------------------------------------------------*
020000 01  WS-CANDIDATE-CONTROL.
020100     05  WS-CAND-COUNT            PIC 9(05) USAGE IS COMP
020200                                  VALUE ZERO.
020300*---------------------------------------------------------------*
020400 01  WS-CANDIDATE-TABLE.
020500     05  WS-CAND-ENTRY OCCURS 1 TO 20000 TIMES
020600             DEPENDING ON WS-CAND-COUNT
020700             INDEXED BY WS-CAN-IDX.
020800         10  CAN-CONCEPT          PIC X(60).
020900         10  CAN-YEAR             PIC 9(04).
021000         10  CAN-FILE-TYPE        PIC X(04).
021100         10  CAN-VAR-CODE         PIC X(16).
021200         10  CAN-LABEL            PIC X(60).
021300         10  CAN-CATEGORY         PIC X(20).
021400         10  CAN-SCORE            PIC S9(04) USAGE IS COMP.
021500         10  CAN-LABEL-LEN        PIC 9(02) USAGE IS COMP.
021600*---------------------------------------------------------------*
021700* VAR-CODE OCCURRENCE-FREQUENCY TABLE (SEARCH/BUILD AS WE GO,
021800* SAME IDIOM AS THE STATE-ACCUMULATION TABLE IN COV19USA).
021900*---------------------------------------------------------------*
022000 01  WS-FREQ-CONTROL.
022100     05  WS-FREQ-COUNT            PIC 9(05) USAGE IS COMP
022200                                  VALUE ZERO.
022300 01  WS-FREQ-TABLE.
022400     05  WS-FREQ-ENTRY OCCURS 1 TO 20000 TIMES
022500             DEPENDING ON WS-FREQ-COUNT
022600             INDEXED BY WS-FRQ-IDX.
022700         10  FRQ-VAR-CODE         PIC X(16).
022800         10  FRQ-HIT-COUNT        PIC 9(05) USAGE IS COMP.
022900*---------------------------------------------------------------*
023000* DISTINCT YEAR SET (COLUMN HEADINGS) AND PICK TABLE (ONE
023100* WINNER PER (CONCEPT,YEAR), ALREADY GROUPED/ORDERED BY THE
023200* PICK-SORT-FILE KEY SEQUENCE).
023300*---------------------------------------------------------------*
023400 01  WS-PICK-CONTROL.
023500     05  WS-PICK-COUNT            PIC 9(05) USAGE IS COMP
023600                                  VALUE ZERO.
023700 01  WS-PICK-TABLE.
023800     05  WS-PICK-ENTRY OCCURS 1 TO 20000 TIMES
023900             DEPENDING ON WS-PICK-COUNT
024000             INDEXED BY WS-PIK-IDX WS-PIK-SCAN-IDX.
024100         10  PIK-CONCEPT          PIC X(60).
024200         10  PIK-YEAR             PIC 9(04).
024300         10  PIK-VAR-CODE         PIC X(16).
024400         10  PIK-LABEL            PIC X(60).
024500         10  PIK-CATEGORY         PIC X(20).
024600         10  PIK-FILE-TYPE        PIC X(04).
024700*---------------------------------------------------------------*
024800 01  WS-DISTINCT-CONCEPT-CONTROL.
024900     05  WS-DCT-COUNT             PIC 9(05) USAGE IS COMP
025000                                  VALUE ZERO.
025100 01  WS-DISTINCT-CONCEPT-TABLE.
025200     05  WS-DCT-ENTRY OCCURS 1 TO 20000 TIMES
025300             DEPENDING ON WS-DCT-COUNT
025400             INDEXED BY WS-DCT-IDX.
025500         10  DCT-CONCEPT          PIC X(60).
025600         10  DCT-FIRST-LABEL      PIC X(60).
025700         10  DCT-FIRST-FILE-TYPE  PIC X(04).
025800         10  DCT-FIRST-CATEGORY   PIC X(20).
025900         10  DCT-COVERED-YEARS    PIC 9(02) USAGE IS COMP.
026000         10  DCT-PICK-START       PIC 9(05) USAGE IS COMP.
026100         10  DCT-PICK-END         PIC 9(05) USAGE IS COMP.
026200*---------------------------------------------------------------*
026300 01  WS-SCRATCH-FIELDS.
026400     05  WS-PREV-CONCEPT          PIC X(60) VALUE SPACES.
026500     05  WS-PREV-YEAR             PIC 9(04) VALUE ZERO.
026600     05  WS-FIRST-OF-GROUP-SW     PIC X(01) VALUE 'Y'.
026700         88  WS-FIRST-OF-GROUP                VALUE 'Y'.
026800     05  WS-COMMA-POS             PIC S9(02) USAGE IS COMP.
026900     05  WS-TOKEN-LEN             PIC S9(02) USAGE IS COMP.
027000     05  WS-SUB                   PIC S9(04) USAGE IS COMP.
027100     05  WS-SUB2                  PIC S9(04) USAGE IS COMP.
027200     05  WS-LOWER-LABEL           PIC X(60).
027300     05  WS-UPPER-LABEL           PIC X(60).
027400     05  WS-GRID-PTR              PIC S9(04) USAGE IS COMP.
027500     05  WS-YEAR-COL              PIC S9(02) USAGE IS COMP.
027600     05  WS-CELL-VALUE            PIC X(16).
027700     05  WS-PREFERRED-MODULE      PIC X(04) VALUE 'WLTH'.
027800*---------------------------------------------------------------*
027900* RIGHT-TRIM AND LOWER-CASE WORK AREAS -- STAND IN FOR THE
028000* LIBRARY TRIM/LENGTH/LOWER-CASE FUNCTIONS THIS SHOP'S COMPILER
028100* DOES NOT CARRY.
028200*---------------------------------------------------------------*
028300 01  WS-RTRIM-WORK.
028400     05  WS-RTRIM-SOURCE          PIC X(60).
028500     05  WS-RTRIM-LEN             PIC S9(04) USAGE IS COMP.
028600 01  WS-LCASE-WORK.
028700     05  WS-LCASE-SOURCE          PIC X(60).
028800 01  WS-CAT-WORK.
028900     05  WS-CAT-TRIMMED           PIC X(60).
029000     05  WS-CAT-LEN               PIC S9(04) USAGE IS COMP.
029100*---------------------------------------------------------------*
029200 01  WS-COUNTERS.
029300     05  WS-MAPIN-ROWS-READ       PIC 9(07) USAGE IS COMP
029400                                  VALUE ZERO.
029500     05  WS-DROPPED-YEAR          PIC 9(07) USAGE IS COMP
029600                                  VALUE ZERO.
029700     05  WS-DROPPED-IMP           PIC 9(07) USAGE IS COMP
029800                                  VALUE ZERO.
029900     05  WS-DROPPED-SHORT         PIC 9(07) USAGE IS COMP
030000                                  VALUE ZERO.
030100     05  WS-CONFLICT-ROWS         PIC 9(07) USAGE IS COMP
030200                                  VALUE ZERO.
030300     05  WS-GRID-ROWS-WRITTEN     PIC 9(05) USAGE IS COMP
030400                                  VALUE ZERO.
030500     05  WS-UNMATCH-ROWS          PIC 9(05) USAGE IS COMP
030600                                  VALUE ZERO.
030700*===============================================================*
030800 PROCEDURE DIVISION.
030900*---------------------------------------------------------------*
031000 0000-MAIN-PROCESSING.
031100*---------------------------------------------------------------*
031200     PERFORM 1000-LOAD-YEAR-FILTER.
031300     PERFORM 1500-OPEN-MAPPING-AND-BUILD-CANDIDATES.
031400     PERFORM 2000-COUNT-CODE-FREQUENCY.
031500     PERFORM 2500-SCORE-ALL-CANDIDATES.
031600     PERFORM 3000-SORT-AND-PICK-WINNERS.
031700     PERFORM 4000-BUILD-DISTINCT-CONCEPT-TABLE.
031800     PERFORM 5000-WRITE-GRID-AND-DICT-AND-COVERAGE.
031900     PERFORM 6000-WRITE-UNMATCHED-REPORT.
032000     PERFORM 8000-CLOSE-FILES.
032100     PERFORM 9900-REPORT-COUNTS.
032200     GOBACK.
032300*---------------------------------------------------------------*
032400 1000-LOAD-YEAR-FILTER.
032500*---------------------------------------------------------------*
032600     OPEN INPUT YEAR-FILTER-FILE.
032700     IF YRFILT-OK
032800         PERFORM 1100-READ-YEAR-FILTER-LINE
032900         PERFORM 1110-STORE-ONE-YEAR
033000             UNTIL YRFILT-EOF
033100         CLOSE YEAR-FILTER-FILE
033200     END-IF.
033300*---------------------------------------------------------------*
033400 1100-READ-YEAR-FILTER-LINE.
033500*---------------------------------------------------------------*
033600     READ YEAR-FILTER-FILE
033700         AT END
033800             SET YRFILT-EOF TO TRUE
033900     END-READ.
034000*---------------------------------------------------------------*
034100 1110-STORE-ONE-YEAR.
034200*---------------------------------------------------------------*
034300     IF WS-YRFILT-LINE NUMERIC-TOKEN
034400         ADD 1 TO WS-YEAR-KEEP-COUNT
034500         MOVE WS-YRFILT-LINE TO
034600             WS-YEAR-KEEP-VALUE (WS-YEAR-KEEP-COUNT)
034700     END-IF.
034800     PERFORM 1100-READ-YEAR-FILTER-LINE.
034900*---------------------------------------------------------------*
035000 1500-OPEN-MAPPING-AND-BUILD-CANDIDATES.
035100*---------------------------------------------------------------*
035200     OPEN INPUT MAPPING-IN-FILE.
035300     IF NOT MAPIN-OK
035400         DISPLAY '[ERROR] CANNOT OPEN MAPIN, STATUS ',
035500                 MAPIN-STATUS
035600         MOVE 16 TO RETURN-CODE
035700         GOBACK.
035800     PERFORM 1600-READ-MAPPING-LINE.
035900     PERFORM 1700-PROCESS-ONE-MAPPING-ROW
036000         UNTIL MAPIN-EOF.
036100     CLOSE MAPPING-IN-FILE.
036200*---------------------------------------------------------------*
036300 1600-READ-MAPPING-LINE.
036400*---------------------------------------------------------------*
036500     READ MAPPING-IN-FILE
036600         AT END
036700             SET MAPIN-EOF TO TRUE
036800     END-READ.
036900*---------------------------------------------------------------*
037000 1700-PROCESS-ONE-MAPPING-ROW.
037100*---------------------------------------------------------------*
037200     ADD 1 TO WS-MAPIN-ROWS-READ.
037300     PERFORM 1710-PARSE-MAPPING-LINE.
037400     SET WS-DROP-RECORD TO FALSE.
037500     IF MIF-YEAR-X NOT NUMERIC-TOKEN
037600         ADD 1 TO WS-DROPPED-YEAR
037700         SET WS-DROP-RECORD TO TRUE
037800     ELSE
037900         PERFORM 1720-CHECK-YEAR-FILTER
038000         IF NOT WS-DROP-RECORD
038100             PERFORM 1730-CHECK-IMP-WORD
038200         END-IF
038300     END-IF.
038400     IF NOT WS-DROP-RECORD
038500         PERFORM 3100-DERIVE-CONCEPT-FOR-ROW
038600         IF NOT WS-DROP-RECORD
038700             PERFORM 1750-STORE-CANDIDATE
038800         END-IF
038900     END-IF.
039000     PERFORM 1600-READ-MAPPING-LINE.
039100*---------------------------------------------------------------*
039200 1710-PARSE-MAPPING-LINE.
039300*---------------------------------------------------------------*
039400     UNSTRING WS-MAPIN-LINE (1:WS-MAPIN-LINE-LEN) DELIMITED BY ','
039500         INTO MIF-CANONICAL, MIF-YEAR-X, MIF-FILE-TYPE,
039600              MIF-VAR-CODE, MIF-LABEL, MIF-CATEGORY,
039700              MIF-REQUIRED
039800     END-UNSTRING.
039900*---------------------------------------------------------------*
040000 1720-CHECK-YEAR-FILTER.
040100*---------------------------------------------------------------*
040200     IF WS-YEAR-KEEP-COUNT > ZERO
040300         SET WS-YRK-IDX TO 1
040400         SET WS-DROP-RECORD TO TRUE
040500         SEARCH WS-YEAR-KEEP-ENTRY
040600             AT END
040700                 CONTINUE
040800             WHEN WS-YEAR-KEEP-VALUE (WS-YRK-IDX) = MIF-YEAR
040900                 SET WS-DROP-RECORD TO FALSE
041000         END-SEARCH
041100         IF WS-DROP-RECORD
041200             ADD 1 TO WS-DROPPED-YEAR
041300         END-IF
041400     END-IF.
041500*---------------------------------------------------------------*
041600* "IMP" MUST BE A WHOLE WORD -- WE CHECK EACH BLANK-DELIMITED
041700* TOKEN OF THE UPPERCASED LABEL RATHER THAN A PLAIN SUBSTRING
041800* SCAN, WHICH WOULD ALSO HIT WORDS LIKE "IMPUTED".
041900*---------------------------------------------------------------*
042000 1730-CHECK-IMP-WORD.
042100*---------------------------------------------------------------*
042200     MOVE FUNCTION UPPER-CASE (MIF-LABEL) TO WS-UPPER-LABEL.
042300     MOVE 1 TO WS-NORM-PTR.
042400     PERFORM 1735-SCAN-ONE-WORD-FOR-IMP
042500         UNTIL WS-NORM-PTR > 60
042600            OR WS-DROP-RECORD.
042700     IF WS-DROP-RECORD
042800         ADD 1 TO WS-DROPPED-IMP
042900     END-IF.
043000*---------------------------------------------------------------*
043100 1735-SCAN-ONE-WORD-FOR-IMP.
043200*---------------------------------------------------------------*
043300     UNSTRING WS-UPPER-LABEL (1:60) DELIMITED BY ALL SPACE
043400         INTO WS-NORM-TOKEN (1)
043500         WITH POINTER WS-NORM-PTR
043600     END-UNSTRING.
043700     IF WS-NORM-TOKEN (1) = 'IMP'
043800         SET WS-DROP-RECORD TO TRUE
043900     END-IF.
044000*---------------------------------------------------------------*
044100 1750-STORE-CANDIDATE.
044200*---------------------------------------------------------------*
044300     ADD 1 TO WS-CAND-COUNT.
044400     MOVE WS-CONCEPT-FULL     TO CAN-CONCEPT (WS-CAND-COUNT).
044500     MOVE MIF-YEAR            TO CAN-YEAR    (WS-CAND-COUNT).
044600     MOVE MIF-FILE-TYPE       TO CAN-FILE-TYPE (WS-CAND-COUNT).
044700     MOVE MIF-VAR-CODE        TO CAN-VAR-CODE (WS-CAND-COUNT).
044800     MOVE MIF-LABEL           TO CAN-LABEL    (WS-CAND-COUNT).
044900     MOVE MIF-CATEGORY        TO CAN-CATEGORY (WS-CAND-COUNT).
045000     MOVE MIF-LABEL TO WS-RTRIM-SOURCE.
045100     PERFORM 9950-CALC-RTRIM-LEN.
045200     MOVE WS-RTRIM-LEN        TO CAN-LABEL-LEN (WS-CAND-COUNT).
045300*---------------------------------------------------------------*
045400* CONCEPT DERIVATION -- NORMALIZE LABEL TO A BASE CONCEPT KEY,
045500* APPLY THE AGE OVERRIDE, PREFIX WITH CATEGORY, THEN APPLY THE
045600* MANUAL MERGE TABLE.  SHORT BASES (< 3 CHARS) ARE LEFTOVERS.
045700*---------------------------------------------------------------*
045800 3100-DERIVE-CONCEPT-FOR-ROW.
045900*---------------------------------------------------------------*
046000     PERFORM 3200-CHECK-AGE-OVERRIDE.
046100     IF WS-AGE-OVERRIDE-HIT
046200         CONTINUE
046300     ELSE
046400         PERFORM 3300-NORMALIZE-LABEL-TO-BASE
046500         MOVE WS-CONCEPT-BASE TO WS-RTRIM-SOURCE
046600         PERFORM 9950-CALC-RTRIM-LEN
046700         MOVE WS-RTRIM-LEN TO WS-SUB
046800         IF WS-CONCEPT-BASE = SPACES OR WS-SUB < 3
046900             SET WS-DROP-RECORD TO TRUE
047000             ADD 1 TO WS-DROPPED-SHORT
047100             PERFORM 3900-WRITE-LEFTOVER-RECORD
047200         ELSE
047300             PERFORM 3400-PREFIX-WITH-CATEGORY
047400         END-IF
047500     END-IF.
047600     IF NOT WS-DROP-RECORD
047700         PERFORM 3500-APPLY-MANUAL-MERGE
047800     END-IF.
047900*---------------------------------------------------------------*
048000 3200-CHECK-AGE-OVERRIDE.
048100*---------------------------------------------------------------*
048200     MOVE 'N' TO WS-AGE-OVERRIDE-SW.
048300     MOVE FUNCTION UPPER-CASE (MIF-LABEL) TO WS-UPPER-LABEL.
048400     IF WS-UPPER-LABEL (1:60) IS NOT EQUAL TO SPACES
048500         PERFORM 3210-TEST-AGE-HEAD-PHRASE
048600         IF NOT WS-AGE-OVERRIDE-HIT
048700             PERFORM 3220-TEST-AGE-SPOUSE-PHRASE
048800         END-IF
048900     END-IF.
049000*---------------------------------------------------------------*
049100 3210-TEST-AGE-HEAD-PHRASE.
049200*---------------------------------------------------------------*
049300     MOVE ZERO TO WS-SUB.
049400     INSPECT WS-UPPER-LABEL TALLYING WS-SUB FOR ALL 'AGE'.
049500     IF WS-SUB > ZERO
049600         MOVE ZERO TO WS-SUB2
049700         INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
049800             FOR ALL 'HEAD'
049900         IF WS-SUB2 = ZERO
050000             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
050100                 FOR ALL 'REFERENCE PERSON'
050200         END-IF
050300         IF WS-SUB2 = ZERO
050400             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
050500                 FOR ALL 'REF PERSON'
050600         END-IF
050700         IF WS-SUB2 = ZERO
050800             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
050900                 FOR ALL 'RESPONDENT'
051000         END-IF
051100         IF WS-SUB2 = ZERO
051200             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
051300                 FOR ALL 'HD'
051400         END-IF
051500         IF WS-SUB2 > ZERO
051600             MOVE 'demographics :: age_head' TO
051700                 WS-CONCEPT-FULL
051800             SET WS-AGE-OVERRIDE-HIT TO TRUE
051900         END-IF
052000     END-IF.
052100*---------------------------------------------------------------*
052200 3220-TEST-AGE-SPOUSE-PHRASE.
052300*---------------------------------------------------------------*
052400     MOVE ZERO TO WS-SUB.
052500     INSPECT WS-UPPER-LABEL TALLYING WS-SUB FOR ALL 'AGE'.
052600     IF WS-SUB > ZERO
052700         MOVE ZERO TO WS-SUB2
052800         INSPECT WS-UPPER-LABEL TALLYING WS-SUB2 FOR ALL 'SPOUSE'
052900         IF WS-SUB2 = ZERO
053000             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
053100                 FOR ALL 'WIFE'
053200         END-IF
053300         IF WS-SUB2 = ZERO
053400             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
053500                 FOR ALL 'HUSBAND'
053600         END-IF
053700         IF WS-SUB2 = ZERO
053800             INSPECT WS-UPPER-LABEL TALLYING WS-SUB2
053900                 FOR ALL 'PARTNER'
054000         END-IF
054100         IF WS-SUB2 > ZERO
054200             MOVE 'demographics :: age_spouse' TO WS-CONCEPT-FULL
054300             SET WS-AGE-OVERRIDE-HIT TO TRUE
054400         END-IF
054500     END-IF.
054600*---------------------------------------------------------------*
054700* NORMALIZE THE LABEL TO A CONCEPT BASE: LOWERCASE, STRIP WAVE
054800* MARKERS AND PUNCTUATION, TOKENIZE, DROP STOP/NUMERIC TOKENS,
054900* APPLY SYNONYM REWRITES, REJOIN.
055000*---------------------------------------------------------------*
055100 3300-NORMALIZE-LABEL-TO-BASE.
055200*---------------------------------------------------------------*
055300     MOVE MIF-LABEL TO WS-NORM-BUF.
055400     MOVE WS-NORM-BUF TO WS-LCASE-SOURCE (1:60).
055500     PERFORM 9960-LOWERCASE-SOURCE.
055600     MOVE WS-LCASE-SOURCE (1:60) TO WS-NORM-BUF.
055700     INSPECT WS-NORM-BUF REPLACING ALL '(' BY SPACE
055800                                   ALL ')' BY SPACE
055900                                   ALL '[' BY SPACE
056000                                   ALL ']' BY SPACE
056100                                   ALL '{' BY SPACE
056200                                   ALL '}' BY SPACE
056300                                   ALL '.' BY SPACE
056400                                   ALL ',' BY SPACE
056500                                   ALL ';' BY SPACE
056600                                   ALL ':' BY SPACE
056700                                   ALL '!' BY SPACE
056800                                   ALL '?' BY SPACE
056900                                   ALL QUOTE BY SPACE
057000                                   ALL '-' BY SPACE.
057100     PERFORM 3310-TOKENIZE-NORM-BUF.
057200     PERFORM 3320-FILTER-STOP-AND-NUMERIC-TOKENS.
057300     PERFORM 3330-APPLY-SYNONYM-PHRASES.
057400     PERFORM 3340-APPLY-VALUE-OF-PHRASE.
057500     PERFORM 3350-REJOIN-TOKENS.
057600*---------------------------------------------------------------*
057700 3310-TOKENIZE-NORM-BUF.
057800*---------------------------------------------------------------*
057900     MOVE ZERO TO WS-NORM-TOKEN-COUNT.
058000     MOVE 1    TO WS-NORM-PTR.
058100     PERFORM 3315-NEXT-NORM-TOKEN
058200         UNTIL WS-NORM-PTR > 80
058300            OR WS-NORM-TOKEN-COUNT = 20.
058400*---------------------------------------------------------------*
058500 3315-NEXT-NORM-TOKEN.
058600*---------------------------------------------------------------*
058700     ADD 1 TO WS-NORM-TOKEN-COUNT.
058800     UNSTRING WS-NORM-BUF (1:80) DELIMITED BY ALL SPACE
058900         INTO WS-NORM-TOKEN (WS-NORM-TOKEN-COUNT)
059000         WITH POINTER WS-NORM-PTR
059100     END-UNSTRING.
059200     IF WS-NORM-TOKEN (WS-NORM-TOKEN-COUNT) = SPACES
059300         SUBTRACT 1 FROM WS-NORM-TOKEN-COUNT
059400     END-IF.
059500*---------------------------------------------------------------*
059600* DROP WAVE MARKERS (A BARE "WNN" TOKEN), STOP WORDS, AND
059700* TOKENS THAT ARE PURELY NUMERIC, BY SHIFTING THE TABLE DOWN.
059800*---------------------------------------------------------------*
059900 3320-FILTER-STOP-AND-NUMERIC-TOKENS.
060000*---------------------------------------------------------------*
060100     MOVE 1 TO WS-SUB.
060200     PERFORM 3321-FILTER-ONE-TOKEN
060300         UNTIL WS-SUB > WS-NORM-TOKEN-COUNT.
060400*---------------------------------------------------------------*
060500 3321-FILTER-ONE-TOKEN.
060600*---------------------------------------------------------------*
060700     IF WS-NORM-TOKEN (WS-SUB) NUMERIC-TOKEN
060800        OR (WS-NORM-TOKEN (WS-SUB) (1:1) = 'W' AND
060900            WS-NORM-TOKEN (WS-SUB) (2:2) NUMERIC-TOKEN AND
061000            WS-NORM-TOKEN (WS-SUB) (4:) = SPACES)
061100        OR WS-NORM-TOKEN (WS-SUB) = 'IMP'
061200        OR WS-NORM-TOKEN (WS-SUB) = 'ACC'
061300        OR WS-NORM-TOKEN (WS-SUB) = 'WTR'
061400        OR WS-NORM-TOKEN (WS-SUB) = 'WHETHER'
061500        OR WS-NORM-TOKEN (WS-SUB) = 'EVER'
061600        OR WS-NORM-TOKEN (WS-SUB) = 'ANY'
061700        OR WS-NORM-TOKEN (WS-SUB) = 'OF'
061800        OR WS-NORM-TOKEN (WS-SUB) = 'THE'
061900        OR WS-NORM-TOKEN (WS-SUB) = 'A'
062000        OR WS-NORM-TOKEN (WS-SUB) = 'AN'
062100        OR WS-NORM-TOKEN (WS-SUB) = 'AND'
062200        OR WS-NORM-TOKEN (WS-SUB) = 'OR'
062300        OR WS-NORM-TOKEN (WS-SUB) = 'TO'
062400        OR WS-NORM-TOKEN (WS-SUB) = 'IN'
062500        OR WS-NORM-TOKEN (WS-SUB) = 'FOR'
062600        OR WS-NORM-TOKEN (WS-SUB) = 'BY'
062700        OR WS-NORM-TOKEN (WS-SUB) = 'HEAD'
062800        OR WS-NORM-TOKEN (WS-SUB) = 'HH'
062900        OR WS-NORM-TOKEN (WS-SUB) = 'HOUSEHOLD'
063000         PERFORM 3322-REMOVE-TOKEN-AT-SUB
063100     ELSE
063200         ADD 1 TO WS-SUB
063300     END-IF.
063400*---------------------------------------------------------------*
063500 3322-REMOVE-TOKEN-AT-SUB.
063600*---------------------------------------------------------------*
063700     MOVE WS-SUB TO WS-SUB2.
063800     PERFORM 3323-SHIFT-ONE-SLOT-DOWN
063900         UNTIL WS-SUB2 >= WS-NORM-TOKEN-COUNT.
064000     MOVE SPACES TO WS-NORM-TOKEN (WS-NORM-TOKEN-COUNT).
064100     SUBTRACT 1 FROM WS-NORM-TOKEN-COUNT.
064200*---------------------------------------------------------------*
064300 3323-SHIFT-ONE-SLOT-DOWN.
064400*---------------------------------------------------------------*
064500     MOVE WS-NORM-TOKEN (WS-SUB2 + 1) TO WS-NORM-TOKEN (WS-SUB2).
064600     ADD 1 TO WS-SUB2.
064700*---------------------------------------------------------------*
064800* WHOLE-WORD AND WHOLE-PHRASE SYNONYM REPLACEMENTS.
064900*---------------------------------------------------------------*
065000 3330-APPLY-SYNONYM-PHRASES.
065100*---------------------------------------------------------------*
065200     MOVE 1 TO WS-SUB.
065300     PERFORM 3331-APPLY-SYNONYM-AT-SUB
065400         UNTIL WS-SUB > WS-NORM-TOKEN-COUNT.
065500*---------------------------------------------------------------*
065600 3331-APPLY-SYNONYM-AT-SUB.
065700*---------------------------------------------------------------*
065800     EVALUATE TRUE
065900         WHEN WS-SUB < WS-NORM-TOKEN-COUNT
066000            AND WS-NORM-TOKEN (WS-SUB)     = 'STOCK'
066100            AND WS-NORM-TOKEN (WS-SUB + 1) = 'MARKET'
066200             MOVE 'STOCKS' TO WS-NORM-TOKEN (WS-SUB)
066300             PERFORM 3332-DROP-NEXT-TOKEN
066400         WHEN WS-SUB < WS-NORM-TOKEN-COUNT
066500            AND WS-NORM-TOKEN (WS-SUB)     = 'HOME'
066600            AND WS-NORM-TOKEN (WS-SUB + 1) = 'EQUITY'
066700             MOVE 'HOME_EQUITY' TO WS-NORM-TOKEN (WS-SUB)
066800             PERFORM 3332-DROP-NEXT-TOKEN
066900         WHEN WS-SUB < WS-NORM-TOKEN-COUNT
067000            AND WS-NORM-TOKEN (WS-SUB)     = 'OTHER'
067100            AND (WS-NORM-TOKEN (WS-SUB + 1) = 'ASSET' OR
067200                 WS-NORM-TOKEN (WS-SUB + 1) = 'ASSETS')
067300             MOVE 'OTHER_ASSETS' TO WS-NORM-TOKEN (WS-SUB)
067400             PERFORM 3332-DROP-NEXT-TOKEN
067500         WHEN WS-SUB + 2 <= WS-NORM-TOKEN-COUNT
067600            AND WS-NORM-TOKEN (WS-SUB)     = 'WEALTH'
067700            AND WS-NORM-TOKEN (WS-SUB + 1) = 'WITHOUT'
067800            AND WS-NORM-TOKEN (WS-SUB + 2) = 'EQUITY'
067900             MOVE 'WEALTH_WO_EQUITY' TO WS-NORM-TOKEN (WS-SUB)
068000             PERFORM 3332-DROP-NEXT-TOKEN
068100             PERFORM 3332-DROP-NEXT-TOKEN
068200         WHEN WS-SUB + 2 <= WS-NORM-TOKEN-COUNT
068300            AND WS-NORM-TOKEN (WS-SUB)     = 'WEALTH'
068400            AND WS-NORM-TOKEN (WS-SUB + 1) = 'W/O'
068500            AND WS-NORM-TOKEN (WS-SUB + 2) = 'EQUITY'
068600             MOVE 'WEALTH_WO_EQUITY' TO WS-NORM-TOKEN (WS-SUB)
068700             PERFORM 3332-DROP-NEXT-TOKEN
068800             PERFORM 3332-DROP-NEXT-TOKEN
068900         WHEN WS-NORM-TOKEN (WS-SUB) = 'ANNUITY/IRA'
069000           OR WS-NORM-TOKEN (WS-SUB) = 'IRAS'
069100             MOVE 'IRA' TO WS-NORM-TOKEN (WS-SUB)
069200         WHEN WS-NORM-TOKEN (WS-SUB) = 'STOCK'
069300             MOVE 'STOCKS' TO WS-NORM-TOKEN (WS-SUB)
069400         WHEN WS-NORM-TOKEN (WS-SUB) = 'VEHICLE'
069500           OR WS-NORM-TOKEN (WS-SUB) = 'VEHICLES'
069600             MOVE 'VEHICLES' TO WS-NORM-TOKEN (WS-SUB)
069700         WHEN WS-NORM-TOKEN (WS-SUB) = 'BALANCE'
069800             MOVE 'VALUE' TO WS-NORM-TOKEN (WS-SUB)
069900         WHEN WS-NORM-TOKEN (WS-SUB) = 'ACCOUNT'
070000           OR WS-NORM-TOKEN (WS-SUB) = 'ACCOUNTS'
070100             MOVE 'ACCT' TO WS-NORM-TOKEN (WS-SUB)
070200         WHEN WS-NORM-TOKEN (WS-SUB) = 'MORTGAGES'
070300             MOVE 'MORTGAGE' TO WS-NORM-TOKEN (WS-SUB)
070400         WHEN OTHER
070500             CONTINUE
070600     END-EVALUATE.
070700     ADD 1 TO WS-SUB.
070800*---------------------------------------------------------------*
070900 3332-DROP-NEXT-TOKEN.
071000*---------------------------------------------------------------*
071100     MOVE WS-SUB TO WS-SUB2.
071200     ADD 1 TO WS-SUB2.
071300     PERFORM 3323-SHIFT-ONE-SLOT-DOWN
071400         UNTIL WS-SUB2 >= WS-NORM-TOKEN-COUNT.
071500     MOVE SPACES TO WS-NORM-TOKEN (WS-NORM-TOKEN-COUNT).
071600     SUBTRACT 1 FROM WS-NORM-TOKEN-COUNT.
071700*---------------------------------------------------------------*
071800 3340-APPLY-VALUE-OF-PHRASE.
071900*---------------------------------------------------------------*
072000     MOVE 1 TO WS-SUB.
072100     PERFORM 3341-CHECK-VALUE-OF-AT-SUB
072200         UNTIL WS-SUB > WS-NORM-TOKEN-COUNT.
072300*---------------------------------------------------------------*
072400 3341-CHECK-VALUE-OF-AT-SUB.
072500*---------------------------------------------------------------*
072600     IF WS-SUB < WS-NORM-TOKEN-COUNT
072700        AND WS-NORM-TOKEN (WS-SUB)     = 'VALUE'
072800        AND WS-NORM-TOKEN (WS-SUB + 1) = 'OF'
072900         PERFORM 3332-DROP-NEXT-TOKEN
073000     END-IF.
073100     ADD 1 TO WS-SUB.
073200*---------------------------------------------------------------*
073300 3350-REJOIN-TOKENS.
073400*---------------------------------------------------------------*
073500     MOVE SPACES TO WS-CONCEPT-BASE.
073600     IF WS-NORM-TOKEN-COUNT > ZERO
073700         MOVE WS-NORM-TOKEN (1) TO WS-CONCEPT-BASE
073800         MOVE WS-CONCEPT-BASE TO WS-RTRIM-SOURCE
073900         PERFORM 9950-CALC-RTRIM-LEN
074000         MOVE WS-RTRIM-LEN TO WS-SUB
074100         MOVE 2 TO WS-SUB2
074200         PERFORM 3351-APPEND-ONE-TOKEN
074300             VARYING WS-SUB2 FROM 2 BY 1
074400             UNTIL WS-SUB2 > WS-NORM-TOKEN-COUNT
074500     END-IF.
074600*---------------------------------------------------------------*
074700 3351-APPEND-ONE-TOKEN.
074800*---------------------------------------------------------------*
074900     ADD 1 TO WS-SUB.
075000     MOVE SPACE TO WS-CONCEPT-BASE (WS-SUB:1).
075100     ADD 1 TO WS-SUB.
075200     STRING WS-NORM-TOKEN (WS-SUB2)
075300             DELIMITED BY SPACE
075400         INTO WS-CONCEPT-BASE
075500         WITH POINTER WS-SUB
075600     END-STRING.
075700     SUBTRACT 1 FROM WS-SUB.
075800*---------------------------------------------------------------*
075900 3400-PREFIX-WITH-CATEGORY.
076000*---------------------------------------------------------------*
076100     IF MIF-CATEGORY = SPACES
076200         MOVE WS-CONCEPT-BASE TO WS-CONCEPT-FULL
076300     ELSE
076400         MOVE MIF-CATEGORY TO WS-LCASE-SOURCE
076500         PERFORM 9960-LOWERCASE-SOURCE
076600         MOVE WS-LCASE-SOURCE TO WS-RTRIM-SOURCE
076700         PERFORM 9950-CALC-RTRIM-LEN
076800         MOVE WS-RTRIM-LEN TO WS-CAT-LEN
076900         MOVE WS-LCASE-SOURCE TO WS-CAT-TRIMMED
077000         MOVE WS-CONCEPT-BASE TO WS-RTRIM-SOURCE
077100         PERFORM 9950-CALC-RTRIM-LEN
077200         STRING WS-CAT-TRIMMED (1:WS-CAT-LEN)
077300                             DELIMITED BY SIZE
077400                ' :: '      DELIMITED BY SIZE
077500                WS-CONCEPT-BASE (1:WS-RTRIM-LEN)
077600                             DELIMITED BY SIZE
077700             INTO WS-CONCEPT-FULL
077800         END-STRING
077900     END-IF.
078000*---------------------------------------------------------------*
078100 3500-APPLY-MANUAL-MERGE.
078200*---------------------------------------------------------------*
078300     IF WS-CONCEPT-FULL =
078400             'retirement/ira :: value vehicles'
078500         MOVE 'fam/unknown :: value vehicles' TO WS-CONCEPT-FULL
078600     END-IF.
078700*---------------------------------------------------------------*
078800 3900-WRITE-LEFTOVER-RECORD.
078900*---------------------------------------------------------------*
079000     MOVE SPACES TO WS-LEFTOVER-OUT-LINE.
079100     STRING MIF-VAR-CODE        DELIMITED BY SIZE
079200            ','                 DELIMITED BY SIZE
079300            MIF-YEAR            DELIMITED BY SIZE
079400            ','                 DELIMITED BY SIZE
079500            MIF-FILE-TYPE       DELIMITED BY SIZE
079600            ','                 DELIMITED BY SIZE
079700            MIF-LABEL           DELIMITED BY SIZE
079800         INTO WS-LEFTOVER-OUT-LINE
079900     END-STRING.
080000     WRITE WS-LEFTOVER-OUT-LINE.
080100*---------------------------------------------------------------*
080200 2000-COUNT-CODE-FREQUENCY.
080300*---------------------------------------------------------------*
080400     MOVE ZERO TO WS-FREQ-COUNT.
080500     SET WS-CAN-IDX TO 1.
080600     PERFORM 2010-TALLY-ONE-CANDIDATE-CODE
080700         VARYING WS-CAN-IDX FROM 1 BY 1
080800         UNTIL WS-CAN-IDX > WS-CAND-COUNT.
080900*---------------------------------------------------------------*
081000 2010-TALLY-ONE-CANDIDATE-CODE.
081100*---------------------------------------------------------------*
081200     SET WS-FRQ-IDX TO 1.
081300     SEARCH WS-FREQ-ENTRY
081400         AT END
081500             ADD 1 TO WS-FREQ-COUNT
081600             MOVE CAN-VAR-CODE (WS-CAN-IDX) TO
081700                 FRQ-VAR-CODE (WS-FREQ-COUNT)
081800             MOVE 1 TO FRQ-HIT-COUNT (WS-FREQ-COUNT)
081900         WHEN FRQ-VAR-CODE (WS-FRQ-IDX) = CAN-VAR-CODE
082000         (WS-CAN-IDX)
082100             ADD 1 TO FRQ-HIT-COUNT (WS-FRQ-IDX)
082200     END-SEARCH.
082300*---------------------------------------------------------------*
082400 2500-SCORE-ALL-CANDIDATES.
082500*---------------------------------------------------------------*
082600     SET WS-CAN-IDX TO 1.
082700     PERFORM 2510-SCORE-ONE-CANDIDATE
082800         VARYING WS-CAN-IDX FROM 1 BY 1
082900         UNTIL WS-CAN-IDX > WS-CAND-COUNT.
083000*---------------------------------------------------------------*
083100* SCORING PER THE U3 BUSINESS RULES -- SEE THE COMMENT BANNER
083200* ABOVE THE PROGRAM FOR THE TERM LIST.
083300*---------------------------------------------------------------*
083400 2510-SCORE-ONE-CANDIDATE.
083500*---------------------------------------------------------------*
083600     MOVE ZERO TO CAN-SCORE (WS-CAN-IDX).
083700     MOVE FUNCTION UPPER-CASE (CAN-LABEL (WS-CAN-IDX)) TO
083800         WS-UPPER-LABEL.
083900     MOVE ZERO TO WS-SUB.
084000     INSPECT WS-UPPER-LABEL TALLYING WS-SUB FOR ALL 'ACC'.
084100     IF WS-SUB > ZERO
084200         ADD 3 TO CAN-SCORE (WS-CAN-IDX)
084300     END-IF.
084400     MOVE ZERO TO WS-SUB.
084500     INSPECT WS-UPPER-LABEL TALLYING WS-SUB FOR ALL 'IMP'.
084600     IF WS-SUB > ZERO
084700         SUBTRACT 3 FROM CAN-SCORE (WS-CAN-IDX)
084800     END-IF.
084900     MOVE CAN-VAR-CODE (WS-CAN-IDX) TO WS-RTRIM-SOURCE.
085000     PERFORM 9950-CALC-RTRIM-LEN.
085100     MOVE WS-RTRIM-LEN TO WS-SUB.
085200     IF CAN-VAR-CODE (WS-CAN-IDX) (WS-SUB:1) = 'A'
085300         ADD 2 TO CAN-SCORE (WS-CAN-IDX)
085400     END-IF.
085500     MOVE ZERO TO WS-SUB.
085600     INSPECT WS-UPPER-LABEL TALLYING WS-SUB FOR ALL 'VALUE'.
085700     IF WS-SUB > ZERO
085800         ADD 1 TO CAN-SCORE (WS-CAN-IDX)
085900     END-IF.
086000     PERFORM 2520-SCORE-WHETHER-TERM.
086100     PERFORM 2530-SCORE-MODULE-PREFERENCE.
086200     MOVE CAN-LABEL-LEN (WS-CAN-IDX) TO WS-SUB.
086300     DIVIDE WS-SUB BY 40 GIVING WS-SUB2.
086400     IF WS-SUB2 > 2
086500         MOVE 2 TO WS-SUB2
086600     END-IF.
086700     ADD WS-SUB2 TO CAN-SCORE (WS-CAN-IDX).
086800     PERFORM 2540-SCORE-CODE-FREQUENCY.
086900*---------------------------------------------------------------*
087000 2520-SCORE-WHETHER-TERM.
087100*---------------------------------------------------------------*
087200     MOVE ZERO TO WS-SUB.
087300     INSPECT WS-UPPER-LABEL TALLYING WS-SUB FOR ALL 'WHETHER'.
087400     IF WS-SUB = ZERO
087500         MOVE 1 TO WS-NORM-PTR
087600         PERFORM 2521-SCAN-ONE-WORD-FOR-WTR
087700             UNTIL WS-NORM-PTR > 60
087800                OR WS-SUB > ZERO
087900     END-IF.
088000     IF WS-SUB > ZERO
088100         SUBTRACT 1 FROM CAN-SCORE (WS-CAN-IDX)
088200     END-IF.
088300*---------------------------------------------------------------*
088400 2521-SCAN-ONE-WORD-FOR-WTR.
088500*---------------------------------------------------------------*
088600     UNSTRING WS-UPPER-LABEL (1:60) DELIMITED BY ALL SPACE
088700         INTO WS-NORM-TOKEN (1)
088800         WITH POINTER WS-NORM-PTR
088900     END-UNSTRING.
089000     IF WS-NORM-TOKEN (1) = 'WTR'
089100         MOVE 1 TO WS-SUB
089200     END-IF.
089300*---------------------------------------------------------------*
089400 2530-SCORE-MODULE-PREFERENCE.
089500*---------------------------------------------------------------*
089600     IF CAN-CONCEPT (WS-CAN-IDX) (1:21) = 'demographics :: age_'
089700         IF CAN-FILE-TYPE (WS-CAN-IDX) = 'FAM '
089800             ADD 5 TO CAN-SCORE (WS-CAN-IDX)
089900         END-IF
090000     ELSE
090100         IF CAN-FILE-TYPE (WS-CAN-IDX) = WS-PREFERRED-MODULE
090200             ADD 1 TO CAN-SCORE (WS-CAN-IDX)
090300         END-IF
090400     END-IF.
090500*---------------------------------------------------------------*
090600 2540-SCORE-CODE-FREQUENCY.
090700*---------------------------------------------------------------*
090800     SET WS-FRQ-IDX TO 1.
090900     SEARCH WS-FREQ-ENTRY
091000         AT END
091100             CONTINUE
091200         WHEN FRQ-VAR-CODE (WS-FRQ-IDX) =
091300                 CAN-VAR-CODE (WS-CAN-IDX)
091400             MOVE FRQ-HIT-COUNT (WS-FRQ-IDX) TO WS-SUB
091500             IF WS-SUB > 2
091600                 MOVE 2 TO WS-SUB
091700             END-IF
091800             ADD WS-SUB TO CAN-SCORE (WS-CAN-IDX)
091900     END-SEARCH.
092000*---------------------------------------------------------------*
092100 3000-SORT-AND-PICK-WINNERS.
092200*---------------------------------------------------------------*
092300     SORT PICK-SORT-FILE
092400         ASCENDING KEY PSR-CONCEPT
092500         ASCENDING KEY PSR-YEAR
092600         ASCENDING KEY PSR-SCORE-DESC
092700         ASCENDING KEY PSR-FILE-TYPE
092800         ASCENDING KEY PSR-LABEL-LEN-DESC
092900         ASCENDING KEY PSR-VAR-CODE
093000         INPUT PROCEDURE  IS 3100-RELEASE-ALL-CANDIDATES
093100         OUTPUT PROCEDURE IS 3200-PICK-AND-REPORT-CONFLICTS.
093200*---------------------------------------------------------------*
093300 3100-RELEASE-ALL-CANDIDATES SECTION.
093400*---------------------------------------------------------------*
093500     SET WS-CAN-IDX TO 1.
093600     PERFORM 3110-RELEASE-ONE-CANDIDATE
093700         VARYING WS-CAN-IDX FROM 1 BY 1
093800         UNTIL WS-CAN-IDX > WS-CAND-COUNT.
093900 3100-DUMMY      SECTION.
094000*---------------------------------------------------------------*
094100* SCORE, FILE-TYPE AND LABEL-LEN ARE RELEASED AS THEIR 9999-
094200* COMPLEMENT SO THAT AN ASCENDING SORT ON THEM BEHAVES AS A
094300* DESCENDING SORT ON THE TRUE VALUE.
094400*---------------------------------------------------------------*
094500 3110-RELEASE-ONE-CANDIDATE.
094600*---------------------------------------------------------------*
094700     MOVE CAN-CONCEPT   (WS-CAN-IDX) TO PSR-CONCEPT.
094800     MOVE CAN-YEAR      (WS-CAN-IDX) TO PSR-YEAR.
094900     COMPUTE PSR-SCORE-DESC =
095000         30000 - CAN-SCORE (WS-CAN-IDX).
095100     MOVE CAN-FILE-TYPE (WS-CAN-IDX) TO PSR-FILE-TYPE.
095200     COMPUTE PSR-LABEL-LEN-DESC =
095300         99 - CAN-LABEL-LEN (WS-CAN-IDX).
095400     MOVE CAN-VAR-CODE  (WS-CAN-IDX) TO PSR-VAR-CODE.
095500     MOVE CAN-LABEL     (WS-CAN-IDX) TO PSR-LABEL.
095600     MOVE CAN-CATEGORY  (WS-CAN-IDX) TO PSR-CATEGORY.
095700     RELEASE PICK-SORT-RECORD.
095800*---------------------------------------------------------------*
095900 3200-PICK-AND-REPORT-CONFLICTS SECTION.
096000*---------------------------------------------------------------*
096100     MOVE SPACES TO WS-PREV-CONCEPT.
096200     MOVE ZERO   TO WS-PREV-YEAR.
096300     PERFORM 3210-RETURN-ONE-PICK-RECORD.
096400     PERFORM 3220-EVALUATE-ONE-PICK-RECORD
096500         UNTIL PICK-SORT-EOF.
096600 3200-DUMMY      SECTION.
096700*---------------------------------------------------------------*
096800 3210-RETURN-ONE-PICK-RECORD.
096900*---------------------------------------------------------------*
097000     RETURN PICK-SORT-FILE
097100         AT END
097200             SET PICK-SORT-EOF TO TRUE
097300     END-RETURN.
097400*---------------------------------------------------------------*
097500 3220-EVALUATE-ONE-PICK-RECORD.
097600*---------------------------------------------------------------*
097700     IF PSR-CONCEPT = WS-PREV-CONCEPT AND PSR-YEAR = WS-PREV-YEAR
097800         MOVE 'N' TO WS-FIRST-OF-GROUP-SW
097900     ELSE
098000         MOVE 'Y' TO WS-FIRST-OF-GROUP-SW
098100         MOVE PSR-CONCEPT TO WS-PREV-CONCEPT
098200         MOVE PSR-YEAR    TO WS-PREV-YEAR
098300     END-IF.
098400     IF WS-FIRST-OF-GROUP
098500         ADD 1 TO WS-PICK-COUNT
098600         MOVE PSR-CONCEPT  TO PIK-CONCEPT  (WS-PICK-COUNT)
098700         MOVE PSR-YEAR     TO PIK-YEAR     (WS-PICK-COUNT)
098800         MOVE PSR-VAR-CODE TO PIK-VAR-CODE (WS-PICK-COUNT)
098900         MOVE PSR-LABEL    TO PIK-LABEL    (WS-PICK-COUNT)
099000         MOVE PSR-CATEGORY TO PIK-CATEGORY (WS-PICK-COUNT)
099100         MOVE PSR-FILE-TYPE TO PIK-FILE-TYPE (WS-PICK-COUNT)
099200     ELSE
099300         ADD 1 TO WS-CONFLICT-ROWS
099400         PERFORM 3230-WRITE-CONFLICT-RECORD
099500     END-IF.
099600     PERFORM 3210-RETURN-ONE-PICK-RECORD.
099700*---------------------------------------------------------------*
099800 3230-WRITE-CONFLICT-RECORD.
099900*---------------------------------------------------------------*
100000     MOVE SPACES TO WS-CONFLICT-OUT-LINE.
100100     STRING PSR-CONCEPT         DELIMITED BY SIZE
100200            ','                 DELIMITED BY SIZE
100300            PSR-YEAR            DELIMITED BY SIZE
100400            ','                 DELIMITED BY SIZE
100500            PSR-VAR-CODE        DELIMITED BY SIZE
100600            ','                 DELIMITED BY SIZE
100700            PSR-FILE-TYPE       DELIMITED BY SIZE
100800         INTO WS-CONFLICT-OUT-LINE
100900     END-STRING.
101000     WRITE WS-CONFLICT-OUT-LINE.
101100*---------------------------------------------------------------*
101200* THE PICK TABLE IS ALREADY GROUPED AND ORDERED BY CONCEPT THEN
101300* YEAR (THE SAME SEQUENCE THE SORT ABOVE PRODUCED), SO A SINGLE
101400* FORWARD SCAN BUILDS THE DISTINCT-CONCEPT DIRECTORY.
101500*---------------------------------------------------------------*
101600 4000-BUILD-DISTINCT-CONCEPT-TABLE.
101700*---------------------------------------------------------------*
101800     MOVE SPACES TO WS-PREV-CONCEPT.
101900     SET WS-PIK-IDX TO 1.
102000     PERFORM 4010-ROLL-UP-ONE-PICK
102100         VARYING WS-PIK-IDX FROM 1 BY 1
102200         UNTIL WS-PIK-IDX > WS-PICK-COUNT.
102300*---------------------------------------------------------------*
102400 4010-ROLL-UP-ONE-PICK.
102500*---------------------------------------------------------------*
102600     IF PIK-CONCEPT (WS-PIK-IDX) NOT = WS-PREV-CONCEPT
102700         ADD 1 TO WS-DCT-COUNT
102800         MOVE PIK-CONCEPT (WS-PIK-IDX)  TO
102900             DCT-CONCEPT (WS-DCT-COUNT)
103000         MOVE PIK-LABEL (WS-PIK-IDX)    TO
103100             DCT-FIRST-LABEL (WS-DCT-COUNT)
103200         MOVE PIK-FILE-TYPE (WS-PIK-IDX) TO
103300             DCT-FIRST-FILE-TYPE (WS-DCT-COUNT)
103400         MOVE PIK-CATEGORY (WS-PIK-IDX) TO
103500             DCT-FIRST-CATEGORY (WS-DCT-COUNT)
103600         MOVE ZERO TO DCT-COVERED-YEARS (WS-DCT-COUNT)
103700         MOVE WS-PIK-IDX TO DCT-PICK-START (WS-DCT-COUNT)
103800         MOVE PIK-CONCEPT (WS-PIK-IDX) TO WS-PREV-CONCEPT
103900     END-IF.
104000     ADD 1 TO DCT-COVERED-YEARS (WS-DCT-COUNT).
104100     MOVE WS-PIK-IDX TO DCT-PICK-END (WS-DCT-COUNT).
104200*---------------------------------------------------------------*
104300* THE GRID, THE CONCEPT DICTIONARY, AND THE PER-YEAR COVERAGE
104400* COUNTS ARE ALL DRIVEN OFF THE SAME CONCEPT-MAJOR/YEAR-MINOR
104500* WALK, SO THEY ARE WRITTEN TOGETHER.
104600*---------------------------------------------------------------*
104700 5000-WRITE-GRID-AND-DICT-AND-COVERAGE.
104800*---------------------------------------------------------------*
104900     PERFORM 5100-BUILD-YEAR-COLUMN-LIST.
105000     PERFORM 5150-WRITE-GRID-HEADER-ROW.
105100     SET WS-DCT-IDX TO 1.
105200     PERFORM 5200-WRITE-ONE-GRID-ROW
105300         VARYING WS-DCT-IDX FROM 1 BY 1
105400         UNTIL WS-DCT-IDX > WS-DCT-COUNT.
105500     PERFORM 5900-WRITE-COVERAGE-REPORT.
105600*---------------------------------------------------------------*
105700* GRDOUT CARRIES ITS OWN COLUMN HEADER AS LINE ONE SO A READER
105800* NEVER HAS TO GUESS WHICH SURVEY YEAR A CELL BELONGS TO --
105900* "ROW-NUM,CONCEPT,<YEAR>,<YEAR>,...,REQUIRED" (REQUEST #6611,
106000* PANBLD COULDN'T TELL 1999 FROM 2001 WITHOUT IT).
106100*---------------------------------------------------------------*
106200 5150-WRITE-GRID-HEADER-ROW.
106300*---------------------------------------------------------------*
106400     MOVE SPACES TO WS-GRID-OUT-LINE.
106500     MOVE 1 TO WS-GRID-PTR.
106600     STRING 'ROW-NUM,CONCEPT'        DELIMITED BY SIZE
106700         INTO WS-GRID-OUT-LINE
106800         WITH POINTER WS-GRID-PTR
106900     END-STRING.
107000     MOVE 1 TO WS-YEAR-COL.
107100     PERFORM 5160-WRITE-ONE-HEADER-CELL
107200         VARYING WS-YEAR-COL FROM 1 BY 1
107300         UNTIL WS-YEAR-COL > GRD-YEAR-COUNT.
107400     STRING ',REQUIRED'              DELIMITED BY SIZE
107500         INTO WS-GRID-OUT-LINE
107600         WITH POINTER WS-GRID-PTR
107700     END-STRING.
107800     WRITE WS-GRID-OUT-LINE.
107900*---------------------------------------------------------------*
108000 5160-WRITE-ONE-HEADER-CELL.
108100*---------------------------------------------------------------*
108200     STRING ','                              DELIMITED BY SIZE
108300            GRD-YEAR-LIST (WS-YEAR-COL)       DELIMITED BY SIZE
108400         INTO WS-GRID-OUT-LINE
108500         WITH POINTER WS-GRID-PTR
108600     END-STRING.
108700*---------------------------------------------------------------*
108800* YEAR SET = DISTINCT YEARS SEEN ACROSS ALL RETAINED CANDIDATES,
108900* ASCENDING, BUILT WITH THE SAME SEARCH/INSERT IDIOM AS THE
109000* FREQUENCY TABLE ABOVE.
109100*---------------------------------------------------------------*
109200 5100-BUILD-YEAR-COLUMN-LIST.
109300*---------------------------------------------------------------*
109400     MOVE ZERO TO GRD-YEAR-COUNT.
109500     SET WS-CAN-IDX TO 1.
109600     PERFORM 5110-ADD-ONE-YEAR-TO-SET
109700         VARYING WS-CAN-IDX FROM 1 BY 1
109800         UNTIL WS-CAN-IDX > WS-CAND-COUNT.
109900     PERFORM 5120-SORT-YEAR-COLUMN-LIST.
110000*---------------------------------------------------------------*
110100 5110-ADD-ONE-YEAR-TO-SET.
110200*---------------------------------------------------------------*
110300     MOVE 1 TO WS-SUB.
110400     MOVE 'N' TO WS-DROP-RECORD-SW.
110500     PERFORM 5111-CHECK-ONE-YEAR-SLOT
110600         UNTIL WS-SUB > GRD-YEAR-COUNT
110700            OR WS-DROP-RECORD.
110800     IF NOT WS-DROP-RECORD AND GRD-YEAR-COUNT < 50
110900         ADD 1 TO GRD-YEAR-COUNT
111000         MOVE CAN-YEAR (WS-CAN-IDX) TO
111100             GRD-YEAR-LIST (GRD-YEAR-COUNT)
111200     END-IF.
111300*---------------------------------------------------------------*
111400 5111-CHECK-ONE-YEAR-SLOT.
111500*---------------------------------------------------------------*
111600     IF GRD-YEAR-LIST (WS-SUB) = CAN-YEAR (WS-CAN-IDX)
111700         SET WS-DROP-RECORD TO TRUE
111800     ELSE
111900         ADD 1 TO WS-SUB
112000     END-IF.
112100*---------------------------------------------------------------*
112200* A SMALL BUBBLE SORT IS ADEQUATE HERE -- AT MOST 50 SURVEY
112300* YEARS PER RUN.
112400*---------------------------------------------------------------*
112500 5120-SORT-YEAR-COLUMN-LIST.
112600*---------------------------------------------------------------*
112700     MOVE 1 TO WS-SUB.
112800     PERFORM 5121-BUBBLE-ONE-PASS
112900         VARYING WS-SUB FROM 1 BY 1
113000         UNTIL WS-SUB >= GRD-YEAR-COUNT.
113100*---------------------------------------------------------------*
113200 5121-BUBBLE-ONE-PASS.
113300*---------------------------------------------------------------*
113400     MOVE 1 TO WS-SUB2.
113500     PERFORM 5122-BUBBLE-ONE-COMPARE
113600         VARYING WS-SUB2 FROM 1 BY 1
113700         UNTIL WS-SUB2 >= GRD-YEAR-COUNT.
113800*---------------------------------------------------------------*
113900 5122-BUBBLE-ONE-COMPARE.
114000*---------------------------------------------------------------*
114100     IF GRD-YEAR-LIST (WS-SUB2) > GRD-YEAR-LIST (WS-SUB2 + 1)
114200         MOVE GRD-YEAR-LIST (WS-SUB2)     TO WS-CELL-VALUE (1:4)
114300         MOVE GRD-YEAR-LIST (WS-SUB2 + 1) TO
114400             GRD-YEAR-LIST (WS-SUB2)
114500         MOVE WS-CELL-VALUE (1:4)         TO
114600             GRD-YEAR-LIST (WS-SUB2 + 1)
114700     END-IF.
114800*---------------------------------------------------------------*
114900 5200-WRITE-ONE-GRID-ROW.
115000*---------------------------------------------------------------*
115100     MOVE SPACES TO WS-GRID-OUT-LINE.
115200     MOVE 1 TO WS-GRID-PTR.
115300     SET WS-SUB TO WS-DCT-IDX.
115400     STRING WS-SUB                           DELIMITED BY SIZE
115500            ','                              DELIMITED BY SIZE
115600            DCT-CONCEPT (WS-DCT-IDX)         DELIMITED BY SIZE
115700         INTO WS-GRID-OUT-LINE
115800         WITH POINTER WS-GRID-PTR
115900     END-STRING.
116000     SET WS-PIK-SCAN-IDX TO DCT-PICK-START (WS-DCT-IDX).
116100     MOVE 1 TO WS-YEAR-COL.
116200     PERFORM 5210-WRITE-ONE-GRID-CELL
116300         VARYING WS-YEAR-COL FROM 1 BY 1
116400         UNTIL WS-YEAR-COL > GRD-YEAR-COUNT.
116500*---------------------------------------------------------------*
116600* TRAILING REQUIRED FLAG -- U3 NEVER SETS IT; IT IS LEFT AT 0
116700* FOR A LATER MANUAL CURATION PASS TO FLIP BEFORE PANBLD RUNS.
116800*---------------------------------------------------------------*
116900     STRING ',0'             DELIMITED BY SIZE
117000         INTO WS-GRID-OUT-LINE
117100         WITH POINTER WS-GRID-PTR
117200     END-STRING.
117300     WRITE WS-GRID-OUT-LINE.
117400     ADD 1 TO WS-GRID-ROWS-WRITTEN.
117500     PERFORM 5220-WRITE-DICTIONARY-RECORD.
117600*---------------------------------------------------------------*
117700 5210-WRITE-ONE-GRID-CELL.
117800*---------------------------------------------------------------*
117900     MOVE SPACES TO WS-CELL-VALUE.
118000     IF WS-PIK-SCAN-IDX <= DCT-PICK-END (WS-DCT-IDX)
118100        AND PIK-YEAR (WS-PIK-SCAN-IDX) =
118200                GRD-YEAR-LIST (WS-YEAR-COL)
118300         MOVE PIK-VAR-CODE (WS-PIK-SCAN-IDX) TO WS-CELL-VALUE
118400         SET WS-PIK-SCAN-IDX UP BY 1
118500     END-IF.
118600     STRING ','              DELIMITED BY SIZE
118700            WS-CELL-VALUE    DELIMITED BY SIZE
118800         INTO WS-GRID-OUT-LINE
118900         WITH POINTER WS-GRID-PTR
119000     END-STRING.
119100*---------------------------------------------------------------*
119200 5220-WRITE-DICTIONARY-RECORD.
119300*---------------------------------------------------------------*
119400     MOVE SPACES TO WS-DICT-OUT-LINE.
119500     STRING DCT-CONCEPT (WS-DCT-IDX)          DELIMITED BY SIZE
119600            ','                                DELIMITED BY SIZE
119700            DCT-FIRST-LABEL (WS-DCT-IDX)       DELIMITED BY SIZE
119800            ','                                DELIMITED BY SIZE
119900            DCT-FIRST-FILE-TYPE (WS-DCT-IDX)   DELIMITED BY SIZE
120000            ','                                DELIMITED BY SIZE
120100            DCT-FIRST-CATEGORY (WS-DCT-IDX)    DELIMITED BY SIZE
120200         INTO WS-DICT-OUT-LINE
120300     END-STRING.
120400     WRITE WS-DICT-OUT-LINE.
120500*---------------------------------------------------------------*
120600 5900-WRITE-COVERAGE-REPORT.
120700*---------------------------------------------------------------*
120800     MOVE 1 TO WS-YEAR-COL.
120900     PERFORM 5910-WRITE-ONE-COVERAGE-LINE
121000         VARYING WS-YEAR-COL FROM 1 BY 1
121100         UNTIL WS-YEAR-COL > GRD-YEAR-COUNT.
121200*---------------------------------------------------------------*
121300 5910-WRITE-ONE-COVERAGE-LINE.
121400*---------------------------------------------------------------*
121500     MOVE ZERO TO WS-SUB.
121600     SET WS-DCT-IDX TO 1.
121700     PERFORM 5911-TALLY-ONE-CONCEPT-FOR-YEAR
121800         VARYING WS-DCT-IDX FROM 1 BY 1
121900         UNTIL WS-DCT-IDX > WS-DCT-COUNT.
122000     MOVE SPACES TO WS-COVERAGE-OUT-LINE.
122100     STRING GRD-YEAR-LIST (WS-YEAR-COL) DELIMITED BY SIZE
122200            ','                         DELIMITED BY SIZE
122300            WS-SUB                      DELIMITED BY SIZE
122400         INTO WS-COVERAGE-OUT-LINE
122500     END-STRING.
122600     WRITE WS-COVERAGE-OUT-LINE.
122700*---------------------------------------------------------------*
122800 5911-TALLY-ONE-CONCEPT-FOR-YEAR.
122900*---------------------------------------------------------------*
123000     SET WS-PIK-SCAN-IDX TO DCT-PICK-START (WS-DCT-IDX).
123100     PERFORM 5912-SCAN-PICK-RANGE-FOR-YEAR
123200         UNTIL WS-PIK-SCAN-IDX > DCT-PICK-END (WS-DCT-IDX).
123300*---------------------------------------------------------------*
123400 5912-SCAN-PICK-RANGE-FOR-YEAR.
123500*---------------------------------------------------------------*
123600     IF PIK-YEAR (WS-PIK-SCAN-IDX) = GRD-YEAR-LIST (WS-YEAR-COL)
123700         ADD 1 TO WS-SUB
123800         SET WS-PIK-SCAN-IDX TO DCT-PICK-END (WS-DCT-IDX)
123900     END-IF.
124000     SET WS-PIK-SCAN-IDX UP BY 1.
124100*---------------------------------------------------------------*
124200* A CONCEPT THAT WAS PICKED IN AT MOST ONE YEAR IS "UNMATCHED".
124300*---------------------------------------------------------------*
124400 6000-WRITE-UNMATCHED-REPORT.
124500*---------------------------------------------------------------*
124600     SET WS-DCT-IDX TO 1.
124700     PERFORM 6010-CHECK-ONE-CONCEPT-FOR-UNMATCH
124800         VARYING WS-DCT-IDX FROM 1 BY 1
124900         UNTIL WS-DCT-IDX > WS-DCT-COUNT.
125000*---------------------------------------------------------------*
125100 6010-CHECK-ONE-CONCEPT-FOR-UNMATCH.
125200*---------------------------------------------------------------*
125300     IF DCT-COVERED-YEARS (WS-DCT-IDX) <= 1
125400         SET WS-PIK-IDX TO DCT-PICK-START (WS-DCT-IDX)
125500         MOVE SPACES TO WS-UNMATCH-OUT-LINE
125600         STRING PIK-CONCEPT   (WS-PIK-IDX) DELIMITED BY SIZE
125700                ','                         DELIMITED BY SIZE
125800                PIK-YEAR      (WS-PIK-IDX)  DELIMITED BY SIZE
125900                ','                         DELIMITED BY SIZE
126000                PIK-VAR-CODE  (WS-PIK-IDX)  DELIMITED BY SIZE
126100                ','                         DELIMITED BY SIZE
126200                PIK-LABEL     (WS-PIK-IDX)  DELIMITED BY SIZE
126300                ','                         DELIMITED BY SIZE
126400                PIK-CATEGORY  (WS-PIK-IDX)  DELIMITED BY SIZE
126500                ','                         DELIMITED BY SIZE
126600                PIK-FILE-TYPE (WS-PIK-IDX)  DELIMITED BY SIZE
126700             INTO WS-UNMATCH-OUT-LINE
126800         END-STRING
126900         WRITE WS-UNMATCH-OUT-LINE
127000         ADD 1 TO WS-UNMATCH-ROWS
127100     END-IF.
127200*---------------------------------------------------------------*
127300 8000-CLOSE-FILES.
127400*---------------------------------------------------------------*
127500     CLOSE GRID-OUT-FILE DICT-OUT-FILE CONFLICT-OUT-FILE
127600           COVERAGE-OUT-FILE LEFTOVER-OUT-FILE UNMATCH-OUT-FILE.
127700*---------------------------------------------------------------*
127800 9900-REPORT-COUNTS.
127900*---------------------------------------------------------------*
128000     DISPLAY '[OK] READ ' WS-MAPIN-ROWS-READ ' MAPPING ROWS'.
128100     DISPLAY '[OK] DROPPED ' WS-DROPPED-YEAR ' BAD-YEAR, '
128200             WS-DROPPED-IMP ' IMP-LABEL, ' WS-DROPPED-SHORT
128300             ' SHORT-CONCEPT'.
128400     DISPLAY '[OK] WROTE GRDOUT (' WS-GRID-ROWS-WRITTEN
128500             ' CONCEPT ROWS)'.
128600     DISPLAY '[WARN] ' WS-CONFLICT-ROWS ' CONFLICTING CANDIDATES'.
128700     DISPLAY '[WARN] ' WS-UNMATCH-ROWS ' UNMATCHED CONCEPTS'.
128800*---------------------------------------------------------------*
128900* RETURNS, IN WS-RTRIM-LEN, THE LENGTH OF WS-RTRIM-SOURCE WITH
129000* TRAILING BLANKS DROPPED.  CALLER LOADS WS-RTRIM-SOURCE FIRST.
129100*---------------------------------------------------------------*
129200 9950-CALC-RTRIM-LEN.
129300*---------------------------------------------------------------*
129400     MOVE 60 TO WS-RTRIM-LEN.
129500     PERFORM 9951-BACK-UP-ONE-COLUMN
129600         UNTIL WS-RTRIM-LEN = 0
129700            OR WS-RTRIM-SOURCE (WS-RTRIM-LEN:1) NOT = SPACE.
129800*---------------------------------------------------------------*
129900 9951-BACK-UP-ONE-COLUMN.
130000*---------------------------------------------------------------*
130100     SUBTRACT 1 FROM WS-RTRIM-LEN.
130200*---------------------------------------------------------------*
130300* LOWER-CASES WS-LCASE-SOURCE IN PLACE, LETTER BY LETTER, SINCE
130400* THIS COMPILER'S LIBRARY HAS NO LOWER-CASE FUNCTION.
130500*---------------------------------------------------------------*
130600 9960-LOWERCASE-SOURCE.
130700*---------------------------------------------------------------*
130800     INSPECT WS-LCASE-SOURCE REPLACING
130900         ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
131000         ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
131100         ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
131200         ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
131300         ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
131400         ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
131500         ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
131600         ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
131700         ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
