000100*---------------------------------------------------------------*
000200* COPYLIB GIDREC  -- GENEALOGY-IDENTIFICATION (GID) RECORD AND
000300* THE NO-CHILDREN OUTPUT RECORD, PLUS THE INDIVIDUAL/PARENT
000400* WORK TABLES USED BY NOCHLD (U6 NO-CHILDREN).
000500*---------------------------------------------------------------*
000600 01  GID-RECORD.
000700     05  GID-FAM-ID              PIC X(04).
000800     05  GID-PERSON-ID           PIC X(04).
000900     05  GID-FATHER-FAM          PIC X(04).
001000     05  GID-FATHER-PER          PIC X(04).
001100     05  GID-MOTHER-FAM          PIC X(04).
001200     05  GID-MOTHER-PER          PIC X(04).
001300     05  FILLER                  PIC X(04) VALUE SPACES.
001400*---------------------------------------------------------------*
001500 01  NOCHILD-RECORD.
001600     05  NOC-FAM-ID              PIC X(04).
001700     05  NOC-PERSON-ID           PIC X(04).
001800     05  NOC-HAS-CHILDREN        PIC 9(01).
001900         88  NOC-HAS-CHILDREN-YES            VALUE 1.
002000         88  NOC-HAS-CHILDREN-NO             VALUE 0.
002100     05  NOC-UNIQUE-ID           PIC X(09).
002200     05  NOC-UNIQUE-ID-PARTS REDEFINES NOC-UNIQUE-ID.
002300         10  NOC-UID-FAM         PIC X(04).
002400         10  NOC-UID-DASH        PIC X(01).
002500         10  NOC-UID-PERSON      PIC X(04).
002600     05  FILLER                  PIC X(05) VALUE SPACES.
002700*---------------------------------------------------------------*
002800* WORK TABLES -- SET OF INDIVIDUALS ENCOUNTERED AND SET OF
002900* UNIQUE-IDS THAT HAVE APPEARED AS SOMEBODY'S FATHER OR MOTHER.
003000*---------------------------------------------------------------*
003100 01  GID-TABLE-CONTROL.
003200     05  GID-INDIV-COUNT         PIC 9(06) USAGE IS COMP
003300                                  VALUE ZERO.
003400     05  GID-PARENT-COUNT        PIC 9(06) USAGE IS COMP
003500                                  VALUE ZERO.
003600     05  FILLER                  PIC X(06) VALUE SPACES.
003700*---------------------------------------------------------------*
003800 01  GID-INDIV-TABLE.
003900     05  GIT-ENTRY OCCURS 1 TO 50000 TIMES
004000             DEPENDING ON GID-INDIV-COUNT
004100             INDEXED BY GIT-IDX GIT-SRCH-IDX.
004200         10  GIT-FAM-ID          PIC X(04).
004300         10  GIT-PERSON-ID       PIC X(04).
004400         10  GIT-UNIQUE-ID       PIC X(09).
004500         10  GIT-HAS-CHILDREN    PIC 9(01).
004600         10  FILLER              PIC X(03) VALUE SPACES.
004700*---------------------------------------------------------------*
004800 01  GID-PARENT-TABLE.
004900     05  GPT-ENTRY OCCURS 1 TO 50000 TIMES
005000             DEPENDING ON GID-PARENT-COUNT
005100             INDEXED BY GPT-IDX.
005200         10  GPT-UNIQUE-ID       PIC X(09).
005300         10  FILLER              PIC X(03) VALUE SPACES.
