000100*---------------------------------------------------------------*
000200* COPYLIB GRDREC  -- IN-MEMORY CANONICAL GRID ROW (CONCEPT BY
000300* YEAR).  GRD-YEAR-COUNT MUST BE MOVED IN BY THE CALLING PROGRAM
000400* BEFORE THE TABLE IS REFERENCED.  SHARED BY GRDBLD (U3 BUILDS
000500* IT), GRDMRG (U4), GRDFLT (U5) AND PANBLD/PANJOIN (U7 READ IT).
000600*---------------------------------------------------------------*
000700 01  GRID-CONTROL.
000800     05  GRD-YEAR-COUNT          PIC 9(02) USAGE IS COMP
000900                                  VALUE ZERO.
001000     05  GRD-ROW-COUNT           PIC 9(05) USAGE IS COMP
001100                                  VALUE ZERO.
001200     05  GRD-YEAR-LIST OCCURS 50 TIMES
001300                                  PIC 9(04).
001400     05  FILLER                  PIC X(08) VALUE SPACES.
001500*---------------------------------------------------------------*
001600 01  GRID-TABLE.
001700     05  GRD-ENTRY OCCURS 1 TO 20000 TIMES
001800             DEPENDING ON GRD-ROW-COUNT
001900             INDEXED BY GRD-IDX GRD-SRCH-IDX.
002000         10  GRD-ROW-NUM         PIC 9(05).
002100         10  GRD-CONCEPT         PIC X(60).
002200         10  GRD-CONCEPT-PARTS REDEFINES GRD-CONCEPT.
002300             15  GRD-CATEGORY-PART PIC X(20).
002400             15  FILLER          PIC X(04).
002500             15  GRD-LABEL-PART  PIC X(36).
002600         10  GRD-YR-CODE OCCURS 1 TO 50 TIMES
002700                 DEPENDING ON GRD-YEAR-COUNT
002800                 INDEXED BY GRD-YR-IDX
002900                                  PIC X(16).
003000         10  GRD-REQUIRED        PIC 9(01).
003100             88  GRD-ROW-REQUIRED             VALUE 1.
003200         10  FILLER              PIC X(05) VALUE SPACES.
