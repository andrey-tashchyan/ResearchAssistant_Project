000100*---------------------------------------------------------------*
000200* COPYLIB PANREC  -- U7 PANEL-BUILD RECORD LAYOUTS: THE LONG
000300* INDIVIDUAL-YEAR PANEL, THE PARENT-CHILD LINKS FILE, THE
000400* CODES-RESOLVED AUDIT TRAIL, THE PER-CONCEPT SUMMARY, AND THE
000500* FINAL FAMILY-BY-CONCEPT-BY-YEAR GRID.
000600*---------------------------------------------------------------*
000700 01  PANEL-CONTROL.
000800     05  PAN-CONCEPT-COUNT       PIC 9(03) USAGE IS COMP
000900                                  VALUE ZERO.
001000     05  PAN-YEAR-COUNT          PIC 9(02) USAGE IS COMP
001100                                  VALUE ZERO.
001200     05  FILLER                  PIC X(06) VALUE SPACES.
001300*---------------------------------------------------------------*
001400 01  PANEL-RECORD.
001500     05  PAN-YEAR                PIC 9(04).
001600     05  PAN-FAMILY-ID           PIC X(08).
001700     05  PAN-PERSON-ID           PIC X(08).
001800     05  PAN-MOTHER-ID           PIC X(08).
001900     05  PAN-FATHER-ID           PIC X(08).
002000     05  PAN-CONCEPT-VALUE OCCURS 1 TO 200 TIMES
002100             DEPENDING ON PAN-CONCEPT-COUNT
002200             INDEXED BY PAN-CONC-IDX
002300                                  PIC X(16).
002400     05  FILLER                  PIC X(04) VALUE SPACES.
002500*---------------------------------------------------------------*
002600 01  PARENT-LINK-RECORD.
002700     05  PLK-YEAR                PIC 9(04).
002800     05  PLK-FAMILY-ID           PIC X(08).
002900     05  PLK-PERSON-ID           PIC X(08).
003000     05  PLK-MOTHER-ID           PIC X(08).
003100     05  PLK-FATHER-ID           PIC X(08).
003200     05  PLK-IS-PARENT           PIC 9(01).
003300         88  PLK-IS-PARENT-YES               VALUE 1.
003400         88  PLK-IS-PARENT-NO                 VALUE 0.
003500     05  FILLER                  PIC X(05) VALUE SPACES.
003600*---------------------------------------------------------------*
003700 01  CODE-AUDIT-RECORD.
003800     05  AUD-CONCEPT             PIC X(60).
003900     05  AUD-YEAR                PIC 9(04).
004000     05  AUD-VAR-CODE            PIC X(16).
004100     05  AUD-FILE-TYPE           PIC X(04).
004200     05  FILLER                  PIC X(08) VALUE SPACES.
004300*---------------------------------------------------------------*
004400 01  SUMMARY-RECORD.
004500     05  SUM-CONCEPT             PIC X(60).
004600     05  SUM-CONCEPT-PARTS REDEFINES SUM-CONCEPT.
004700         10  SUM-CATEGORY-PART   PIC X(20).
004800         10  FILLER              PIC X(04).
004900         10  SUM-LABEL-PART      PIC X(36).
005000     05  SUM-NON-MISSING         PIC 9(07).
005100     05  SUM-MEAN                PIC S9(11)V99.
005200     05  SUM-MEDIAN              PIC S9(11)V99.
005300     05  SUM-STD                 PIC S9(11)V99.
005400     05  FILLER                  PIC X(10) VALUE SPACES.
005500*---------------------------------------------------------------*
005600 01  FAMILY-GRID-RECORD.
005700     05  FGR-FAMILY-ID           PIC X(08).
005800     05  FGR-CONCEPT             PIC X(60).
005900     05  FGR-YEAR-VALUE OCCURS 1 TO 50 TIMES
006000             DEPENDING ON PAN-YEAR-COUNT
006100             INDEXED BY FGR-YR-IDX
006200                                  PIC X(16).
006300     05  FILLER                  PIC X(04) VALUE SPACES.
