000100*===============================================================*
000200* PROGRAM NAME:    PANBLD
000300* ORIGINAL AUTHOR: R. D. KOVACIK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/94 R. D. KOVACIK  CREATED.  DRIVES THE PANEL BUILD --     RDK94   
000900*                         READS THE CANONICAL GRID AND THE LONG   RDK94   
001000*                         MAPPING FILE, CALLS PANJOIN ONCE PER    RDK94   
001100*                         SURVEY YEAR, AND WRITES THE LONG PANEL, RDK94   
001200*                         PARENT-CHILD LINK, CODE AUDIT, SUMMARY  RDK94   
001300*                         AND PER-FAMILY GRID FILES.              RDK94   
001400* 08/02/95 R. D. KOVACIK  FILE LIST CONTROL CARD MAY NOW CARRY UP RDK95   
001500*                         TO FOUR EXTRACT FILES FOR ONE YEAR      RDK95   
001600*                         (TICKET 2511, SAME REQUEST THAT ADDED   RDK95   
001700*                         THE POSITIONAL MERGE TO PANJOIN).       RDK95   
001800* 01/11/99 H. K. OYELARAN  Y2K REVIEW -- YEARS ARE CARRIED 4-DIGITHKO99   
001900*                         THROUGHOUT ALREADY; NO CHANGES NEEDED.  HKO99   
002000* 06/02/99 H. K. OYELARAN  Y2K SIGN-OFF.                          HKO99   
002100* 05/20/02 R. D. KOVACIK  REQUEST #4417 -- ID CODE CELLS ARE NOW  RDK02   
002200*                         PASSED THROUGH BLANK WHEN THE GRID HAS  RDK02   
002300*                         NO ID ROW FOR A GIVEN YEAR SO PANJOIN'S RDK02   
002400*                         NEW FALLBACK LOGIC CAN ENGAGE.          RDK02   
002500* 03/09/04 D. R. ESPOSITO  REQUEST #5529 -- SUMMARY REPORT ADDED  DRE04   
002600*                         (NON-MISSING COUNT, MEAN, MEDIAN, STD)  DRE04   
002700*                         SO OPS DOESN'T HAVE TO PULL THE PANEL   DRE04   
002800*                         INTO A SPREADSHEET TO SANITY-CHECK IT.  DRE04   
002900* 11/30/06 P. N. ABERNATHY REQUEST #6040 -- PER-FAMILY GRID EXPORTDRE04   
003000*                         ADDED FOR THE FAMILY-LEVEL ANALYSIS     DRE04   
003100*                         SHOP; ONE ROW PER FAMILY/CONCEPT, ONE   DRE04   
003200*                         COLUMN PER SURVEY YEAR.                 DRE04   
003300*===============================================================* DRE04   
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PANBLD.
003600 AUTHOR.        R. D. KOVACIK.
003700 INSTALLATION.  MORONS LOSERS AND BIMBOES.
003800 DATE-WRITTEN.  03/14/94.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3096.
004700 OBJECT-COMPUTER. IBM-3096.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-TOKEN IS '0' THRU '9'.
005100*---------------------------------------------------------------*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT GRID-IN-FILE      ASSIGN TO GRDIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS  IS GRDIN-STATUS.
005700     SELECT MAPPING-IN-FILE   ASSIGN TO MAPIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS MAPIN-STATUS.
006000     SELECT YEAR-LIST-FILE    ASSIGN TO YRFLIST
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS YRFLIST-STATUS.
006300     SELECT PANEL-OUT-FILE    ASSIGN TO PANOUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS PANOUT-STATUS.
006600     SELECT PLINK-OUT-FILE    ASSIGN TO PLINKOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS  IS PLINKOUT-STATUS.
006900     SELECT SUMMARY-OUT-FILE  ASSIGN TO SUMOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS  IS SUMOUT-STATUS.
007200     SELECT FGRID-OUT-FILE    ASSIGN TO FGRDOUT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS  IS FGRDOUT-STATUS.
007500     SELECT AUDIT-OUT-FILE    ASSIGN TO AUDOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS  IS AUDOUT-STATUS.
007800     SELECT AUDIT-SORT-FILE   ASSIGN TO SORTWK5.
007900     SELECT SUMMARY-SORT-FILE ASSIGN TO SORTWK6.
008000*===============================================================*
008100 DATA DIVISION.
008200*===============================================================*
008300 FILE SECTION.
008400*---------------------------------------------------------------*
008500 FD  GRID-IN-FILE
008600     RECORD IS VARYING IN SIZE FROM 1 TO 1200 CHARACTERS
008700         DEPENDING ON WS-GRDIN-LINE-LEN.
008800 01  WS-GRDIN-LINE                PIC X(1200).
008900*---------------------------------------------------------------*
009000 FD  MAPPING-IN-FILE
009100     RECORD IS VARYING IN SIZE FROM 1 TO 250 CHARACTERS
009200         DEPENDING ON WS-MAPIN-LINE-LEN.
009300 01  WS-MAPIN-LINE                PIC X(250).
009400*---------------------------------------------------------------*
009500 FD  YEAR-LIST-FILE.
009600 01  WS-YRFLIST-LINE              PIC X(80).
009700*---------------------------------------------------------------*
009800 FD  PANEL-OUT-FILE.
009900 01  WS-PANEL-OUT-LINE            PIC X(3500).
010000*---------------------------------------------------------------*
010100 FD  PLINK-OUT-FILE.
010200 01  WS-PLINK-OUT-LINE            PIC X(60).
010300*---------------------------------------------------------------*
010400 FD  SUMMARY-OUT-FILE.
010500 01  WS-SUMMARY-OUT-LINE          PIC X(140).
010600*---------------------------------------------------------------*
010700 FD  FGRID-OUT-FILE.
010800 01  WS-FGRID-OUT-LINE            PIC X(950).
010900*---------------------------------------------------------------*
011000 FD  AUDIT-OUT-FILE.
011100 01  WS-AUDIT-OUT-LINE            PIC X(120).
011200*---------------------------------------------------------------*
011300 SD  AUDIT-SORT-FILE.
011400 01  AUDIT-SORT-RECORD.
011500     05  ASR-YEAR                 PIC 9(04).
011600     05  ASR-CONCEPT              PIC X(60).
011700     05  ASR-VAR-CODE             PIC X(16).
011800     05  ASR-FILE-TYPE            PIC X(04).
011900*---------------------------------------------------------------*
012000 SD  SUMMARY-SORT-FILE.
012100 01  SUMMARY-SORT-RECORD.
012200     05  SSR-CONCEPT-IDX          PIC 9(03).
012300     05  SSR-VALUE                PIC S9(11)V9999.
012400*===============================================================*
012500 WORKING-STORAGE SECTION.
012600*---------------------------------------------------------------*
012700 COPY GRDREC.
012800 COPY MAPREC.
012900 COPY PANREC.
013000 COPY PANTBL.
013100*---------------------------------------------------------------*
013200 77  WS-GRDIN-LINE-LEN            PIC 9(04) USAGE IS COMP.
013300 77  WS-MAPIN-LINE-LEN            PIC 9(04) USAGE IS COMP.
013400*---------------------------------------------------------------*
013500 01  WS-FILE-STATUS-GROUP.
013600     05  GRDIN-STATUS             PIC X(02).
013700         88  GRDIN-OK                         VALUE '00'.
013800     05  MAPIN-STATUS             PIC X(02).
013900         88  MAPIN-OK                         VALUE '00'.
014000     05  YRFLIST-STATUS           PIC X(02).
014100         88  YRFLIST-OK                       VALUE '00'.
014200     05  PANOUT-STATUS            PIC X(02).
014300     05  PLINKOUT-STATUS          PIC X(02).
014400     05  SUMOUT-STATUS            PIC X(02).
014500     05  FGRDOUT-STATUS           PIC X(02).
014600     05  AUDOUT-STATUS            PIC X(02).
014700*---------------------------------------------------------------*
014800 01  WS-SWITCHES.
014900     05  GRDIN-EOF-SW             PIC X(01) VALUE 'N'.
015000         88  GRDIN-EOF                        VALUE 'Y'.
015100     05  MAPIN-EOF-SW             PIC X(01) VALUE 'N'.
015200         88  MAPIN-EOF                        VALUE 'Y'.
015300     05  YRFLIST-EOF-SW           PIC X(01) VALUE 'N'.
015400         88  YRFLIST-EOF                      VALUE 'Y'.
015500     05  SUMSRT-EOF-SW            PIC X(01) VALUE 'N'.
015600         88  SUMSRT-EOF                       VALUE 'Y'.
015700     05  AUDSRT-EOF-SW            PIC X(01) VALUE 'N'.
015800         88  AUDSRT-EOF                       VALUE 'Y'.
015900     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
016000         88  WS-FOUND                         VALUE 'Y'.
016100*---------------------------------------------------------------*
016200* GRID LOAD WORK AREA -- SAME HEADER/ROW PARSE CHAIN AS GRDMRG.
016300*---------------------------------------------------------------*
016400 01  WS-GRID-LOAD-WORK.
016500     05  WS-GRID-PTR              PIC 9(04) USAGE IS COMP.
016600     05  WS-COMMA-COUNT           PIC 9(02) USAGE IS COMP.
016700     05  WS-FLD-HOLD              PIC X(60).
016800*---------------------------------------------------------------*
016900* IN-MEMORY MAPPING TABLE -- (YEAR, VAR-CODE) -> FILE-TYPE.
017000*---------------------------------------------------------------*
017100 01  WS-MAP-CONTROL.
017200     05  WS-MAP-COUNT             PIC 9(05) USAGE IS COMP VALUE
017300         ZERO.
017400 01  WS-MAP-TABLE.
017500     05  WS-MAP-ENTRY OCCURS 1 TO 20000 TIMES
017600             DEPENDING ON WS-MAP-COUNT
017700             INDEXED BY WS-MAP-IDX.
017800         10  WS-MAP-YEAR          PIC 9(04).
017900         10  WS-MAP-VAR-CODE      PIC X(16).
018000         10  WS-MAP-FILE-TYPE     PIC X(04).
018100*---------------------------------------------------------------*
018200* YEAR-KEYED EXTRACT FILE LIST (CONTROL CARD, "YYYY,FILENAME").
018300*---------------------------------------------------------------*
018400 01  WS-YRF-CONTROL.
018500     05  WS-YRF-COUNT             PIC 9(03) USAGE IS COMP VALUE
018600         ZERO.
018700 01  WS-YRF-TABLE.
018800     05  WS-YRF-ENTRY OCCURS 1 TO 400 TIMES
018900             DEPENDING ON WS-YRF-COUNT
019000             INDEXED BY WS-YRF-IDX.
019100         10  WS-YRF-YEAR          PIC 9(04).
019200         10  WS-YRF-FILE-NAME     PIC X(40).
019300*---------------------------------------------------------------*
019400* ONE CODE-AUDIT ROW STAGED HERE BEFORE BEING RELEASED TO THE
019500* AUDIT SORT -- SAME SHAPE AS AUDIT-SORT-RECORD.
019600*---------------------------------------------------------------*
019700 01  WS-AUDIT-STAGE.
019800     05  ASR-YEAR                 PIC 9(04).
019900     05  ASR-CONCEPT              PIC X(60).
020000     05  ASR-VAR-CODE             PIC X(16).
020100     05  ASR-FILE-TYPE            PIC X(04).
020200*---------------------------------------------------------------*
020300* KEPT GRID ROWS -- REQUIRED = 1 OR AN ID CONCEPT.
020400*---------------------------------------------------------------*
020500 01  WS-KEPT-CONTROL.
020600     05  WS-KEPT-COUNT            PIC 9(05) USAGE IS COMP VALUE
020700         ZERO.
020800 01  WS-KEPT-TABLE.
020900     05  WS-KEPT-ENTRY OCCURS 1 TO 20000 TIMES
021000             DEPENDING ON WS-KEPT-COUNT
021100             INDEXED BY WS-KEPT-IDX.
021200         10  WS-KEPT-GRD-ROW      PIC 9(05) USAGE IS COMP.
021300*---------------------------------------------------------------*
021400* THE FOUR ID-CONCEPT ROW POINTERS (0 = NOT FOUND ON THE GRID).
021500*---------------------------------------------------------------*
021600 01  WS-ID-ROW-POINTERS.
021700     05  WS-FAM-GRD-ROW           PIC 9(05) USAGE IS COMP VALUE
021800         ZERO.
021900     05  WS-PER-GRD-ROW           PIC 9(05) USAGE IS COMP VALUE
022000         ZERO.
022100     05  WS-MOM-GRD-ROW           PIC 9(05) USAGE IS COMP VALUE
022200         ZERO.
022300     05  WS-DAD-GRD-ROW           PIC 9(05) USAGE IS COMP VALUE
022400         ZERO.
022500     05  WS-UPPER-CONCEPT         PIC X(60).
022600     05  WS-SCAN-TARGET           PIC X(09).
022700     05  WS-KEPT-ID-SW-THIS-ROW   PIC X(01).
022800*---------------------------------------------------------------*
022900* CONCEPT UNIVERSE -- KEPT ROWS LESS THE FOUR ID ROWS, GRID ORDER.
023000* PAN-CONCEPT-COUNT (FROM PANREC) DOUBLES AS ITS ENTRY COUNT.
023100*---------------------------------------------------------------*
023200 01  WS-CONCEPT-TABLE.
023300     05  WS-CONCEPT-ENTRY OCCURS 1 TO 200 TIMES
023400             DEPENDING ON PAN-CONCEPT-COUNT
023500             INDEXED BY WS-CONC-IDX.
023600         10  WS-CONCEPT-GRD-ROW   PIC 9(05) USAGE IS COMP.
023700*---------------------------------------------------------------*
023800* THE ACCUMULATED LONG PANEL -- ONE ENTRY PER PANJOIN RESULT ROW
023900* ACROSS ALL YEARS PROCESSED.
024000*---------------------------------------------------------------*
024100 01  WS-PANEL-CONTROL.
024200     05  WS-PANEL-COUNT           PIC 9(05) USAGE IS COMP VALUE
024300         ZERO.
024400 01  WS-PANEL-TABLE.
024500     05  WS-PAN-ENTRY OCCURS 1 TO 20000 TIMES
024600             DEPENDING ON WS-PANEL-COUNT
024700             INDEXED BY WS-PAN-IDX.
024800         10  WS-PAN-YEAR          PIC 9(04).
024900         10  WS-PAN-FAMILY-ID     PIC X(08).
025000         10  WS-PAN-PERSON-ID     PIC X(08).
025100         10  WS-PAN-MOTHER-ID     PIC X(08).
025200         10  WS-PAN-FATHER-ID     PIC X(08).
025300         10  WS-PAN-VALUE OCCURS 1 TO 200 TIMES
025400                 DEPENDING ON PAN-CONCEPT-COUNT
025500                 INDEXED BY WS-PV-IDX
025600                 PIC X(16).
025700         10  WS-PAN-KEEP-SW       PIC X(01) VALUE 'Y'.
025800             88  WS-PAN-KEEP                  VALUE 'Y'.
025900         10  WS-PAN-IS-PARENT-SW  PIC X(01) VALUE 'N'.
026000             88  WS-PAN-IS-PARENT             VALUE 'Y'.
026100*---------------------------------------------------------------*
026200* DISTINCT FAMILY-IDS HAVING AT LEAST ONE CHILD RECORD.
026300*---------------------------------------------------------------*
026400 01  WS-FAMWCH-CONTROL.
026500     05  WS-FAMWCH-COUNT          PIC 9(05) USAGE IS COMP VALUE
026600         ZERO.
026700 01  WS-FAMWCH-TABLE.
026800     05  WS-FAMWCH-ENTRY OCCURS 1 TO 20000 TIMES
026900             DEPENDING ON WS-FAMWCH-COUNT
027000             INDEXED BY WS-FWC-IDX
027100             PIC X(08).
027200*---------------------------------------------------------------*
027300* DISTINCT PERSON-IDS NAMED AS SOMEBODY'S MOTHER OR FATHER, OVER
027400* THE FAMILY-FILTERED PANEL.
027500*---------------------------------------------------------------*
027600 01  WS-PARENTID-CONTROL.
027700     05  WS-PARENTID-COUNT        PIC 9(05) USAGE IS COMP VALUE
027800         ZERO.
027900 01  WS-PARENTID-TABLE.
028000     05  WS-PARENTID-ENTRY OCCURS 1 TO 20000 TIMES
028100             DEPENDING ON WS-PARENTID-COUNT
028200             INDEXED BY WS-PID-IDX
028300             PIC X(08).
028400 01  WS-CANDIDATE-ID              PIC X(08).
028500*---------------------------------------------------------------*
028600* DISTINCT FAMILY-IDS IN ORDER OF FIRST APPEARANCE -- DRIVES THE
028700* PER-FAMILY GRID EXPORT.
028800*---------------------------------------------------------------*
028900 01  WS-FAMORD-CONTROL.
029000     05  WS-FAMORD-COUNT          PIC 9(05) USAGE IS COMP VALUE
029100         ZERO.
029200 01  WS-FAMORD-TABLE.
029300     05  WS-FAMORD-ENTRY OCCURS 1 TO 20000 TIMES
029400             DEPENDING ON WS-FAMORD-COUNT
029500             INDEXED BY WS-FAMO-IDX
029600             PIC X(08).
029700*---------------------------------------------------------------*
029800* PER-CONCEPT SUMMARY ACCUMULATORS (REQUEST #5529).
029900*---------------------------------------------------------------*
030000 01  WS-SUMACC-TABLE.
030100     05  WS-SA-ENTRY OCCURS 1 TO 200 TIMES
030200             DEPENDING ON PAN-CONCEPT-COUNT
030300             INDEXED BY WS-SA-IDX.
030400         10  WS-SA-NONMISS        PIC 9(07) USAGE IS COMP.
030500         10  WS-SA-NUMCOUNT       PIC 9(07) USAGE IS COMP.
030600         10  WS-SA-SUM            PIC S9(13)V9999.
030700         10  WS-SA-SUMSQ          PIC S9(17)V9999.
030800         10  WS-SA-MEAN           PIC S9(11)V99.
030900         10  WS-SA-MEDIAN         PIC S9(11)V99.
031000         10  WS-SA-STD            PIC S9(11)V99.
031100 01  WS-SUM-EDIT-FIELDS.
031200     05  WS-SUM-NONMISS-ED        PIC Z(06)9.
031300     05  WS-SUM-MEAN-ED           PIC -(09)9.99.
031400     05  WS-SUM-MEDIAN-ED         PIC -(09)9.99.
031500     05  WS-SUM-STD-ED            PIC -(09)9.99.
031600*---------------------------------------------------------------*
031700* VARIANCE / HAND-ROLLED SQUARE ROOT WORK (NO INTRINSIC FUNCTIONS
031800* ON THIS COMPILER -- NEWTON'S METHOD, 20 REFINEMENTS).
031900*---------------------------------------------------------------*
032000 01  WS-VARIANCE-WORK.
032100     05  WS-VAR-NUMERATOR         PIC S9(17)V9999.
032200     05  WS-VAR-VALUE             PIC S9(13)V9999.
032300     05  WS-SQRT-INPUT            PIC S9(13)V9999.
032400     05  WS-SQRT-GUESS            PIC S9(13)V9999.
032500     05  WS-SQRT-RESULT           PIC S9(13)V9999.
032600     05  WS-SQRT-ITER             PIC 9(02) USAGE IS COMP.
032700*---------------------------------------------------------------*
032800* MEDIAN CONTROL-BREAK WORK (OUTPUT PROCEDURE OF THE STATS SORT).
032900*---------------------------------------------------------------*
033000 01  WS-MEDIAN-WORK.
033100     05  WS-PREV-CONC-IDX         PIC 9(03) USAGE IS COMP VALUE
033200         ZERO.
033300     05  WS-MED-POS               PIC 9(07) USAGE IS COMP VALUE
033400         ZERO.
033500     05  WS-MED-HALF              PIC 9(07) USAGE IS COMP.
033600     05  WS-MED-REM               PIC 9(07) USAGE IS COMP.
033700     05  WS-MED-MID               PIC 9(07) USAGE IS COMP.
033800*---------------------------------------------------------------*
033900* VALUE-IS-NUMERIC SCAN/PARSE WORK (HANDLES AN OPTIONAL LEADING
034000* '-' AND ONE '.' -- NO INTRINSIC FUNCTIONS USED).
034100*---------------------------------------------------------------*
034200 01  WS-NUMPARSE-WORK.
034300     05  WS-NUM-TEST              PIC X(16).
034400     05  WS-NUM-LEN               PIC 9(02) USAGE IS COMP.
034500     05  WS-NUM-POS               PIC 9(02) USAGE IS COMP.
034600     05  WS-NUM-CHAR               PIC X(01).
034700     05  WS-NUM-NEG-SW            PIC X(01).
034800         88  WS-NUM-IS-NEG                    VALUE 'Y'.
034900     05  WS-NUM-DOT-SEEN-SW       PIC X(01).
035000     05  WS-NUM-DIGIT-SEEN-SW     PIC X(01).
035100     05  WS-NUM-BAD-SW            PIC X(01).
035200     05  WS-NUM-VALID-SW          PIC X(01).
035300         88  WS-NUM-IS-VALID                  VALUE 'Y'.
035400     05  WS-NUM-INT-DIGITS        PIC 9(02) USAGE IS COMP.
035500     05  WS-NUM-FRAC-DIGITS       PIC 9(02) USAGE IS COMP.
035600     05  WS-NUM-FILL-POS          PIC 9(02) USAGE IS COMP.
035700     05  WS-NUM-PACK-POS          PIC 9(02) USAGE IS COMP.
035800     05  WS-NUM-SUB               PIC 9(02) USAGE IS COMP.
035900     05  WS-NUM-DIGIT-BUF         PIC 9(16) VALUE ZERO.
036000     05  WS-NUM-MAGNITUDE         PIC S9(11)V9999.
036100     05  WS-NUM-RESULT            PIC S9(11)V9999.
036200*---------------------------------------------------------------*
036300* SIGN-BYTE VIEW OF THE DIGIT-PACK BUFFER -- SEPARATE ALPHANUMERIC
036400* OVERLAY SO THE SCAN LOGIC CAN PLACE DIGIT CHARACTERS ONE AT A
036500* TIME INTO WHAT IS OTHERWISE A PACKED NUMERIC WORK FIELD.
036600*---------------------------------------------------------------*
036700 01  WS-NUM-DIGIT-BUF-X REDEFINES WS-NUM-DIGIT-BUF
036800                                  PIC X(16).
036900*---------------------------------------------------------------*
037000* RUN-LOG DIAGNOSTIC OVERLAY ON A QUEUED EXTRACT FILE NAME --
037100* LETS THE [OK]/[WARN] LINES SHOW JUST THE FOUR-CHARACTER MODULE
037200* PREFIX (WLTH/FAM /IND ETC.) WITHOUT A SEPARATE MOVE.
037300*---------------------------------------------------------------*
037400 01  WS-DISPLAY-FILE-NAME         PIC X(40).
037500 01  WS-DISPLAY-FILE-PARTS REDEFINES WS-DISPLAY-FILE-NAME.
037600     05  WS-DISPLAY-FILE-PREFIX   PIC X(04).
037700     05  WS-DISPLAY-FILE-REST     PIC X(36).
037800*---------------------------------------------------------------*
037900* VESTIGIAL TRACE-DUMP OVERLAY (TICKET 2511 ERA) -- THE OLD
038000* "-TRACE USERLIB" ROUTE PRINTED THIS SIGN BYTE SEPARATELY FROM
038100* THE MAGNITUDE.  THE ROUTE IS GONE BUT NOTHING BROKE BY LEAVING
038200* THE OVERLAY DECLARED, SO IT STAYS.
038300*---------------------------------------------------------------*
038400 01  WS-MED-DUMP-VALUE            PIC S9(11)V9999.
038500 01  WS-MED-DUMP-PARTS REDEFINES WS-MED-DUMP-VALUE.
038600     05  WS-MED-DUMP-SIGN-BYTE    PIC X(01).
038700     05  FILLER                   PIC X(14).
038800*---------------------------------------------------------------*
038900 77  WS-OUT-PTR                   PIC 9(04) USAGE IS COMP.
039000 77  WS-SUB                       PIC 9(02) USAGE IS COMP.
039100 77  WS-SUB2                      PIC 9(02) USAGE IS COMP.
039200*---------------------------------------------------------------*
039300 01  WS-CUR-YEAR                  PIC 9(04).
039400 01  WS-TOTAL-JOIN-WARNINGS       PIC 9(05) USAGE IS COMP VALUE
039500         ZERO.
039600 01  WS-PANEL-ROWS-WRITTEN        PIC 9(05) USAGE IS COMP VALUE
039700         ZERO.
039800 01  WS-LINKS-WRITTEN             PIC 9(05) USAGE IS COMP VALUE
039900         ZERO.
040000 01  WS-SUMMARY-ROWS-WRITTEN      PIC 9(03) USAGE IS COMP VALUE
040100         ZERO.
040200 01  WS-FGRID-ROWS-WRITTEN        PIC 9(05) USAGE IS COMP VALUE
040300         ZERO.
040400 01  WS-AUDIT-ROWS-WRITTEN        PIC 9(05) USAGE IS COMP VALUE
040500         ZERO.
040600*===============================================================*
040700 PROCEDURE DIVISION.
040800*===============================================================*
040900 0000-MAIN-PROCESSING.
041000*---------------------------------------------------------------*
041100     PERFORM 1000-OPEN-FILES.
041200     PERFORM 1500-LOAD-YEAR-FILE-LIST.
041300     PERFORM 1700-LOAD-MAPPING-TABLE.
041400     PERFORM 2000-LOAD-GRID-INTO-TABLE.
041500     PERFORM 2100-FILTER-AND-IDENTIFY-ROWS.
041600     PERFORM 3000-RESOLVE-CODES-AND-WRITE-AUDIT.
041700     PERFORM 4000-PROCESS-ALL-YEARS.
041800     PERFORM 6000-FILTER-FAMILIES-WITH-CHILDREN.
041900     PERFORM 6500-MARK-PARENT-FLAGS.
042000     PERFORM 7000-WRITE-PARENT-CHILD-LINKS.
042100     PERFORM 7500-WRITE-LONG-PANEL-FILE.
042200     PERFORM 8000-COMPUTE-AND-WRITE-SUMMARY.
042300     PERFORM 9000-BUILD-AND-WRITE-FAMILY-GRID.
042400     PERFORM 9800-CLOSE-FILES.
042500     PERFORM 9900-REPORT-COUNTS.
042600     GOBACK.
042700*---------------------------------------------------------------*
042800 1000-OPEN-FILES.
042900*---------------------------------------------------------------*
043000     OPEN INPUT  YEAR-LIST-FILE.
043100     IF NOT YRFLIST-OK
043200         DISPLAY '[ERROR] PANBLD -- CANNOT OPEN YRFLIST, STATUS ',
043300                 YRFLIST-STATUS
043400     END-IF.
043500     OPEN OUTPUT PANEL-OUT-FILE.
043600     OPEN OUTPUT PLINK-OUT-FILE.
043700     OPEN OUTPUT SUMMARY-OUT-FILE.
043800     OPEN OUTPUT FGRID-OUT-FILE.
043900     OPEN OUTPUT AUDIT-OUT-FILE.
044000*---------------------------------------------------------------*
044100 1500-LOAD-YEAR-FILE-LIST.
044200*---------------------------------------------------------------*
044300     PERFORM 1510-READ-YRFLIST-LINE.
044400     PERFORM 1520-PROCESS-ONE-YRFLIST-LINE
044500         UNTIL YRFLIST-EOF.
044600     CLOSE YEAR-LIST-FILE.
044700*---------------------------------------------------------------*
044800 1510-READ-YRFLIST-LINE.
044900*---------------------------------------------------------------*
045000     READ YEAR-LIST-FILE
045100         AT END SET YRFLIST-EOF TO TRUE
045200     END-READ.
045300*---------------------------------------------------------------*
045400 1520-PROCESS-ONE-YRFLIST-LINE.
045500*---------------------------------------------------------------*
045600     ADD 1 TO WS-YRF-COUNT.
045700     SET WS-YRF-IDX TO WS-YRF-COUNT.
045800     UNSTRING WS-YRFLIST-LINE DELIMITED BY ','
045900         INTO WS-YRF-YEAR (WS-YRF-IDX),
046000              WS-YRF-FILE-NAME (WS-YRF-IDX)
046100     END-UNSTRING.
046200     PERFORM 1510-READ-YRFLIST-LINE.
046300*---------------------------------------------------------------*
046400* MAPPING FILE LOAD -- SAME UNSTRING SHAPE AS GRDBLD, ONLY
046500* YEAR/VAR-CODE/FILE-TYPE ARE KEPT.
046600*---------------------------------------------------------------*
046700 1700-LOAD-MAPPING-TABLE.
046800*---------------------------------------------------------------*
046900     OPEN INPUT MAPPING-IN-FILE.
047000     IF NOT MAPIN-OK
047100         DISPLAY '[ERROR] PANBLD -- CANNOT OPEN MAPIN, STATUS ',
047200                 MAPIN-STATUS
047300     END-IF.
047400     PERFORM 1710-READ-MAPIN-LINE.
047500     PERFORM 1720-PROCESS-ONE-MAPPING-ROW
047600         UNTIL MAPIN-EOF.
047700     CLOSE MAPPING-IN-FILE.
047800*---------------------------------------------------------------*
047900 1710-READ-MAPIN-LINE.
048000*---------------------------------------------------------------*
048100     READ MAPPING-IN-FILE
048200         AT END SET MAPIN-EOF TO TRUE
048300     END-READ.
048400*---------------------------------------------------------------*
048500 1720-PROCESS-ONE-MAPPING-ROW.
048600*---------------------------------------------------------------*
048700     UNSTRING WS-MAPIN-LINE (1:WS-MAPIN-LINE-LEN)
048800         DELIMITED BY ','
048900         INTO MAP-CANONICAL,
049000              MAP-YEAR-X,
049100              MAP-FILE-TYPE,
049200              MAP-VAR-CODE,
049300              MAP-LABEL,
049400              MAP-CATEGORY,
049500              MAP-REQUIRED
049600     END-UNSTRING.
049700     ADD 1 TO WS-MAP-COUNT.
049800     SET WS-MAP-IDX TO WS-MAP-COUNT.
049900     MOVE MAP-YEAR      TO WS-MAP-YEAR (WS-MAP-IDX).
050000     MOVE MAP-VAR-CODE  TO WS-MAP-VAR-CODE (WS-MAP-IDX).
050100     MOVE MAP-FILE-TYPE TO WS-MAP-FILE-TYPE (WS-MAP-IDX).
050200     PERFORM 1710-READ-MAPIN-LINE.
050300*---------------------------------------------------------------*
050400* GRID LOAD -- HEADER LINE ("ROW-NUM,CONCEPT,<YR>...,REQUIRED")
050500* FOLLOWED BY ONE DATA LINE PER CONCEPT.  SAME PARSE CHAIN AS
050600* GRDMRG'S 1500-LOAD-GRID-INTO-TABLE, RENUMBERED FOR THIS PROGRAM.
050700*---------------------------------------------------------------*
050800 2000-LOAD-GRID-INTO-TABLE.
050900*---------------------------------------------------------------*
051000     OPEN INPUT GRID-IN-FILE.
051100     IF NOT GRDIN-OK
051200         DISPLAY '[ERROR] PANBLD -- CANNOT OPEN GRDIN, STATUS ',
051300                 GRDIN-STATUS
051400     END-IF.
051500     MOVE ZERO TO GRD-ROW-COUNT.
051600     PERFORM 2010-READ-GRID-LINE.
051700     IF NOT GRDIN-EOF
051800         PERFORM 2015-PARSE-GRID-HEADER-LINE
051900         PERFORM 2010-READ-GRID-LINE
052000     END-IF.
052100     PERFORM 2020-PARSE-ONE-GRID-LINE
052200         UNTIL GRDIN-EOF.
052300     CLOSE GRID-IN-FILE.
052400*---------------------------------------------------------------*
052500 2010-READ-GRID-LINE.
052600*---------------------------------------------------------------*
052700     READ GRID-IN-FILE
052800         AT END SET GRDIN-EOF TO TRUE
052900     END-READ.
053000*---------------------------------------------------------------*
053100* COUNT THE COMMAS TO GET THE YEAR COLUMN COUNT, THEN PEEL OFF
053200* "ROW-NUM," AND "CONCEPT," BEFORE UNSTRINGING EACH YEAR HEADER.
053300*---------------------------------------------------------------*
053400 2015-PARSE-GRID-HEADER-LINE.
053500*---------------------------------------------------------------*
053600     MOVE ZERO TO WS-COMMA-COUNT.
053700     INSPECT WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
053800         TALLYING WS-COMMA-COUNT FOR ALL ','.
053900     COMPUTE GRD-YEAR-COUNT = WS-COMMA-COUNT - 1.
054000     MOVE 1 TO WS-GRID-PTR.
054100     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
054200         DELIMITED BY ','
054300         INTO WS-FLD-HOLD, WS-FLD-HOLD
054400         WITH POINTER WS-GRID-PTR
054500     END-UNSTRING.
054600     MOVE 1 TO WS-SUB.
054700     PERFORM 2016-UNSTRING-ONE-HEADER-YEAR
054800         VARYING WS-SUB FROM 1 BY 1
054900         UNTIL WS-SUB > GRD-YEAR-COUNT.
055000*---------------------------------------------------------------*
055100 2016-UNSTRING-ONE-HEADER-YEAR.
055200*---------------------------------------------------------------*
055300     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
055400         DELIMITED BY ','
055500         INTO GRD-YEAR-LIST (WS-SUB)
055600         WITH POINTER WS-GRID-PTR
055700     END-UNSTRING.
055800*---------------------------------------------------------------*
055900 2020-PARSE-ONE-GRID-LINE.
056000*---------------------------------------------------------------*
056100     ADD 1 TO GRD-ROW-COUNT.
056200     SET GRD-IDX TO GRD-ROW-COUNT.
056300     MOVE 1 TO WS-GRID-PTR.
056400     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
056500         DELIMITED BY ','
056600         INTO GRD-ROW-NUM (GRD-IDX),
056700              GRD-CONCEPT (GRD-IDX)
056800         WITH POINTER WS-GRID-PTR
056900     END-UNSTRING.
057000     PERFORM 2021-UNSTRING-ONE-YEAR-CELL
057100         VARYING GRD-YR-IDX FROM 1 BY 1
057200         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
057300     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
057400         DELIMITED BY ','
057500         INTO GRD-REQUIRED (GRD-IDX)
057600         WITH POINTER WS-GRID-PTR
057700     END-UNSTRING.
057800     PERFORM 2010-READ-GRID-LINE.
057900*---------------------------------------------------------------*
058000 2021-UNSTRING-ONE-YEAR-CELL.
058100*---------------------------------------------------------------*
058200     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
058300         DELIMITED BY ','
058400         INTO GRD-YR-CODE (GRD-IDX, GRD-YR-IDX)
058500         WITH POINTER WS-GRID-PTR
058600     END-UNSTRING.
058700*---------------------------------------------------------------*
058800* KEEP A ROW WHEN REQUIRED = 1 OR ITS CONCEPT LOOKS LIKE ONE OF
058900* THE FOUR ID ROLES (CASE-INSENSITIVE SUBSTRING MATCH, FIRST HIT
059000* PER ROLE WINS -- REQUEST #2511 SPEC, CARRIED FORWARD UNCHANGED).
059100*---------------------------------------------------------------*
059200 2100-FILTER-AND-IDENTIFY-ROWS.
059300*---------------------------------------------------------------*
059400     PERFORM 2110-CHECK-ONE-GRID-ROW
059500         VARYING GRD-IDX FROM 1 BY 1
059600         UNTIL GRD-IDX > GRD-ROW-COUNT.
059700     PERFORM 2200-BUILD-CONCEPT-TABLE.
059800*---------------------------------------------------------------*
059900 2110-CHECK-ONE-GRID-ROW.
060000*---------------------------------------------------------------*
060100     MOVE GRD-CONCEPT (GRD-IDX) TO WS-UPPER-CONCEPT.
060200     INSPECT WS-UPPER-CONCEPT
060300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
060400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
060500     MOVE 'N' TO WS-KEPT-ID-SW-THIS-ROW.
060600     PERFORM 2120-TEST-FOR-FAMILY-ID.
060700     PERFORM 2130-TEST-FOR-PERSON-ID.
060800     PERFORM 2140-TEST-FOR-MOTHER-ID.
060900     PERFORM 2150-TEST-FOR-FATHER-ID.
061000     IF GRD-ROW-REQUIRED (GRD-IDX)
061100        OR WS-KEPT-ID-SW-THIS-ROW = 'Y'
061200         ADD 1 TO WS-KEPT-COUNT
061300         SET WS-KEPT-IDX TO WS-KEPT-COUNT
061400         MOVE GRD-ROW-NUM (GRD-IDX) TO WS-KEPT-GRD-ROW
061500         (WS-KEPT-IDX)
061600     END-IF.
061700*---------------------------------------------------------------*
061800* NOTE -- GRD-ROW-NUM ON THE CANONICAL GRID RUNS 1-UP IN FILE
061900* ORDER SO IT DOUBLES AS THE GRD-IDX POSITION; KEPT TABLE ENTRIES
062000* STORE THE ROW NUMBER, NOT A SEPARATE POINTER.
062100*---------------------------------------------------------------*
062200 2120-TEST-FOR-FAMILY-ID.
062300*---------------------------------------------------------------*
062400     MOVE 'FAMILY_ID' TO WS-SCAN-TARGET.
062500     PERFORM 2160-SCAN-FOR-SUBSTRING.
062600     IF WS-FOUND
062700         MOVE 'Y' TO WS-KEPT-ID-SW-THIS-ROW
062800         IF WS-FAM-GRD-ROW = 0
062900             MOVE GRD-ROW-NUM (GRD-IDX) TO WS-FAM-GRD-ROW
063000         END-IF
063100     END-IF.
063200*---------------------------------------------------------------*
063300 2130-TEST-FOR-PERSON-ID.
063400*---------------------------------------------------------------*
063500     MOVE 'PERSON_ID' TO WS-SCAN-TARGET.
063600     PERFORM 2160-SCAN-FOR-SUBSTRING.
063700     IF WS-FOUND
063800         MOVE 'Y' TO WS-KEPT-ID-SW-THIS-ROW
063900         IF WS-PER-GRD-ROW = 0
064000             MOVE GRD-ROW-NUM (GRD-IDX) TO WS-PER-GRD-ROW
064100         END-IF
064200     END-IF.
064300*---------------------------------------------------------------*
064400 2140-TEST-FOR-MOTHER-ID.
064500*---------------------------------------------------------------*
064600     MOVE 'MOTHER_ID' TO WS-SCAN-TARGET.
064700     PERFORM 2160-SCAN-FOR-SUBSTRING.
064800     IF WS-FOUND
064900         MOVE 'Y' TO WS-KEPT-ID-SW-THIS-ROW
065000         IF WS-MOM-GRD-ROW = 0
065100             MOVE GRD-ROW-NUM (GRD-IDX) TO WS-MOM-GRD-ROW
065200         END-IF
065300     END-IF.
065400*---------------------------------------------------------------*
065500 2150-TEST-FOR-FATHER-ID.
065600*---------------------------------------------------------------*
065700     MOVE 'FATHER_ID' TO WS-SCAN-TARGET.
065800     PERFORM 2160-SCAN-FOR-SUBSTRING.
065900     IF WS-FOUND
066000         MOVE 'Y' TO WS-KEPT-ID-SW-THIS-ROW
066100         IF WS-DAD-GRD-ROW = 0
066200             MOVE GRD-ROW-NUM (GRD-IDX) TO WS-DAD-GRD-ROW
066300         END-IF
066400     END-IF.
066500*---------------------------------------------------------------*
066600* SUBSTRING SCAN -- IS WS-SCAN-TARGET CONTAINED IN THE UPPERCASED
066700* CONCEPT TEXT?  A PLAIN POSITION-BY-POSITION SEARCH (NO INSPECT
066800* TALLYING -- THE TARGET LENGTH VARIES).
066900*---------------------------------------------------------------*
067000 2160-SCAN-FOR-SUBSTRING.
067100*---------------------------------------------------------------*
067200     SET WS-FOUND-SW TO 'N'.
067300     MOVE 1 TO WS-NUM-SUB.
067400     PERFORM 2161-CHECK-ONE-SCAN-POSITION
067500         VARYING WS-NUM-SUB FROM 1 BY 1
067600         UNTIL WS-NUM-SUB > 52 OR WS-FOUND.
067700*---------------------------------------------------------------*
067800 2161-CHECK-ONE-SCAN-POSITION.
067900*---------------------------------------------------------------*
068000     IF WS-UPPER-CONCEPT (WS-NUM-SUB:9) = WS-SCAN-TARGET
068100         SET WS-FOUND-SW TO 'Y'
068200     END-IF.
068300*---------------------------------------------------------------*
068400* CONCEPT UNIVERSE = KEPT ROWS LESS THE FOUR ID ROWS (PAN-CONCEPT
068500* -VALUE HOLDS ONE CELL PER SELECTED CONCEPT; THE FOUR ID ROLES
068600* ALREADY HAVE THEIR OWN DEDICATED COLUMNS).
068700*---------------------------------------------------------------*
068800 2200-BUILD-CONCEPT-TABLE.
068900*---------------------------------------------------------------*
069000     MOVE ZERO TO PAN-CONCEPT-COUNT.
069100     PERFORM 2210-ADD-ONE-CONCEPT-IF-NOT-ID
069200         VARYING WS-KEPT-IDX FROM 1 BY 1
069300         UNTIL WS-KEPT-IDX > WS-KEPT-COUNT.
069400*---------------------------------------------------------------*
069500 2210-ADD-ONE-CONCEPT-IF-NOT-ID.
069600*---------------------------------------------------------------*
069700     IF WS-KEPT-GRD-ROW (WS-KEPT-IDX) NOT = WS-FAM-GRD-ROW
069800        AND WS-KEPT-GRD-ROW (WS-KEPT-IDX) NOT = WS-PER-GRD-ROW
069900        AND WS-KEPT-GRD-ROW (WS-KEPT-IDX) NOT = WS-MOM-GRD-ROW
070000        AND WS-KEPT-GRD-ROW (WS-KEPT-IDX) NOT = WS-DAD-GRD-ROW
070100         ADD 1 TO PAN-CONCEPT-COUNT
070200         SET WS-CONC-IDX TO PAN-CONCEPT-COUNT
070300         MOVE WS-KEPT-GRD-ROW (WS-KEPT-IDX)
070400             TO WS-CONCEPT-GRD-ROW (WS-CONC-IDX)
070500     END-IF.
070600*---------------------------------------------------------------*
070700* STEP 2 OF THE BATCH FLOW -- RESOLVE (YEAR,CODE) TO A FILE TYPE
070800* FOR EVERY KEPT ROW (INCLUDING THE ID ROWS) AND WRITE THE AUDIT
070900* TRAIL, SORTED BY YEAR/CONCEPT/VAR-CODE.
071000*---------------------------------------------------------------*
071100 3000-RESOLVE-CODES-AND-WRITE-AUDIT.
071200*---------------------------------------------------------------*
071300     SORT AUDIT-SORT-FILE
071400         ASCENDING KEY ASR-YEAR ASR-CONCEPT ASR-VAR-CODE
071500         INPUT PROCEDURE  3100-RELEASE-AUDIT-ROWS
071600         OUTPUT PROCEDURE 3200-WRITE-AUDIT-ROWS.
071700*---------------------------------------------------------------*
071800 3100-RELEASE-AUDIT-ROWS.
071900*---------------------------------------------------------------*
072000     PERFORM 3110-RESOLVE-ONE-KEPT-ROW
072100         VARYING WS-KEPT-IDX FROM 1 BY 1
072200         UNTIL WS-KEPT-IDX > WS-KEPT-COUNT.
072300*---------------------------------------------------------------*
072400 3110-RESOLVE-ONE-KEPT-ROW.
072500*---------------------------------------------------------------*
072600     SET GRD-IDX TO WS-KEPT-GRD-ROW (WS-KEPT-IDX).
072700     PERFORM 3120-RESOLVE-ONE-YEAR-CELL
072800         VARYING GRD-YR-IDX FROM 1 BY 1
072900         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
073000*---------------------------------------------------------------*
073100 3120-RESOLVE-ONE-YEAR-CELL.
073200*---------------------------------------------------------------*
073300     SET WS-SUB2 TO GRD-YR-IDX.
073400     IF GRD-YR-CODE (GRD-IDX, GRD-YR-IDX) NOT = SPACES
073500         PERFORM 3130-FIND-MAPPING-ENTRY
073600         IF WS-FOUND
073700             ADD 1 TO WS-AUDIT-ROWS-WRITTEN
073800             RELEASE AUDIT-SORT-RECORD FROM WS-AUDIT-STAGE
073900         ELSE
074000             DISPLAY '[WARN] PANBLD -- NO MAPPING FOR YEAR ',
074100                 GRD-YEAR-LIST (WS-SUB2), ' CODE ',
074200                 GRD-YR-CODE (GRD-IDX, GRD-YR-IDX)
074300         END-IF
074400     END-IF.
074500*---------------------------------------------------------------*
074600* WLTH IS PREFERRED WHEN MORE THAN ONE FILE-TYPE MAPS THE SAME
074700* (YEAR,CODE) PAIR; OTHERWISE THE FIRST MATCH ON THE MAPPING FILE
074800* WINS.
074900*---------------------------------------------------------------*
075000 3130-FIND-MAPPING-ENTRY.
075100*---------------------------------------------------------------*
075200     SET WS-FOUND-SW TO 'N'.
075300     MOVE SPACES TO WS-AUDIT-STAGE.
075400     SET WS-MAP-IDX TO 1.
075500     PERFORM 3140-CHECK-ONE-MAPPING-ENTRY
075600         VARYING WS-MAP-IDX FROM 1 BY 1
075700         UNTIL WS-MAP-IDX > WS-MAP-COUNT.
075800*---------------------------------------------------------------*
075900 3140-CHECK-ONE-MAPPING-ENTRY.
076000*---------------------------------------------------------------*
076100     IF WS-MAP-YEAR (WS-MAP-IDX) = GRD-YEAR-LIST (WS-SUB2)
076200        AND WS-MAP-VAR-CODE (WS-MAP-IDX)
076300               = GRD-YR-CODE (GRD-IDX, GRD-YR-IDX)
076400         IF NOT WS-FOUND
076500             SET WS-FOUND-SW TO 'Y'
076600             MOVE GRD-YEAR-LIST (WS-SUB2)
076700                 TO ASR-YEAR OF WS-AUDIT-STAGE
076800             MOVE GRD-CONCEPT (GRD-IDX)
076900                 TO ASR-CONCEPT OF WS-AUDIT-STAGE
077000             MOVE GRD-YR-CODE (GRD-IDX, GRD-YR-IDX)
077100                 TO ASR-VAR-CODE OF WS-AUDIT-STAGE
077200             MOVE WS-MAP-FILE-TYPE (WS-MAP-IDX)
077300                 TO ASR-FILE-TYPE OF WS-AUDIT-STAGE
077400         ELSE
077500             IF WS-MAP-FILE-TYPE (WS-MAP-IDX) = 'WLTH'
077600                 MOVE 'WLTH' TO ASR-FILE-TYPE OF WS-AUDIT-STAGE
077700             END-IF
077800         END-IF
077900     END-IF.
078000*---------------------------------------------------------------*
078100 3200-WRITE-AUDIT-ROWS.
078200*---------------------------------------------------------------*
078300     PERFORM 3210-RETURN-AUDIT-LINE.
078400     PERFORM 3220-WRITE-ONE-AUDIT-LINE
078500         UNTIL AUDSRT-EOF.
078600*---------------------------------------------------------------*
078700 3210-RETURN-AUDIT-LINE.
078800*---------------------------------------------------------------*
078900     RETURN AUDIT-SORT-FILE
079000         AT END SET AUDSRT-EOF-SW TO TRUE
079100     END-RETURN.
079200*---------------------------------------------------------------*
079300 3220-WRITE-ONE-AUDIT-LINE.
079400*---------------------------------------------------------------*
079500     MOVE SPACES TO WS-AUDIT-OUT-LINE.
079600     SET WS-OUT-PTR TO 1.
079700     STRING ASR-CONCEPT  DELIMITED BY SIZE
079800         ','             DELIMITED BY SIZE
079900         ASR-YEAR        DELIMITED BY SIZE
080000         ','             DELIMITED BY SIZE
080100         ASR-VAR-CODE    DELIMITED BY SIZE
080200         ','             DELIMITED BY SIZE
080300         ASR-FILE-TYPE   DELIMITED BY SIZE
080400         INTO WS-AUDIT-OUT-LINE
080500         WITH POINTER WS-OUT-PTR
080600     END-STRING.
080700     WRITE WS-AUDIT-OUT-LINE.
080800     PERFORM 3210-RETURN-AUDIT-LINE.
080900*---------------------------------------------------------------*
081000* STEPS 4/5 -- ONE CALL TO PANJOIN PER GRID YEAR, ACCUMULATING
081100* EVERY RESULT ROW INTO THE LONG PANEL TABLE.
081200*---------------------------------------------------------------*
081300 4000-PROCESS-ALL-YEARS.
081400*---------------------------------------------------------------*
081500     PERFORM 4010-PROCESS-ONE-YEAR
081600         VARYING WS-SUB FROM 1 BY 1
081700         UNTIL WS-SUB > GRD-YEAR-COUNT.
081800*---------------------------------------------------------------*
081900 4010-PROCESS-ONE-YEAR.
082000*---------------------------------------------------------------*
082100     MOVE GRD-YEAR-LIST (WS-SUB) TO WS-CUR-YEAR.
082200     PERFORM 4020-BUILD-FILE-LIST-FOR-YEAR.
082300     IF PJ-FILE-COUNT = 0
082400         DISPLAY '[WARN] PANBLD -- NO DATA FILES LISTED FOR YEAR
082500         ',
082600                 WS-CUR-YEAR
082700     ELSE
082800         PERFORM 4030-BUILD-ID-CODES-FOR-YEAR
082900         PERFORM 4040-BUILD-NEEDED-LIST-FOR-YEAR
083000         MOVE WS-CUR-YEAR TO PJ-YEAR
083100         CALL 'PANJOIN' USING PANJOIN-CONTROL, PANJOIN-FILE-LIST,
083200             PANJOIN-ID-CODES, PANJOIN-NEEDED-LIST,
083300             PANJOIN-RESULT-TABLE
083400         END-CALL
083500         ADD PJ-WARNING-COUNT TO WS-TOTAL-JOIN-WARNINGS
083600         PERFORM 4050-APPEND-YEAR-RESULTS-TO-PANEL
083700     END-IF.
083800*---------------------------------------------------------------*
083900 4020-BUILD-FILE-LIST-FOR-YEAR.
084000*---------------------------------------------------------------*
084100     MOVE ZERO TO PJ-FILE-COUNT.
084200     PERFORM 4021-CHECK-ONE-YRF-ENTRY
084300         VARYING WS-YRF-IDX FROM 1 BY 1
084400         UNTIL WS-YRF-IDX > WS-YRF-COUNT OR PJ-FILE-COUNT = 4.
084500*---------------------------------------------------------------*
084600 4021-CHECK-ONE-YRF-ENTRY.
084700*---------------------------------------------------------------*
084800     IF WS-YRF-YEAR (WS-YRF-IDX) = WS-CUR-YEAR
084900         ADD 1 TO PJ-FILE-COUNT
085000         SET PJ-FILE-IDX TO PJ-FILE-COUNT
085100         MOVE WS-YRF-FILE-NAME (WS-YRF-IDX) TO PJ-FILE-NAME
085200         (PJ-FILE-IDX)
085300         MOVE WS-YRF-FILE-NAME (WS-YRF-IDX) TO
085400         WS-DISPLAY-FILE-NAME
085500         DISPLAY '[OK] PANBLD -- QUEUED ', WS-DISPLAY-FILE-PREFIX,
085600                 ' FILE FOR YEAR ', WS-CUR-YEAR
085700     END-IF.
085800*---------------------------------------------------------------*
085900* A BLANK ID CODE CELL (OR NO ID ROW AT ALL) IS PASSED THROUGH AS
086000* SPACES SO PANJOIN'S FALLBACK-CODE LOGIC (REQUEST #4417) CAN
086100* ENGAGE.
086200*---------------------------------------------------------------*
086300 4030-BUILD-ID-CODES-FOR-YEAR.
086400*---------------------------------------------------------------*
086500     MOVE SPACES TO PANJOIN-ID-CODES.
086600     IF WS-FAM-GRD-ROW > 0
086700         SET GRD-IDX TO WS-FAM-GRD-ROW
086800         MOVE GRD-YR-CODE (GRD-IDX, WS-SUB) TO PJ-FAMILY-CODE
086900     END-IF.
087000     IF WS-PER-GRD-ROW > 0
087100         SET GRD-IDX TO WS-PER-GRD-ROW
087200         MOVE GRD-YR-CODE (GRD-IDX, WS-SUB) TO PJ-PERSON-CODE
087300     END-IF.
087400     IF WS-MOM-GRD-ROW > 0
087500         SET GRD-IDX TO WS-MOM-GRD-ROW
087600         MOVE GRD-YR-CODE (GRD-IDX, WS-SUB) TO PJ-MOTHER-CODE
087700     END-IF.
087800     IF WS-DAD-GRD-ROW > 0
087900         SET GRD-IDX TO WS-DAD-GRD-ROW
088000         MOVE GRD-YR-CODE (GRD-IDX, WS-SUB) TO PJ-FATHER-CODE
088100     END-IF.
088200*---------------------------------------------------------------*
088300* ONE NEEDED-LIST ENTRY PER CONCEPT, EVERY YEAR, EVEN WHEN THAT
088400* YEAR'S CODE CELL IS BLANK -- KEEPS POSITION N ALWAYS MEANING
088500* THE SAME CONCEPT ACROSS YEARS SO THE PANEL COLUMNS LINE UP.
088600*---------------------------------------------------------------*
088700 4040-BUILD-NEEDED-LIST-FOR-YEAR.
088800*---------------------------------------------------------------*
088900     MOVE PAN-CONCEPT-COUNT TO PJ-NEEDED-COUNT.
089000     PERFORM 4041-BUILD-ONE-NEEDED-ENTRY
089100         VARYING WS-CONC-IDX FROM 1 BY 1
089200         UNTIL WS-CONC-IDX > PAN-CONCEPT-COUNT.
089300*---------------------------------------------------------------*
089400 4041-BUILD-ONE-NEEDED-ENTRY.
089500*---------------------------------------------------------------*
089600     SET GRD-IDX TO WS-CONCEPT-GRD-ROW (WS-CONC-IDX).
089700     SET PJ-NEED-IDX TO WS-CONC-IDX.
089800     MOVE GRD-YR-CODE (GRD-IDX, WS-SUB) TO PJ-NEEDED-CODE
089900         (PJ-NEED-IDX).
090000     MOVE GRD-CONCEPT (GRD-IDX)         TO PJ-NEEDED-CONCEPT
090100         (PJ-NEED-IDX).
090200*---------------------------------------------------------------*
090300 4050-APPEND-YEAR-RESULTS-TO-PANEL.
090400*---------------------------------------------------------------*
090500     PERFORM 4051-APPEND-ONE-RESULT-ROW
090600         VARYING PJ-RSLT-IDX FROM 1 BY 1
090700         UNTIL PJ-RSLT-IDX > PJ-RESULT-COUNT.
090800*---------------------------------------------------------------*
090900 4051-APPEND-ONE-RESULT-ROW.
091000*---------------------------------------------------------------*
091100     ADD 1 TO WS-PANEL-COUNT.
091200     SET WS-PAN-IDX TO WS-PANEL-COUNT.
091300     MOVE WS-CUR-YEAR                    TO WS-PAN-YEAR
091400         (WS-PAN-IDX).
091500     MOVE PJR-FAMILY-ID (PJ-RSLT-IDX)    TO WS-PAN-FAMILY-ID
091600         (WS-PAN-IDX).
091700     MOVE PJR-PERSON-ID (PJ-RSLT-IDX)    TO WS-PAN-PERSON-ID
091800         (WS-PAN-IDX).
091900     MOVE PJR-MOTHER-ID (PJ-RSLT-IDX)    TO WS-PAN-MOTHER-ID
092000         (WS-PAN-IDX).
092100     MOVE PJR-FATHER-ID (PJ-RSLT-IDX)    TO WS-PAN-FATHER-ID
092200         (WS-PAN-IDX).
092300     MOVE 'Y'                            TO WS-PAN-KEEP-SW
092400         (WS-PAN-IDX).
092500     MOVE 'N'                            TO WS-PAN-IS-PARENT-SW
092600         (WS-PAN-IDX).
092700     PERFORM 4052-COPY-ONE-CONCEPT-VALUE
092800         VARYING WS-CONC-IDX FROM 1 BY 1
092900         UNTIL WS-CONC-IDX > PAN-CONCEPT-COUNT.
093000*---------------------------------------------------------------*
093100 4052-COPY-ONE-CONCEPT-VALUE.
093200*---------------------------------------------------------------*
093300     SET PJR-VAL-IDX TO WS-CONC-IDX.
093400     SET WS-PV-IDX   TO WS-CONC-IDX.
093500     MOVE PJR-VALUE (PJ-RSLT-IDX, PJR-VAL-IDX)
093600         TO WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX).
093700*---------------------------------------------------------------*
093800* STEP 6 -- FAMILIES KEPT ONLY IF AT LEAST ONE RECORD HAS A
093900* NON-BLANK MOTHER OR FATHER ID; KEEP EVERYTHING IF NONE DO.
094000*---------------------------------------------------------------*
094100 6000-FILTER-FAMILIES-WITH-CHILDREN.
094200*---------------------------------------------------------------*
094300     PERFORM 6010-COLLECT-ONE-FAMILY-WITH-CHILD
094400         VARYING WS-PAN-IDX FROM 1 BY 1
094500         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
094600     IF WS-FAMWCH-COUNT > 0
094700         PERFORM 6020-MARK-ONE-ROW-KEEP-FLAG
094800             VARYING WS-PAN-IDX FROM 1 BY 1
094900             UNTIL WS-PAN-IDX > WS-PANEL-COUNT
095000     END-IF.
095100*---------------------------------------------------------------*
095200 6010-COLLECT-ONE-FAMILY-WITH-CHILD.
095300*---------------------------------------------------------------*
095400     IF WS-PAN-MOTHER-ID (WS-PAN-IDX) NOT = SPACES
095500        OR WS-PAN-FATHER-ID (WS-PAN-IDX) NOT = SPACES
095600         PERFORM 6011-ADD-FAMWCH-IF-NEW
095700     END-IF.
095800*---------------------------------------------------------------*
095900 6011-ADD-FAMWCH-IF-NEW.
096000*---------------------------------------------------------------*
096100     SET WS-FOUND-SW TO 'N'.
096200     PERFORM 6012-CHECK-ONE-FAMWCH
096300         VARYING WS-FWC-IDX FROM 1 BY 1
096400         UNTIL WS-FWC-IDX > WS-FAMWCH-COUNT OR WS-FOUND.
096500     IF NOT WS-FOUND
096600         ADD 1 TO WS-FAMWCH-COUNT
096700         MOVE WS-PAN-FAMILY-ID (WS-PAN-IDX)
096800             TO WS-FAMWCH-ENTRY (WS-FAMWCH-COUNT)
096900     END-IF.
097000*---------------------------------------------------------------*
097100 6012-CHECK-ONE-FAMWCH.
097200*---------------------------------------------------------------*
097300     IF WS-FAMWCH-ENTRY (WS-FWC-IDX) = WS-PAN-FAMILY-ID
097400         (WS-PAN-IDX)
097500         SET WS-FOUND-SW TO 'Y'
097600     END-IF.
097700*---------------------------------------------------------------*
097800 6020-MARK-ONE-ROW-KEEP-FLAG.
097900*---------------------------------------------------------------*
098000     SET WS-FOUND-SW TO 'N'.
098100     PERFORM 6021-CHECK-FAMILY-KEPT
098200         VARYING WS-FWC-IDX FROM 1 BY 1
098300         UNTIL WS-FWC-IDX > WS-FAMWCH-COUNT OR WS-FOUND.
098400     IF NOT WS-FOUND
098500         MOVE 'N' TO WS-PAN-KEEP-SW (WS-PAN-IDX)
098600     END-IF.
098700*---------------------------------------------------------------*
098800 6021-CHECK-FAMILY-KEPT.
098900*---------------------------------------------------------------*
099000     IF WS-FAMWCH-ENTRY (WS-FWC-IDX) = WS-PAN-FAMILY-ID
099100         (WS-PAN-IDX)
099200         SET WS-FOUND-SW TO 'Y'
099300     END-IF.
099400*---------------------------------------------------------------*
099500* STEP 7 -- IS-PARENT = PERSON ID APPEARS AS A MOTHER OR FATHER
099600* ID ANYWHERE ON THE (NOW FAMILY-FILTERED) PANEL.
099700*---------------------------------------------------------------*
099800 6500-MARK-PARENT-FLAGS.
099900*---------------------------------------------------------------*
100000     PERFORM 6510-COLLECT-PARENT-IDS-FOR-ROW
100100         VARYING WS-PAN-IDX FROM 1 BY 1
100200         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
100300     PERFORM 6520-FLAG-ONE-ROW-IS-PARENT
100400         VARYING WS-PAN-IDX FROM 1 BY 1
100500         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
100600*---------------------------------------------------------------*
100700 6510-COLLECT-PARENT-IDS-FOR-ROW.
100800*---------------------------------------------------------------*
100900     IF WS-PAN-KEEP (WS-PAN-IDX)
101000         IF WS-PAN-MOTHER-ID (WS-PAN-IDX) NOT = SPACES
101100             MOVE WS-PAN-MOTHER-ID (WS-PAN-IDX) TO WS-CANDIDATE-ID
101200             PERFORM 6511-ADD-PARENTID-IF-NEW
101300         END-IF
101400         IF WS-PAN-FATHER-ID (WS-PAN-IDX) NOT = SPACES
101500             MOVE WS-PAN-FATHER-ID (WS-PAN-IDX) TO WS-CANDIDATE-ID
101600             PERFORM 6511-ADD-PARENTID-IF-NEW
101700         END-IF
101800     END-IF.
101900*---------------------------------------------------------------*
102000 6511-ADD-PARENTID-IF-NEW.
102100*---------------------------------------------------------------*
102200     SET WS-FOUND-SW TO 'N'.
102300     PERFORM 6512-CHECK-ONE-PARENTID
102400         VARYING WS-PID-IDX FROM 1 BY 1
102500         UNTIL WS-PID-IDX > WS-PARENTID-COUNT OR WS-FOUND.
102600     IF NOT WS-FOUND
102700         ADD 1 TO WS-PARENTID-COUNT
102800         MOVE WS-CANDIDATE-ID TO WS-PARENTID-ENTRY
102900         (WS-PARENTID-COUNT)
103000     END-IF.
103100*---------------------------------------------------------------*
103200 6512-CHECK-ONE-PARENTID.
103300*---------------------------------------------------------------*
103400     IF WS-PARENTID-ENTRY (WS-PID-IDX) = WS-CANDIDATE-ID
103500         SET WS-FOUND-SW TO 'Y'
103600     END-IF.
103700*---------------------------------------------------------------*
103800 6520-FLAG-ONE-ROW-IS-PARENT.
103900*---------------------------------------------------------------*
104000     IF WS-PAN-KEEP (WS-PAN-IDX)
104100        AND WS-PAN-PERSON-ID (WS-PAN-IDX) NOT = SPACES
104200         SET WS-FOUND-SW TO 'N'
104300         PERFORM 6521-CHECK-IS-PARENT-MATCH
104400             VARYING WS-PID-IDX FROM 1 BY 1
104500             UNTIL WS-PID-IDX > WS-PARENTID-COUNT OR WS-FOUND
104600         IF WS-FOUND
104700             MOVE 'Y' TO WS-PAN-IS-PARENT-SW (WS-PAN-IDX)
104800         END-IF
104900     END-IF.
105000*---------------------------------------------------------------*
105100 6521-CHECK-IS-PARENT-MATCH.
105200*---------------------------------------------------------------*
105300     IF WS-PARENTID-ENTRY (WS-PID-IDX) = WS-PAN-PERSON-ID
105400         (WS-PAN-IDX)
105500         SET WS-FOUND-SW TO 'Y'
105600     END-IF.
105700*---------------------------------------------------------------*
105800 7000-WRITE-PARENT-CHILD-LINKS.
105900*---------------------------------------------------------------*
106000     PERFORM 7010-WRITE-ONE-LINK-IF-ELIGIBLE
106100         VARYING WS-PAN-IDX FROM 1 BY 1
106200         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
106300*---------------------------------------------------------------*
106400 7010-WRITE-ONE-LINK-IF-ELIGIBLE.
106500*---------------------------------------------------------------*
106600     IF WS-PAN-KEEP (WS-PAN-IDX)
106700        AND WS-PAN-PERSON-ID (WS-PAN-IDX) NOT = SPACES
106800         MOVE WS-PAN-YEAR (WS-PAN-IDX)      TO PLK-YEAR
106900         MOVE WS-PAN-FAMILY-ID (WS-PAN-IDX) TO PLK-FAMILY-ID
107000         MOVE WS-PAN-PERSON-ID (WS-PAN-IDX) TO PLK-PERSON-ID
107100         MOVE WS-PAN-MOTHER-ID (WS-PAN-IDX) TO PLK-MOTHER-ID
107200         MOVE WS-PAN-FATHER-ID (WS-PAN-IDX) TO PLK-FATHER-ID
107300         IF WS-PAN-IS-PARENT (WS-PAN-IDX)
107400             MOVE 1 TO PLK-IS-PARENT
107500         ELSE
107600             MOVE 0 TO PLK-IS-PARENT
107700         END-IF
107800         PERFORM 7020-BUILD-AND-WRITE-LINK-LINE
107900         ADD 1 TO WS-LINKS-WRITTEN
108000     END-IF.
108100*---------------------------------------------------------------*
108200 7020-BUILD-AND-WRITE-LINK-LINE.
108300*---------------------------------------------------------------*
108400     MOVE SPACES TO WS-PLINK-OUT-LINE.
108500     SET WS-OUT-PTR TO 1.
108600     STRING PLK-YEAR        DELIMITED BY SIZE
108700         ','                DELIMITED BY SIZE
108800         PLK-FAMILY-ID      DELIMITED BY SIZE
108900         ','                DELIMITED BY SIZE
109000         PLK-PERSON-ID      DELIMITED BY SIZE
109100         ','                DELIMITED BY SIZE
109200         PLK-MOTHER-ID      DELIMITED BY SIZE
109300         ','                DELIMITED BY SIZE
109400         PLK-FATHER-ID      DELIMITED BY SIZE
109500         ','                DELIMITED BY SIZE
109600         PLK-IS-PARENT      DELIMITED BY SIZE
109700         INTO WS-PLINK-OUT-LINE
109800         WITH POINTER WS-OUT-PTR
109900     END-STRING.
110000     WRITE WS-PLINK-OUT-LINE.
110100*---------------------------------------------------------------*
110200* STEP 5/6 FILE OUTPUT -- THE LONG PANEL, FAMILY-FILTERED.
110300*---------------------------------------------------------------*
110400 7500-WRITE-LONG-PANEL-FILE.
110500*---------------------------------------------------------------*
110600     PERFORM 7510-WRITE-ONE-PANEL-ROW
110700         VARYING WS-PAN-IDX FROM 1 BY 1
110800         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
110900*---------------------------------------------------------------*
111000 7510-WRITE-ONE-PANEL-ROW.
111100*---------------------------------------------------------------*
111200     IF WS-PAN-KEEP (WS-PAN-IDX)
111300         MOVE SPACES TO WS-PANEL-OUT-LINE
111400         SET WS-OUT-PTR TO 1
111500         STRING WS-PAN-YEAR (WS-PAN-IDX)      DELIMITED BY SIZE
111600             ','                               DELIMITED BY SIZE
111700             WS-PAN-FAMILY-ID (WS-PAN-IDX)     DELIMITED BY SIZE
111800             ','                               DELIMITED BY SIZE
111900             WS-PAN-PERSON-ID (WS-PAN-IDX)     DELIMITED BY SIZE
112000             ','                               DELIMITED BY SIZE
112100             WS-PAN-MOTHER-ID (WS-PAN-IDX)     DELIMITED BY SIZE
112200             ','                               DELIMITED BY SIZE
112300             WS-PAN-FATHER-ID (WS-PAN-IDX)     DELIMITED BY SIZE
112400             INTO WS-PANEL-OUT-LINE
112500             WITH POINTER WS-OUT-PTR
112600         END-STRING
112700         PERFORM 7520-STRING-ONE-CONCEPT-VALUE
112800             VARYING WS-CONC-IDX FROM 1 BY 1
112900             UNTIL WS-CONC-IDX > PAN-CONCEPT-COUNT
113000         WRITE WS-PANEL-OUT-LINE
113100         ADD 1 TO WS-PANEL-ROWS-WRITTEN
113200     END-IF.
113300*---------------------------------------------------------------*
113400 7520-STRING-ONE-CONCEPT-VALUE.
113500*---------------------------------------------------------------*
113600     SET WS-PV-IDX TO WS-CONC-IDX.
113700     STRING ','                                       DELIMITED
113800         BY SIZE
113900         WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX)         DELIMITED
114000         BY SIZE
114100         INTO WS-PANEL-OUT-LINE
114200         WITH POINTER WS-OUT-PTR
114300     END-STRING.
114400*---------------------------------------------------------------*
114500* STEP 8 -- ONE SUMMARY LINE PER CONCEPT (REQUEST #5529).
114600* MEAN/STD COME STRAIGHT FROM RUNNING SUM/SUM-OF-SQUARES; THE
114700* MEDIAN NEEDS THE SORTED VALUE LIST SO IT GETS ITS OWN SORT.
114800*---------------------------------------------------------------*
114900 8000-COMPUTE-AND-WRITE-SUMMARY.
115000*---------------------------------------------------------------*
115100     PERFORM 8005-INIT-SUMMARY-ACCUMULATORS
115200         VARYING WS-SA-IDX FROM 1 BY 1
115300         UNTIL WS-SA-IDX > PAN-CONCEPT-COUNT.
115400     SORT SUMMARY-SORT-FILE
115500         ASCENDING KEY SSR-CONCEPT-IDX SSR-VALUE
115600         INPUT PROCEDURE  8100-RELEASE-NUMERIC-VALUES
115700         OUTPUT PROCEDURE 8600-COMPUTE-MEDIANS.
115800     PERFORM 8700-FINISH-ONE-CONCEPT-STATS
115900         VARYING WS-SA-IDX FROM 1 BY 1
116000         UNTIL WS-SA-IDX > PAN-CONCEPT-COUNT.
116100     PERFORM 8800-WRITE-ONE-SUMMARY-ROW
116200         VARYING WS-CONC-IDX FROM 1 BY 1
116300         UNTIL WS-CONC-IDX > PAN-CONCEPT-COUNT.
116400*---------------------------------------------------------------*
116500 8005-INIT-SUMMARY-ACCUMULATORS.
116600*---------------------------------------------------------------*
116700     MOVE ZERO TO WS-SA-NONMISS (WS-SA-IDX)
116800                  WS-SA-NUMCOUNT (WS-SA-IDX)
116900                  WS-SA-SUM (WS-SA-IDX)
117000                  WS-SA-SUMSQ (WS-SA-IDX)
117100                  WS-SA-MEAN (WS-SA-IDX)
117200                  WS-SA-MEDIAN (WS-SA-IDX)
117300                  WS-SA-STD (WS-SA-IDX).
117400*---------------------------------------------------------------*
117500 8100-RELEASE-NUMERIC-VALUES.
117600*---------------------------------------------------------------*
117700     PERFORM 8110-SCAN-ONE-PANEL-ROW
117800         VARYING WS-PAN-IDX FROM 1 BY 1
117900         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
118000*---------------------------------------------------------------*
118100 8110-SCAN-ONE-PANEL-ROW.
118200*---------------------------------------------------------------*
118300     IF WS-PAN-KEEP (WS-PAN-IDX)
118400         PERFORM 8120-SCAN-ONE-CONCEPT-CELL
118500             VARYING WS-CONC-IDX FROM 1 BY 1
118600             UNTIL WS-CONC-IDX > PAN-CONCEPT-COUNT
118700     END-IF.
118800*---------------------------------------------------------------*
118900 8120-SCAN-ONE-CONCEPT-CELL.
119000*---------------------------------------------------------------*
119100     SET WS-PV-IDX TO WS-CONC-IDX.
119200     SET WS-SA-IDX TO WS-CONC-IDX.
119300     IF WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX) NOT = SPACES
119400         ADD 1 TO WS-SA-NONMISS (WS-SA-IDX)
119500         MOVE WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX) TO WS-NUM-TEST
119600         PERFORM 8900-TEST-AND-PARSE-VALUE
119700         IF WS-NUM-IS-VALID
119800             ADD 1 TO WS-SA-NUMCOUNT (WS-SA-IDX)
119900             ADD WS-NUM-RESULT TO WS-SA-SUM (WS-SA-IDX)
120000             COMPUTE WS-SA-SUMSQ (WS-SA-IDX) =
120100                 WS-SA-SUMSQ (WS-SA-IDX) + (WS-NUM-RESULT ** 2)
120200             MOVE WS-CONC-IDX TO SSR-CONCEPT-IDX
120300             MOVE WS-NUM-RESULT TO SSR-VALUE
120400             RELEASE SUMMARY-SORT-RECORD
120500         END-IF
120600     END-IF.
120700*---------------------------------------------------------------*
120800* OUTPUT PROCEDURE OF THE STATS SORT -- CONTROL BREAK ON CONCEPT,
120900* TRACKING POSITION WITHIN THE GROUP TO PICK OUT THE MIDDLE
121000* VALUE(S).
121100*---------------------------------------------------------------*
121200 8600-COMPUTE-MEDIANS.
121300*---------------------------------------------------------------*
121400     PERFORM 8610-RETURN-SORT-LINE.
121500     PERFORM 8620-PROCESS-ONE-SORTED-VALUE
121600         UNTIL SUMSRT-EOF.
121700*---------------------------------------------------------------*
121800 8610-RETURN-SORT-LINE.
121900*---------------------------------------------------------------*
122000     RETURN SUMMARY-SORT-FILE
122100         AT END SET SUMSRT-EOF-SW TO TRUE
122200     END-RETURN.
122300*---------------------------------------------------------------*
122400 8620-PROCESS-ONE-SORTED-VALUE.
122500*---------------------------------------------------------------*
122600     IF SSR-CONCEPT-IDX NOT = WS-PREV-CONC-IDX
122700         MOVE ZERO TO WS-MED-POS
122800         MOVE SSR-CONCEPT-IDX TO WS-PREV-CONC-IDX
122900     END-IF.
123000     ADD 1 TO WS-MED-POS.
123100     SET WS-SA-IDX TO SSR-CONCEPT-IDX.
123200     PERFORM 8630-CHECK-MEDIAN-POSITION.
123300     PERFORM 8610-RETURN-SORT-LINE.
123400*---------------------------------------------------------------*
123500 8630-CHECK-MEDIAN-POSITION.
123600*---------------------------------------------------------------*
123700     IF WS-SA-NUMCOUNT (WS-SA-IDX) > 0
123800         DIVIDE WS-SA-NUMCOUNT (WS-SA-IDX) BY 2
123900             GIVING WS-MED-HALF REMAINDER WS-MED-REM
124000         IF WS-MED-REM = 1
124100             COMPUTE WS-MED-MID = WS-MED-HALF + 1
124200             IF WS-MED-POS = WS-MED-MID
124300                 MOVE SSR-VALUE TO WS-SA-MEDIAN (WS-SA-IDX)
124400             END-IF
124500         ELSE
124600             IF WS-MED-POS = WS-MED-HALF
124700                 MOVE SSR-VALUE TO WS-SA-MEDIAN (WS-SA-IDX)
124800             END-IF
124900             IF WS-MED-POS = WS-MED-HALF + 1
125000                 COMPUTE WS-SA-MEDIAN (WS-SA-IDX) ROUNDED =
125100                     (WS-SA-MEDIAN (WS-SA-IDX) + SSR-VALUE) / 2
125200             END-IF
125300         END-IF
125400     END-IF.
125500*---------------------------------------------------------------*
125600* MEAN AND STD -- VARIANCE FROM THE SUM-OF-SQUARES IDENTITY,
125700* SAMPLE (N-1) DENOMINATOR, BLANK WHEN FEWER THAN TWO VALUES.
125800*---------------------------------------------------------------*
125900 8700-FINISH-ONE-CONCEPT-STATS.
126000*---------------------------------------------------------------*
126100     IF WS-SA-NUMCOUNT (WS-SA-IDX) > 0
126200         COMPUTE WS-SA-MEAN (WS-SA-IDX) ROUNDED =
126300             WS-SA-SUM (WS-SA-IDX) / WS-SA-NUMCOUNT (WS-SA-IDX)
126400     END-IF.
126500     IF WS-SA-NUMCOUNT (WS-SA-IDX) > 1
126600         COMPUTE WS-VAR-NUMERATOR =
126700             WS-SA-SUMSQ (WS-SA-IDX) -
126800             ((WS-SA-SUM (WS-SA-IDX) ** 2) / WS-SA-NUMCOUNT
126900         (WS-SA-IDX))
127000         COMPUTE WS-VAR-VALUE =
127100             WS-VAR-NUMERATOR / (WS-SA-NUMCOUNT (WS-SA-IDX) - 1)
127200         IF WS-VAR-VALUE < 0
127300             MOVE ZERO TO WS-VAR-VALUE
127400         END-IF
127500         MOVE WS-VAR-VALUE TO WS-SQRT-INPUT
127600         PERFORM 8710-COMPUTE-SQUARE-ROOT
127700         MOVE WS-SQRT-RESULT TO WS-SA-STD (WS-SA-IDX)
127800     END-IF.
127900*---------------------------------------------------------------*
128000 8710-COMPUTE-SQUARE-ROOT.
128100*---------------------------------------------------------------*
128200     IF WS-SQRT-INPUT <= 0
128300         MOVE ZERO TO WS-SQRT-RESULT
128400     ELSE
128500         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS
128600         PERFORM 8720-REFINE-SQRT-GUESS
128700             VARYING WS-SQRT-ITER FROM 1 BY 1
128800             UNTIL WS-SQRT-ITER > 20
128900         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
129000     END-IF.
129100*---------------------------------------------------------------*
129200 8720-REFINE-SQRT-GUESS.
129300*---------------------------------------------------------------*
129400     COMPUTE WS-SQRT-GUESS ROUNDED =
129500         (WS-SQRT-GUESS + WS-SQRT-INPUT / WS-SQRT-GUESS) / 2.
129600*---------------------------------------------------------------*
129700 8800-WRITE-ONE-SUMMARY-ROW.
129800*---------------------------------------------------------------*
129900     SET GRD-IDX TO WS-CONCEPT-GRD-ROW (WS-CONC-IDX).
130000     MOVE GRD-CONCEPT (GRD-IDX) TO SUM-CONCEPT.
130100     SET WS-SA-IDX TO WS-CONC-IDX.
130200     MOVE WS-SA-NONMISS (WS-SA-IDX) TO WS-SUM-NONMISS-ED.
130300     IF WS-SA-NUMCOUNT (WS-SA-IDX) > 0
130400         MOVE WS-SA-MEAN (WS-SA-IDX)   TO WS-SUM-MEAN-ED
130500         MOVE WS-SA-MEDIAN (WS-SA-IDX) TO WS-SUM-MEDIAN-ED
130600     ELSE
130700         MOVE SPACES TO WS-SUM-MEAN-ED WS-SUM-MEDIAN-ED
130800     END-IF.
130900     IF WS-SA-NUMCOUNT (WS-SA-IDX) > 1
131000         MOVE WS-SA-STD (WS-SA-IDX) TO WS-SUM-STD-ED
131100     ELSE
131200         MOVE SPACES TO WS-SUM-STD-ED
131300     END-IF.
131400     PERFORM 8810-BUILD-AND-WRITE-SUMMARY-LINE.
131500     ADD 1 TO WS-SUMMARY-ROWS-WRITTEN.
131600*---------------------------------------------------------------*
131700 8810-BUILD-AND-WRITE-SUMMARY-LINE.
131800*---------------------------------------------------------------*
131900     MOVE SPACES TO WS-SUMMARY-OUT-LINE.
132000     SET WS-OUT-PTR TO 1.
132100     STRING SUM-CONCEPT        DELIMITED BY SIZE
132200         ','                    DELIMITED BY SIZE
132300         WS-SUM-NONMISS-ED      DELIMITED BY SIZE
132400         ','                    DELIMITED BY SIZE
132500         WS-SUM-MEAN-ED         DELIMITED BY SIZE
132600         ','                    DELIMITED BY SIZE
132700         WS-SUM-MEDIAN-ED       DELIMITED BY SIZE
132800         ','                    DELIMITED BY SIZE
132900         WS-SUM-STD-ED          DELIMITED BY SIZE
133000         INTO WS-SUMMARY-OUT-LINE
133100         WITH POINTER WS-OUT-PTR
133200     END-STRING.
133300     WRITE WS-SUMMARY-OUT-LINE.
133400*---------------------------------------------------------------*
133500* VALUE-IS-NUMERIC SCAN AND PARSE (NO INTRINSIC FUNCTIONS) --
133600* VALIDATES AN OPTIONAL LEADING '-', DIGITS, AT MOST ONE '.', AND
133700* MORE DIGITS, THEN PACKS THE DIGITS RIGHT-JUSTIFIED INTO A
133800* NUMERIC WORK FIELD TO RECOVER THE SIGNED DECIMAL VALUE.
133900*---------------------------------------------------------------*
134000 8900-TEST-AND-PARSE-VALUE.
134100*---------------------------------------------------------------*
134200     MOVE 'N' TO WS-NUM-NEG-SW WS-NUM-DOT-SEEN-SW
134300         WS-NUM-DIGIT-SEEN-SW WS-NUM-BAD-SW WS-NUM-VALID-SW.
134400     MOVE ZERO TO WS-NUM-INT-DIGITS WS-NUM-FRAC-DIGITS
134500         WS-NUM-MAGNITUDE WS-NUM-RESULT.
134600     MOVE SPACES TO WS-NUM-DIGIT-BUF-X.
134700     PERFORM 8910-FIND-VALUE-LENGTH.
134800     IF WS-NUM-LEN > 0
134900         PERFORM 8920-VALIDATE-ONE-NUM-CHAR
135000             VARYING WS-NUM-POS FROM 1 BY 1
135100             UNTIL WS-NUM-POS > WS-NUM-LEN
135200         IF WS-NUM-BAD-SW = 'N' AND WS-NUM-DIGIT-SEEN-SW = 'Y'
135300             MOVE 'Y' TO WS-NUM-VALID-SW
135400             PERFORM 8925-PACK-DIGIT-BUFFER
135500             PERFORM 8950-COMPOSE-NUMERIC-VALUE
135600         END-IF
135700     END-IF.
135800*---------------------------------------------------------------*
135900 8910-FIND-VALUE-LENGTH.
136000*---------------------------------------------------------------*
136100     MOVE 16 TO WS-NUM-LEN.
136200     PERFORM 8911-TRIM-ONE-TRAILING-SPACE
136300         UNTIL WS-NUM-LEN = 0 OR WS-NUM-TEST (WS-NUM-LEN:1) NOT =
136400         SPACE.
136500*---------------------------------------------------------------*
136600 8911-TRIM-ONE-TRAILING-SPACE.
136700*---------------------------------------------------------------*
136800     SUBTRACT 1 FROM WS-NUM-LEN.
136900*---------------------------------------------------------------*
137000 8920-VALIDATE-ONE-NUM-CHAR.
137100*---------------------------------------------------------------*
137200     MOVE WS-NUM-TEST (WS-NUM-POS:1) TO WS-NUM-CHAR.
137300     EVALUATE TRUE
137400         WHEN WS-NUM-CHAR = '-' AND WS-NUM-POS = 1
137500             MOVE 'Y' TO WS-NUM-NEG-SW
137600         WHEN WS-NUM-CHAR = '.' AND WS-NUM-DOT-SEEN-SW = 'N'
137700             MOVE 'Y' TO WS-NUM-DOT-SEEN-SW
137800         WHEN WS-NUM-CHAR >= '0' AND WS-NUM-CHAR <= '9'
137900             MOVE 'Y' TO WS-NUM-DIGIT-SEEN-SW
138000             IF WS-NUM-DOT-SEEN-SW = 'Y'
138100                 ADD 1 TO WS-NUM-FRAC-DIGITS
138200             ELSE
138300                 ADD 1 TO WS-NUM-INT-DIGITS
138400             END-IF
138500         WHEN OTHER
138600             MOVE 'Y' TO WS-NUM-BAD-SW
138700     END-EVALUATE.
138800*---------------------------------------------------------------*
138900* SECOND PASS -- NOW THAT THE TOTAL DIGIT COUNT IS KNOWN, PACK
139000* THE DIGITS RIGHT-JUSTIFIED (ZERO-FILLED ON THE LEFT) SO THE
139100* X(16)/9(16) OVERLAY MOVES CLEANLY INTO A NUMERIC FIELD.
139200*---------------------------------------------------------------*
139300 8925-PACK-DIGIT-BUFFER.
139400*---------------------------------------------------------------*
139500     COMPUTE WS-NUM-FILL-POS =
139600         16 - WS-NUM-INT-DIGITS - WS-NUM-FRAC-DIGITS.
139700     PERFORM 8930-ZERO-FILL-ONE-LEAD-POS
139800         VARYING WS-NUM-SUB FROM 1 BY 1
139900         UNTIL WS-NUM-SUB > WS-NUM-FILL-POS.
140000     MOVE WS-NUM-FILL-POS TO WS-NUM-PACK-POS.
140100     PERFORM 8940-PACK-ONE-DIGIT
140200         VARYING WS-NUM-POS FROM 1 BY 1
140300         UNTIL WS-NUM-POS > WS-NUM-LEN.
140400*---------------------------------------------------------------*
140500 8930-ZERO-FILL-ONE-LEAD-POS.
140600*---------------------------------------------------------------*
140700     MOVE '0' TO WS-NUM-DIGIT-BUF-X (WS-NUM-SUB:1).
140800*---------------------------------------------------------------*
140900 8940-PACK-ONE-DIGIT.
141000*---------------------------------------------------------------*
141100     MOVE WS-NUM-TEST (WS-NUM-POS:1) TO WS-NUM-CHAR.
141200     IF WS-NUM-CHAR >= '0' AND WS-NUM-CHAR <= '9'
141300         ADD 1 TO WS-NUM-PACK-POS
141400         MOVE WS-NUM-CHAR TO WS-NUM-DIGIT-BUF-X
141500         (WS-NUM-PACK-POS:1)
141600     END-IF.
141700*---------------------------------------------------------------*
141800 8950-COMPOSE-NUMERIC-VALUE.
141900*---------------------------------------------------------------*
142000     MOVE WS-NUM-DIGIT-BUF TO WS-NUM-MAGNITUDE.
142100     IF WS-NUM-FRAC-DIGITS > 0
142200         COMPUTE WS-NUM-RESULT ROUNDED =
142300             WS-NUM-MAGNITUDE / (10 ** WS-NUM-FRAC-DIGITS)
142400     ELSE
142500         MOVE WS-NUM-MAGNITUDE TO WS-NUM-RESULT
142600     END-IF.
142700     IF WS-NUM-IS-NEG
142800         MULTIPLY -1 BY WS-NUM-RESULT
142900     END-IF.
143000*---------------------------------------------------------------*
143100* STEP 9 -- PER-FAMILY GRID.  ONE ROW PER (FAMILY, CONCEPT),
143200* ONE COLUMN PER GRID YEAR.  PARENT RECORDS ARE PREFERRED; FALL
143300* BACK TO ANY MEMBER; OTHERWISE LEAVE THE CELL BLANK.
143400*---------------------------------------------------------------*
143500 9000-BUILD-AND-WRITE-FAMILY-GRID.
143600*---------------------------------------------------------------*
143700     MOVE GRD-YEAR-COUNT TO PAN-YEAR-COUNT.
143800     PERFORM 9010-COLLECT-ONE-FAMILY-ORDER
143900         VARYING WS-PAN-IDX FROM 1 BY 1
144000         UNTIL WS-PAN-IDX > WS-PANEL-COUNT.
144100     PERFORM 9100-WRITE-ONE-FAMILY-GRID-ROW
144200         VARYING WS-FAMO-IDX FROM 1 BY 1
144300         UNTIL WS-FAMO-IDX > WS-FAMORD-COUNT
144400         AFTER WS-CONC-IDX FROM 1 BY 1
144500         UNTIL WS-CONC-IDX > PAN-CONCEPT-COUNT.
144600*---------------------------------------------------------------*
144700 9010-COLLECT-ONE-FAMILY-ORDER.
144800*---------------------------------------------------------------*
144900     IF WS-PAN-KEEP (WS-PAN-IDX)
145000         SET WS-FOUND-SW TO 'N'
145100         PERFORM 9011-CHECK-ONE-FAMORD
145200             VARYING WS-FAMO-IDX FROM 1 BY 1
145300             UNTIL WS-FAMO-IDX > WS-FAMORD-COUNT OR WS-FOUND
145400         IF NOT WS-FOUND
145500             ADD 1 TO WS-FAMORD-COUNT
145600             MOVE WS-PAN-FAMILY-ID (WS-PAN-IDX)
145700                 TO WS-FAMORD-ENTRY (WS-FAMORD-COUNT)
145800         END-IF
145900     END-IF.
146000*---------------------------------------------------------------*
146100 9011-CHECK-ONE-FAMORD.
146200*---------------------------------------------------------------*
146300     IF WS-FAMORD-ENTRY (WS-FAMO-IDX) = WS-PAN-FAMILY-ID
146400         (WS-PAN-IDX)
146500         SET WS-FOUND-SW TO 'Y'
146600     END-IF.
146700*---------------------------------------------------------------*
146800 9100-WRITE-ONE-FAMILY-GRID-ROW.
146900*---------------------------------------------------------------*
147000     MOVE WS-FAMORD-ENTRY (WS-FAMO-IDX) TO FGR-FAMILY-ID.
147100     SET GRD-IDX TO WS-CONCEPT-GRD-ROW (WS-CONC-IDX).
147200     MOVE GRD-CONCEPT (GRD-IDX) TO FGR-CONCEPT.
147300     PERFORM 9110-FILL-ONE-YEAR-CELL
147400         VARYING WS-SUB FROM 1 BY 1
147500         UNTIL WS-SUB > GRD-YEAR-COUNT.
147600     PERFORM 9200-BUILD-AND-WRITE-FGRID-LINE.
147700     ADD 1 TO WS-FGRID-ROWS-WRITTEN.
147800*---------------------------------------------------------------*
147900 9110-FILL-ONE-YEAR-CELL.
148000*---------------------------------------------------------------*
148100     MOVE SPACES TO FGR-YEAR-VALUE (WS-SUB).
148200     SET WS-FOUND-SW TO 'N'.
148300     PERFORM 9120-CHECK-ONE-PARENT-MEMBER
148400         VARYING WS-PAN-IDX FROM 1 BY 1
148500         UNTIL WS-PAN-IDX > WS-PANEL-COUNT OR WS-FOUND.
148600     IF NOT WS-FOUND
148700         PERFORM 9130-CHECK-ONE-ANY-MEMBER
148800             VARYING WS-PAN-IDX FROM 1 BY 1
148900             UNTIL WS-PAN-IDX > WS-PANEL-COUNT OR WS-FOUND
149000     END-IF.
149100*---------------------------------------------------------------*
149200 9120-CHECK-ONE-PARENT-MEMBER.
149300*---------------------------------------------------------------*
149400     SET WS-PV-IDX TO WS-CONC-IDX.
149500     IF WS-PAN-KEEP (WS-PAN-IDX)
149600        AND WS-PAN-IS-PARENT (WS-PAN-IDX)
149700        AND WS-PAN-FAMILY-ID (WS-PAN-IDX) = WS-FAMORD-ENTRY
149800         (WS-FAMO-IDX)
149900        AND WS-PAN-YEAR (WS-PAN-IDX) = GRD-YEAR-LIST (WS-SUB)
150000        AND WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX) NOT = SPACES
150100         MOVE WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX)
150200             TO FGR-YEAR-VALUE (WS-SUB)
150300         SET WS-FOUND-SW TO 'Y'
150400     END-IF.
150500*---------------------------------------------------------------*
150600 9130-CHECK-ONE-ANY-MEMBER.
150700*---------------------------------------------------------------*
150800     SET WS-PV-IDX TO WS-CONC-IDX.
150900     IF WS-PAN-KEEP (WS-PAN-IDX)
151000        AND WS-PAN-FAMILY-ID (WS-PAN-IDX) = WS-FAMORD-ENTRY
151100         (WS-FAMO-IDX)
151200        AND WS-PAN-YEAR (WS-PAN-IDX) = GRD-YEAR-LIST (WS-SUB)
151300        AND WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX) NOT = SPACES
151400         MOVE WS-PAN-VALUE (WS-PAN-IDX, WS-PV-IDX)
151500             TO FGR-YEAR-VALUE (WS-SUB)
151600         SET WS-FOUND-SW TO 'Y'
151700     END-IF.
151800*---------------------------------------------------------------*
151900 9200-BUILD-AND-WRITE-FGRID-LINE.
152000*---------------------------------------------------------------*
152100     MOVE SPACES TO WS-FGRID-OUT-LINE.
152200     SET WS-OUT-PTR TO 1.
152300     STRING FGR-FAMILY-ID   DELIMITED BY SIZE
152400         ','                 DELIMITED BY SIZE
152500         FGR-CONCEPT         DELIMITED BY SIZE
152600         INTO WS-FGRID-OUT-LINE
152700         WITH POINTER WS-OUT-PTR
152800     END-STRING.
152900     PERFORM 9210-STRING-ONE-YEAR-VALUE
153000         VARYING WS-SUB FROM 1 BY 1
153100         UNTIL WS-SUB > GRD-YEAR-COUNT.
153200     WRITE WS-FGRID-OUT-LINE.
153300*---------------------------------------------------------------*
153400 9210-STRING-ONE-YEAR-VALUE.
153500*---------------------------------------------------------------*
153600     STRING ','                          DELIMITED BY SIZE
153700         FGR-YEAR-VALUE (WS-SUB)          DELIMITED BY SIZE
153800         INTO WS-FGRID-OUT-LINE
153900         WITH POINTER WS-OUT-PTR
154000     END-STRING.
154100*---------------------------------------------------------------*
154200 9800-CLOSE-FILES.
154300*---------------------------------------------------------------*
154400     CLOSE PANEL-OUT-FILE.
154500     CLOSE PLINK-OUT-FILE.
154600     CLOSE SUMMARY-OUT-FILE.
154700     CLOSE FGRID-OUT-FILE.
154800     CLOSE AUDIT-OUT-FILE.
154900*---------------------------------------------------------------*
155000 9900-REPORT-COUNTS.
155100*---------------------------------------------------------------*
155200     DISPLAY '[INFO] PANBLD -- GRID ROWS READ    = ',
155300         GRD-ROW-COUNT.
155400     DISPLAY '[INFO] PANBLD -- ROWS KEPT         = ',
155500         WS-KEPT-COUNT.
155600     DISPLAY '[INFO] PANBLD -- CONCEPTS SELECTED = ',
155700         PAN-CONCEPT-COUNT.
155800     DISPLAY '[INFO] PANBLD -- AUDIT ROWS WRITTEN = ',
155900             WS-AUDIT-ROWS-WRITTEN.
156000     DISPLAY '[INFO] PANBLD -- PANJOIN WARNINGS  = ',
156100             WS-TOTAL-JOIN-WARNINGS.
156200     DISPLAY '[INFO] PANBLD -- LONG PANEL ROWS   = ',
156300             WS-PANEL-ROWS-WRITTEN, ' OF ', WS-PANEL-COUNT.
156400     DISPLAY '[INFO] PANBLD -- PARENT-CHILD LINKS = ',
156500             WS-LINKS-WRITTEN.
156600     DISPLAY '[INFO] PANBLD -- SUMMARY ROWS      = ',
156700             WS-SUMMARY-ROWS-WRITTEN.
156800     DISPLAY '[INFO] PANBLD -- FAMILIES IN GRID  = ',
156900             WS-FAMORD-COUNT.
157000     DISPLAY '[INFO] PANBLD -- FAMILY GRID ROWS  = ',
157100             WS-FGRID-ROWS-WRITTEN.
