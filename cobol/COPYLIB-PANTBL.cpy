000100*---------------------------------------------------------------*
000200* COPYLIB PANTBL -- LINKAGE PASSED FROM PANBLD TO THE CALLED
000300* SUBPROGRAM PANJOIN FOR ONE SURVEY YEAR'S COLUMN JOIN (U7
000400* BATCH FLOW STEP 4).  PANBLD FILLS THE -IN GROUPS; PANJOIN
000500* FILLS PJR-RESULT-TABLE AND RETURNS.
000600*---------------------------------------------------------------*
000700 01  PANJOIN-CONTROL.
000800     05  PJ-YEAR                 PIC 9(04).
000900     05  PJ-FILE-COUNT           PIC 9(01) USAGE IS COMP
001000                                  VALUE ZERO.
001100     05  PJ-NEEDED-COUNT         PIC 9(03) USAGE IS COMP
001200                                  VALUE ZERO.
001300     05  PJ-RESULT-COUNT         PIC 9(05) USAGE IS COMP
001400                                  VALUE ZERO.
001500     05  PJ-WARNING-COUNT        PIC 9(03) USAGE IS COMP
001600                                  VALUE ZERO.
001700     05  FILLER                  PIC X(06) VALUE SPACES.
001800*---------------------------------------------------------------*
001900 01  PANJOIN-FILE-LIST.
002000     05  PJ-FILE-ENTRY OCCURS 1 TO 4 TIMES
002100             DEPENDING ON PJ-FILE-COUNT
002200             INDEXED BY PJ-FILE-IDX.
002300         10  PJ-FILE-NAME        PIC X(40).
002400*---------------------------------------------------------------*
002500 01  PANJOIN-ID-CODES.
002600     05  PJ-FAMILY-CODE          PIC X(16).
002700     05  PJ-PERSON-CODE          PIC X(16).
002800     05  PJ-MOTHER-CODE          PIC X(16).
002900     05  PJ-FATHER-CODE          PIC X(16).
003000     05  FILLER                  PIC X(08) VALUE SPACES.
003100*---------------------------------------------------------------*
003200 01  PANJOIN-NEEDED-LIST.
003300     05  PJ-NEEDED-ENTRY OCCURS 1 TO 200 TIMES
003400             DEPENDING ON PJ-NEEDED-COUNT
003500             INDEXED BY PJ-NEED-IDX.
003600         10  PJ-NEEDED-CODE      PIC X(16).
003700         10  PJ-NEEDED-CONCEPT   PIC X(60).
003800*---------------------------------------------------------------*
003900 01  PANJOIN-RESULT-TABLE.
004000     05  PJ-RESULT-ENTRY OCCURS 1 TO 20000 TIMES
004100             DEPENDING ON PJ-RESULT-COUNT
004200             INDEXED BY PJ-RSLT-IDX.
004300         10  PJR-FAMILY-ID       PIC X(08).
004400         10  PJR-PERSON-ID       PIC X(08).
004500         10  PJR-MOTHER-ID       PIC X(08).
004600         10  PJR-FATHER-ID       PIC X(08).
004700         10  PJR-VALUE OCCURS 1 TO 200 TIMES
004800                 DEPENDING ON PJ-NEEDED-COUNT
004900                 INDEXED BY PJR-VAL-IDX
005000                                  PIC X(16).
