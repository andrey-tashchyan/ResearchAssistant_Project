000100*===============================================================*
000200* PROGRAM NAME:    MAPBLD
000300* ORIGINAL AUTHOR: R. T. CALLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 06/02/87 R.T. CALLOWAY   CREATED. BUILDS THE LONG MAPPING AND   RTC87   
000900*                          INVENTORY FILES FROM THE YEARLY FAM    RTC87   
001000*                          AND WLTH MODULE HEADER ROWS.           RTC87   
001100* 01/11/89 R.T. CALLOWAY   ADDED THE WLTH IRA TAIL-CODE TABLE --  RTC89   
001200*                          ONE-OFF MOVES WERE MISSING CODES 19    RTC89   
001300*                          AND 20 ON THE 1989 SUPPLEMENT.         RTC89   
001400* 08/30/90 M.J. FENWICK    FAM PREFIX/SUFFIX RULES NOW CHECKED    MJF90   
001500*                          AGAINST THE UPPERCASED CODE, NOT THE   MJF90   
001600*                          RAW ONE -- MIXED CASE HEADERS WERE     MJF90   
001700*                          SLIPPING TO FAM/UNKNOWN.               MJF90   
001800* 05/17/92 S. DEAN PRATT   SKIP FILES WHOSE NAME PREFIX IS        SDP92   
001900*                          NEITHER FAM NOR WLTH INSTEAD OF        SDP92   
002000*                          ABENDING THE WHOLE RUN.                SDP92   
002100* 10/04/94 S. DEAN PRATT   SORT OF THE MAPPING OUTPUT MOVED TO A  SDP94   
002200*                          REAL SORT WORK FILE -- THE OLD IN-     SDP94   
002300*                          STORAGE SHUFFLE COULD NOT HOLD A       SDP94   
002400*                          FULL DECADE OF MODULES.                SDP94   
002500* 12/01/98 L.A. OKONKWO    Y2K: FILENAME YEAR TOKEN IS THE FIRST  LAO98   
002600*                          4-DIGIT RUN, NOT A 2-DIGIT GUESS.      LAO98   
002700* 06/15/99 L.A. OKONKWO    Y2K SIGN-OFF. FILE-TYPE YEAR SUFFIX    LAO99   
002800*                          VALIDATED AS FOUR NUMERIC DIGITS.      LAO99   
002900* 02/09/02 D. R. ESPOSITO  REQUEST #5910 -- INVENTORY RECORD      DRE02   
003000*                          ADDED ALONGSIDE THE MAPPING RECORD.    DRE02   
003100* 09/19/05 D. R. ESPOSITO  REPORT ROW COUNTS ON THE CONSOLE AT    DRE05   
003200*                          END OF JOB PER OPS STANDARD.           DRE05   
003300*===============================================================* DRE05   
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    MAPBLD.
003600 AUTHOR.        R. T. CALLOWAY.
003700 INSTALLATION.  MORONS LOSERS AND BIMBOES.
003800 DATE-WRITTEN.  06/02/87.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-TOKEN IS '0' THRU '9'
005100     UPSI-0 ON STATUS IS WLTH-MODULE-UPSI
005200         OFF STATUS IS FAM-MODULE-UPSI.
005300*---------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT FILE-LIST-FILE   ASSIGN TO FILELIST
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS FILELST-STATUS.
005900     SELECT EXTRACT-FILE     ASSIGN TO EXTRACT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS EXTRACT-STATUS.
006200     SELECT MAPPING-OUT-FILE ASSIGN TO MAPOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS  IS MAPOUT-STATUS.
006500     SELECT INVENTORY-FILE   ASSIGN TO INVOUT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS INVOUT-STATUS.
006800     SELECT MAP-SORT-FILE    ASSIGN TO SORTWK2.
006900     SELECT INV-SORT-FILE    ASSIGN TO SORTWK3.
007000*===============================================================*
007100 DATA DIVISION.
007200*---------------------------------------------------------------*
007300 FILE SECTION.
007400*---------------------------------------------------------------*
007500* THE FILE-LIST-FILE IS A CONTROL CARD: ONE EXTRACT FILE NAME
007600* PER LINE, ALREADY IN ASCENDING FILENAME ORDER PER SHOP
007700* CONVENTION (OPS SORTS THE CATALOG BEFORE THE RUN).
007800*---------------------------------------------------------------*
007900 FD  FILE-LIST-FILE.
008000 01  FL-FILE-NAME                PIC X(40).
008100*---------------------------------------------------------------*
008200 FD  EXTRACT-FILE
008300     RECORD IS VARYING IN SIZE FROM 1 TO 9999 CHARACTERS
008400         DEPENDING ON WS-EXTRACT-LINE-LEN.
008500 01  WS-EXTRACT-LINE             PIC X(9999).
008600*---------------------------------------------------------------*
008700 FD  MAPPING-OUT-FILE.
008800 01  WS-MAPPING-OUT-LINE         PIC X(140).
008900*---------------------------------------------------------------*
009000 FD  INVENTORY-FILE.
009100 01  WS-INVENTORY-OUT-LINE       PIC X(70).
009200*---------------------------------------------------------------*
009300 SD  MAP-SORT-FILE.
009400 01  MAP-SORT-RECORD.
009500     05  MSR-YEAR                PIC 9(04).
009600     05  MSR-FILE-TYPE           PIC X(04).
009700     05  MSR-CANONICAL           PIC X(30).
009800     05  MSR-VAR-CODE            PIC X(16).
009900     05  MSR-LABEL               PIC X(60).
010000     05  MSR-CATEGORY            PIC X(20).
010100*---------------------------------------------------------------*
010200 SD  INV-SORT-FILE.
010300 01  INV-SORT-RECORD.
010400     05  ISR-YEAR                PIC 9(04).
010500     05  ISR-FILE-NAME           PIC X(40).
010600     05  ISR-VAR-CODE            PIC X(16).
010700*---------------------------------------------------------------*
010800 WORKING-STORAGE SECTION.
010900*---------------------------------------------------------------*
011000 COPY MAPREC.
011100*---------------------------------------------------------------*
011200 77  WS-EXTRACT-LINE-LEN         PIC 9(04) USAGE IS COMP.
011300*---------------------------------------------------------------*
011400 01  WS-FILE-STATUS-GROUP.
011500     05  FILELST-STATUS          PIC X(02).
011600         88  FILELST-OK                      VALUE '00'.
011700     05  EXTRACT-STATUS          PIC X(02).
011800         88  EXTRACT-OK                      VALUE '00'.
011900     05  MAPOUT-STATUS           PIC X(02).
012000     05  INVOUT-STATUS           PIC X(02).
012100     05  FILLER                  PIC X(04) VALUE SPACES.
012200*---------------------------------------------------------------*
012300 01  WS-SWITCHES.
012400     05  FILELST-EOF-SW          PIC X(01) VALUE 'N'.
012500         88  FILELST-EOF                     VALUE 'Y'.
012600     05  EXTRACT-EOF-SW          PIC X(01) VALUE 'N'.
012700         88  EXTRACT-EOF                     VALUE 'Y'.
012800     05  SKIP-THIS-FILE-SW       PIC X(01) VALUE 'N'.
012900         88  SKIP-THIS-FILE                  VALUE 'Y'.
013000     05  MAP-SORT-EOF-SW         PIC X(01) VALUE 'N'.
013100         88  MAP-SORT-EOF                    VALUE 'Y'.
013200     05  INV-SORT-EOF-SW         PIC X(01) VALUE 'N'.
013300         88  INV-SORT-EOF                    VALUE 'Y'.
013400     05  FILLER                  PIC X(03) VALUE SPACES.
013500*---------------------------------------------------------------*
013600* CURRENT-FILE WORK AREA -- DERIVED ONCE PER EXTRACT FILE NAME.
013700*---------------------------------------------------------------*
013800 01  WS-CURRENT-FILE-WORK.
013900     05  WS-CUR-FILE-NAME        PIC X(40).
014000     05  WS-CUR-FILE-TYPE        PIC X(04).
014100     05  WS-CUR-YEAR             PIC 9(04).
014200     05  WS-CUR-YEAR-X REDEFINES WS-CUR-YEAR
014300                                  PIC X(04).
014400     05  WS-NAME-SCAN-POS        PIC S9(04) USAGE IS COMP.
014500     05  WS-YEAR-FOUND-SW        PIC X(01) VALUE 'N'.
014600         88  WS-YEAR-FOUND                   VALUE 'Y'.
014700*---------------------------------------------------------------*
014800* RAW VARIABLE-CODE WORK AREA -- ONE ENTRY PER COMMA-DELIMITED
014900* TOKEN IN THE EXTRACT HEADER LINE, PLUS THE DERIVATION FIELDS.
015000*---------------------------------------------------------------*
015100 01  WS-CODE-WORK-AREA.
015200     05  WS-RAW-CODE             PIC X(16).
015300     05  WS-RAW-CODE-PARTS REDEFINES WS-RAW-CODE.
015400         10  WS-RAW-CODE-PREFIX  PIC X(13).
015500         10  WS-RAW-CODE-TAIL3   PIC X(03).
015600     05  WS-UPPER-CODE           PIC X(16).
015700     05  WS-RAW-CODE-LOWER       PIC X(16).
015800     05  WS-CODE-LEN             PIC S9(02) USAGE IS COMP.
015900     05  WS-CANON-TRIMMED        PIC X(30).
016000     05  WS-TAIL-2               PIC X(02).
016100     05  WS-TAIL-2-N             PIC 9(02).
016200*---------------------------------------------------------------*
016300* RIGHT-TRIM WORK AREA -- STANDS IN FOR THE LIBRARY TRIM/LENGTH
016400* FUNCTIONS THIS SHOP'S COMPILER DOES NOT CARRY.
016500*---------------------------------------------------------------*
016600 01  WS-RTRIM-WORK.
016700     05  WS-RTRIM-SOURCE         PIC X(30).
016800     05  WS-RTRIM-LEN            PIC S9(04) USAGE IS COMP.
016900     05  WS-HAS-A-SUFFIX-SW      PIC X(01) VALUE 'N'.
017000         88  WS-HAS-A-SUFFIX                 VALUE 'Y'.
017100     05  WS-IRA-TAIL-HIT-SW      PIC X(01) VALUE 'N'.
017200         88  WS-IRA-TAIL-HIT                 VALUE 'Y'.
017300*---------------------------------------------------------------*
017400 77  WS-EXTRACT-POINTER          PIC S9(04) USAGE IS COMP.
017500*---------------------------------------------------------------*
017600 01  WS-COUNTERS.
017700     05  WS-FILES-SCANNED        PIC 9(05) USAGE IS COMP
017800                                  VALUE ZERO.
017900     05  WS-FILES-SKIPPED        PIC 9(05) USAGE IS COMP
018000                                  VALUE ZERO.
018100     05  WS-MAPPING-ROWS         PIC 9(07) USAGE IS COMP
018200                                  VALUE ZERO.
018300     05  WS-INVENTORY-ROWS       PIC 9(07) USAGE IS COMP
018400                                  VALUE ZERO.
018500*===============================================================*
018600 PROCEDURE DIVISION.
018700*---------------------------------------------------------------*
018800 0000-MAIN-PROCESSING.
018900*---------------------------------------------------------------*
019000     PERFORM 1000-OPEN-FILES.
019100     PERFORM 1100-READ-FILE-LIST-LINE.
019200     PERFORM 2000-PROCESS-ONE-EXTRACT-FILE
019300         UNTIL FILELST-EOF.
019400     PERFORM 5000-SORT-AND-WRITE-MAPPING.
019500     PERFORM 6000-SORT-AND-WRITE-INVENTORY.
019600     PERFORM 8000-CLOSE-FILES.
019700     PERFORM 9900-REPORT-COUNTS.
019800     GOBACK.
019900*---------------------------------------------------------------*
020000 1000-OPEN-FILES.
020100*---------------------------------------------------------------*
020200     OPEN INPUT FILE-LIST-FILE.
020300     IF NOT FILELST-OK
020400         DISPLAY '[ERROR] CANNOT OPEN FILE-LIST-FILE, STATUS ',
020500                 FILELST-STATUS
020600         MOVE 16 TO RETURN-CODE
020700         GOBACK.
020800*---------------------------------------------------------------*
020900 1100-READ-FILE-LIST-LINE.
021000*---------------------------------------------------------------*
021100     READ FILE-LIST-FILE
021200         AT END
021300             SET FILELST-EOF TO TRUE
021400     END-READ.
021500*---------------------------------------------------------------*
021600 2000-PROCESS-ONE-EXTRACT-FILE.
021700*---------------------------------------------------------------*
021800     MOVE FL-FILE-NAME TO WS-CUR-FILE-NAME.
021900     SET SKIP-THIS-FILE TO FALSE.
022000     PERFORM 2100-DERIVE-FILE-TYPE.
022100     IF SKIP-THIS-FILE
022200         ADD 1 TO WS-FILES-SKIPPED
022300     ELSE
022400         PERFORM 2200-DERIVE-YEAR-FROM-NAME
022500         IF NOT WS-YEAR-FOUND
022600             DISPLAY '[ERROR] NO 4-DIGIT YEAR IN FILE NAME: ',
022700                     WS-CUR-FILE-NAME
022800         ELSE
022900             ADD 1 TO WS-FILES-SCANNED
023000             PERFORM 2300-READ-HEADER-AND-EMIT-CODES
023100         END-IF
023200     END-IF.
023300     PERFORM 1100-READ-FILE-LIST-LINE.
023400*---------------------------------------------------------------*
023500 2100-DERIVE-FILE-TYPE.
023600*---------------------------------------------------------------*
023700*    "WLTHnnnn..." -> WLTH MODULE.  "FAMnnnn..." -> FAM MODULE.
023800*    ANYTHING ELSE IS SKIPPED, NOT ABENDED -- SEE 05/17/92 LOG.
023900*---------------------------------------------------------------*
024000     IF FUNCTION UPPER-CASE (WS-CUR-FILE-NAME (1:4)) = 'WLTH'
024100        AND WS-CUR-FILE-NAME (5:1) NUMERIC-TOKEN
024200         MOVE 'WLTH' TO WS-CUR-FILE-TYPE
024300     ELSE
024400         IF FUNCTION UPPER-CASE (WS-CUR-FILE-NAME (1:3)) = 'FAM'
024500            AND WS-CUR-FILE-NAME (4:1) NUMERIC-TOKEN
024600             MOVE 'FAM ' TO WS-CUR-FILE-TYPE
024700         ELSE
024800             SET SKIP-THIS-FILE TO TRUE
024900         END-IF
025000     END-IF.
025100*---------------------------------------------------------------*
025200 2200-DERIVE-YEAR-FROM-NAME.
025300*---------------------------------------------------------------*
025400     SET WS-YEAR-FOUND TO FALSE.
025500     MOVE 1 TO WS-NAME-SCAN-POS.
025600     PERFORM 2210-SCAN-ONE-POSITION
025700         UNTIL WS-YEAR-FOUND
025800            OR WS-NAME-SCAN-POS > 37.
025900*---------------------------------------------------------------*
026000 2210-SCAN-ONE-POSITION.
026100*---------------------------------------------------------------*
026200     IF WS-CUR-FILE-NAME (WS-NAME-SCAN-POS:4) NUMERIC-TOKEN
026300         MOVE WS-CUR-FILE-NAME (WS-NAME-SCAN-POS:4) TO
026400             WS-CUR-YEAR-X
026500         SET WS-YEAR-FOUND TO TRUE
026600     ELSE
026700         ADD 1 TO WS-NAME-SCAN-POS
026800     END-IF.
026900*---------------------------------------------------------------*
027000 2300-READ-HEADER-AND-EMIT-CODES.
027100*---------------------------------------------------------------*
027200     OPEN INPUT EXTRACT-FILE.
027300     IF NOT EXTRACT-OK
027400         DISPLAY '[ERROR] CANNOT OPEN EXTRACT FILE ',
027500                 WS-CUR-FILE-NAME, ' STATUS ', EXTRACT-STATUS
027600     ELSE
027700         SET EXTRACT-EOF TO FALSE
027800         READ EXTRACT-FILE
027900             AT END
028000                 SET EXTRACT-EOF TO TRUE
028100         END-READ
028200         IF NOT EXTRACT-EOF
028300             MOVE 1 TO WS-EXTRACT-POINTER
028400             PERFORM 2310-EMIT-ONE-CODE
028500                 UNTIL WS-EXTRACT-POINTER > WS-EXTRACT-LINE-LEN
028600         END-IF
028700         CLOSE EXTRACT-FILE
028800     END-IF.
028900*---------------------------------------------------------------*
029000 2310-EMIT-ONE-CODE.
029100*---------------------------------------------------------------*
029200     UNSTRING WS-EXTRACT-LINE (1:WS-EXTRACT-LINE-LEN)
029300         DELIMITED BY ','
029400         INTO WS-RAW-CODE
029500         WITH POINTER WS-EXTRACT-POINTER
029600     END-UNSTRING.
029700     IF WS-RAW-CODE NOT = SPACES
029800         PERFORM 2320-DERIVE-CANONICAL-AND-CATEGORY
029900         PERFORM 2330-EMIT-MAPPING-AND-INVENTORY
030000     END-IF.
030100*---------------------------------------------------------------*
030200 2320-DERIVE-CANONICAL-AND-CATEGORY.
030300*---------------------------------------------------------------*
030400     MOVE FUNCTION UPPER-CASE (WS-RAW-CODE) TO WS-UPPER-CODE.
030500     MOVE WS-RAW-CODE TO WS-RAW-CODE-LOWER.
030600     INSPECT WS-RAW-CODE-LOWER REPLACING
030700         ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
030800         ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
030900         ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
031000         ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
031100         ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
031200         ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
031300         ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
031400         ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
031500         ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
031600     IF WS-CUR-FILE-TYPE = 'WLTH'
031700         PERFORM 2400-DERIVE-WLTH-CANONICAL
031800     ELSE
031900         PERFORM 2500-DERIVE-FAM-CANONICAL
032000     END-IF.
032100*---------------------------------------------------------------*
032200* WLTH DERIVATION -- CODE ENDS IN 13-20 (OPTIONALLY + 'A') MAPS
032300* TO AN IRA TAIL CONCEPT; ALL ELSE IS A GENERIC ASSET/DEBT CODE.
032400*---------------------------------------------------------------*
032500 2400-DERIVE-WLTH-CANONICAL.
032600*---------------------------------------------------------------*
032700     SET WS-HAS-A-SUFFIX TO FALSE.
032800     SET WS-IRA-TAIL-HIT TO FALSE.
032900     MOVE WS-RAW-CODE TO WS-RTRIM-SOURCE.
033000     PERFORM 9950-CALC-RTRIM-LEN.
033100     MOVE WS-RTRIM-LEN TO WS-CODE-LEN.
033200     IF WS-UPPER-CODE (WS-CODE-LEN:1) = 'A'
033300         SET WS-HAS-A-SUFFIX TO TRUE
033400         MOVE WS-UPPER-CODE (WS-CODE-LEN - 2:2) TO WS-TAIL-2
033500     ELSE
033600         MOVE WS-UPPER-CODE (WS-CODE-LEN - 1:2) TO WS-TAIL-2
033700     END-IF.
033800     IF WS-TAIL-2 NUMERIC-TOKEN
033900         MOVE WS-TAIL-2 TO WS-TAIL-2-N
034000         IF WS-TAIL-2-N >= 13 AND WS-TAIL-2-N <= 20
034100             SET WS-IRA-TAIL-HIT TO TRUE
034200         END-IF
034300     END-IF.
034400     IF WS-IRA-TAIL-HIT
034500         PERFORM 2410-MAP-IRA-TAIL-CODE
034600     ELSE
034700         STRING 'wlth_' DELIMITED BY SIZE
034800                WS-RAW-CODE-LOWER           DELIMITED BY SIZE
034900             INTO MAP-CANONICAL
035000         END-STRING
035100         MOVE 'Assets/Debt'        TO MAP-CATEGORY
035200     END-IF.
035300*---------------------------------------------------------------*
035400 2410-MAP-IRA-TAIL-CODE.
035500*---------------------------------------------------------------*
035600     EVALUATE WS-TAIL-2-N
035700         WHEN 13   MOVE 'ira_any'        TO MAP-CANONICAL
035800         WHEN 14   MOVE 'ira_num'        TO MAP-CANONICAL
035900         WHEN 15   MOVE 'ira_balance'    TO MAP-CANONICAL
036000         WHEN 16   MOVE 'ira_contrib'    TO MAP-CANONICAL
036100         WHEN 17   MOVE 'ira_withdrawal' TO MAP-CANONICAL
036200         WHEN 18   MOVE 'ira_type'       TO MAP-CANONICAL
036300         WHEN 19   MOVE 'ira_aux1'       TO MAP-CANONICAL
036400         WHEN 20   MOVE 'ira_aux2'       TO MAP-CANONICAL
036500     END-EVALUATE.
036600     IF WS-HAS-A-SUFFIX
036700         MOVE MAP-CANONICAL TO WS-RTRIM-SOURCE
036800         PERFORM 9950-CALC-RTRIM-LEN
036900         MOVE WS-RTRIM-SOURCE TO WS-CANON-TRIMMED
037000         STRING WS-CANON-TRIMMED (1:WS-RTRIM-LEN)
037100                                               DELIMITED BY SIZE
037200                '_A'                          DELIMITED BY SIZE
037300             INTO MAP-CANONICAL
037400         END-STRING
037500     END-IF.
037600     MOVE 'Retirement/IRA' TO MAP-CATEGORY.
037700*---------------------------------------------------------------*
037800* FAM DERIVATION -- THREE NAMED SPECIAL CASES, THEN A GENERIC
037900* FAM/UNKNOWN FALL-THROUGH.
038000*---------------------------------------------------------------*
038100 2500-DERIVE-FAM-CANONICAL.
038200*---------------------------------------------------------------*
038300     IF WS-UPPER-CODE = 'FEMALE'
038400         MOVE 'sex_head_female'  TO MAP-CANONICAL
038500         MOVE 'Demographics'     TO MAP-CATEGORY
038600     ELSE
038700         IF WS-UPPER-CODE = 'CHILD'
038800             MOVE 'num_children'     TO MAP-CANONICAL
038900             MOVE 'Demographics'     TO MAP-CATEGORY
039000         ELSE
039100             IF WS-UPPER-CODE (1:4) = 'HAD_'
039200                 MOVE 'head_presence_flag' TO MAP-CANONICAL
039300                 MOVE 'Demographics'       TO MAP-CATEGORY
039400             ELSE
039500                 STRING 'fam_' DELIMITED BY SIZE
039600                        WS-RAW-CODE-LOWER DELIMITED BY SIZE
039700                     INTO MAP-CANONICAL
039800                 END-STRING
039900                 MOVE 'FAM/Unknown' TO MAP-CATEGORY
040000             END-IF
040100         END-IF
040200     END-IF.
040300*---------------------------------------------------------------*
040400 2330-EMIT-MAPPING-AND-INVENTORY.
040500*---------------------------------------------------------------*
040600     MOVE WS-CUR-YEAR          TO MAP-YEAR.
040700     MOVE WS-CUR-FILE-TYPE     TO MAP-FILE-TYPE.
040800     MOVE WS-RAW-CODE          TO MAP-VAR-CODE.
040900     MOVE SPACES               TO MAP-LABEL.
041000     MOVE 0                    TO MAP-REQUIRED.
041100     MOVE WS-CUR-YEAR          TO MSR-YEAR.
041200     MOVE MAP-FILE-TYPE        TO MSR-FILE-TYPE.
041300     MOVE MAP-CANONICAL        TO MSR-CANONICAL.
041400     MOVE MAP-VAR-CODE         TO MSR-VAR-CODE.
041500     MOVE MAP-LABEL            TO MSR-LABEL.
041600     MOVE MAP-CATEGORY         TO MSR-CATEGORY.
041700     RELEASE MAP-SORT-RECORD.
041800     ADD 1 TO WS-MAPPING-ROWS.
041900     MOVE WS-CUR-YEAR          TO ISR-YEAR.
042000     MOVE WS-CUR-FILE-NAME     TO ISR-FILE-NAME.
042100     MOVE WS-RAW-CODE          TO ISR-VAR-CODE.
042200     RELEASE INV-SORT-RECORD.
042300     ADD 1 TO WS-INVENTORY-ROWS.
042400*---------------------------------------------------------------*
042500 5000-SORT-AND-WRITE-MAPPING.
042600*---------------------------------------------------------------*
042700*    SORT IS ALREADY DRIVEN BY RELEASE/RETURN ABOVE AND BELOW;
042800*    OUTPUT ORDER IS (YEAR, FILE-TYPE, CANONICAL, VAR-CODE) PER
042900*    THE U2 MAPPING-BUILD SPEC.
043000*---------------------------------------------------------------*
043100     OPEN OUTPUT MAPPING-OUT-FILE.
043200     SORT MAP-SORT-FILE
043300         ASCENDING KEY MSR-YEAR MSR-FILE-TYPE MSR-CANONICAL
043400                        MSR-VAR-CODE
043500         INPUT PROCEDURE  IS 5100-SUPPLY-SORTED-MAPPING
043600         OUTPUT PROCEDURE IS 5200-WRITE-SORTED-MAPPING.
043700     CLOSE MAPPING-OUT-FILE.
043800*---------------------------------------------------------------*
043900 5100-SUPPLY-SORTED-MAPPING SECTION.
044000*---------------------------------------------------------------*
044100*    NOTHING TO DO -- RECORDS WERE ALREADY RELEASED DURING THE
044200*    EXTRACT SCAN IN PARAGRAPH 2330.
044300*---------------------------------------------------------------*
044400     CONTINUE.
044500 5100-DUMMY      SECTION.
044600*---------------------------------------------------------------*
044700 5200-WRITE-SORTED-MAPPING SECTION.
044800*---------------------------------------------------------------*
044900     PERFORM 5210-RETURN-ONE-MAPPING.
045000     PERFORM 5220-BUILD-AND-WRITE-MAPPING
045100         UNTIL MAP-SORT-EOF.
045200 5200-DUMMY      SECTION.
045300*---------------------------------------------------------------*
045400 5210-RETURN-ONE-MAPPING.
045500*---------------------------------------------------------------*
045600     RETURN MAP-SORT-FILE
045700         AT END
045800             SET MAP-SORT-EOF TO TRUE
045900     END-RETURN.
046000*---------------------------------------------------------------*
046100 5220-BUILD-AND-WRITE-MAPPING.
046200*---------------------------------------------------------------*
046300     STRING MSR-CANONICAL       DELIMITED BY SIZE
046400            ','                 DELIMITED BY SIZE
046500            MSR-YEAR            DELIMITED BY SIZE
046600            ','                 DELIMITED BY SIZE
046700            MSR-FILE-TYPE       DELIMITED BY SIZE
046800            ','                 DELIMITED BY SIZE
046900            MSR-VAR-CODE        DELIMITED BY SIZE
047000            ','                 DELIMITED BY SIZE
047100            MSR-LABEL           DELIMITED BY SIZE
047200            ','                 DELIMITED BY SIZE
047300            MSR-CATEGORY        DELIMITED BY SIZE
047400            ',0'                DELIMITED BY SIZE
047500         INTO WS-MAPPING-OUT-LINE
047600     END-STRING.
047700     WRITE WS-MAPPING-OUT-LINE.
047800     PERFORM 5210-RETURN-ONE-MAPPING.
047900*---------------------------------------------------------------*
048000 6000-SORT-AND-WRITE-INVENTORY.
048100*---------------------------------------------------------------*
048200     OPEN OUTPUT INVENTORY-FILE.
048300     SORT INV-SORT-FILE
048400         ASCENDING KEY ISR-YEAR ISR-FILE-NAME ISR-VAR-CODE
048500         INPUT PROCEDURE  IS 6100-SUPPLY-SORTED-INVENTORY
048600         OUTPUT PROCEDURE IS 6200-WRITE-SORTED-INVENTORY.
048700     CLOSE INVENTORY-FILE.
048800*---------------------------------------------------------------*
048900 6100-SUPPLY-SORTED-INVENTORY SECTION.
049000*---------------------------------------------------------------*
049100     CONTINUE.
049200 6100-DUMMY      SECTION.
049300*---------------------------------------------------------------*
049400 6200-WRITE-SORTED-INVENTORY SECTION.
049500*---------------------------------------------------------------*
049600     PERFORM 6210-RETURN-ONE-INVENTORY.
049700     PERFORM 6220-BUILD-AND-WRITE-INVENTORY
049800         UNTIL INV-SORT-EOF.
049900 6200-DUMMY      SECTION.
050000*---------------------------------------------------------------*
050100 6210-RETURN-ONE-INVENTORY.
050200*---------------------------------------------------------------*
050300     RETURN INV-SORT-FILE
050400         AT END
050500             SET INV-SORT-EOF TO TRUE
050600     END-RETURN.
050700*---------------------------------------------------------------*
050800 6220-BUILD-AND-WRITE-INVENTORY.
050900*---------------------------------------------------------------*
051000     STRING ISR-FILE-NAME       DELIMITED BY SIZE
051100            ','                 DELIMITED BY SIZE
051200            ISR-YEAR            DELIMITED BY SIZE
051300            ','                 DELIMITED BY SIZE
051400            ISR-VAR-CODE        DELIMITED BY SIZE
051500         INTO WS-INVENTORY-OUT-LINE
051600     END-STRING.
051700     WRITE WS-INVENTORY-OUT-LINE.
051800     PERFORM 6210-RETURN-ONE-INVENTORY.
051900*---------------------------------------------------------------*
052000 8000-CLOSE-FILES.
052100*---------------------------------------------------------------*
052200     CLOSE FILE-LIST-FILE.
052300*---------------------------------------------------------------*
052400 9900-REPORT-COUNTS.
052500*---------------------------------------------------------------*
052600     DISPLAY '[OK] SCANNED ' WS-FILES-SCANNED ' FILES, SKIPPED '
052700             WS-FILES-SKIPPED.
052800     DISPLAY '[OK] WROTE MAPOUT (' WS-MAPPING-ROWS ' ROWS)'.
052900     DISPLAY '[OK] WROTE INVOUT (' WS-INVENTORY-ROWS ' ROWS)'.
053000*---------------------------------------------------------------*
053100* RETURNS, IN WS-RTRIM-LEN, THE LENGTH OF WS-RTRIM-SOURCE WITH
053200* TRAILING BLANKS DROPPED.  CALLER LOADS WS-RTRIM-SOURCE FIRST.
053300*---------------------------------------------------------------*
053400 9950-CALC-RTRIM-LEN.
053500*---------------------------------------------------------------*
053600     MOVE 30 TO WS-RTRIM-LEN.
053700     PERFORM 9951-BACK-UP-ONE-COLUMN
053800         UNTIL WS-RTRIM-LEN = 0
053900            OR WS-RTRIM-SOURCE (WS-RTRIM-LEN:1) NOT = SPACE.
054000*---------------------------------------------------------------*
054100 9951-BACK-UP-ONE-COLUMN.
054200*---------------------------------------------------------------*
054300     SUBTRACT 1 FROM WS-RTRIM-LEN.
