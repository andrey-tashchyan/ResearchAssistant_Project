000100*===============================================================*
000200* PROGRAM NAME:    PANJOIN
000300* ORIGINAL AUTHOR: R. D. KOVACIK
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/94 R. D. KOVACIK  CREATED.  CALLED ONCE PER SURVEY YEAR BYRDK94   
000900*                         PANBLD.  READS THAT YEAR'S DATA         RDK94   
001000*                         EXTRACT(S), KEEPS ONLY THE ID AND       RDK94   
001100*                         NEEDED-CONCEPT COLUMNS, AND JOINS THEM  RDK94   
001200*                         INTO ONE RESULT TABLE.                  RDK94   
001300* 08/02/95 R. D. KOVACIK  A SECOND-OR-LATER FILE WITH NO FAMILY ORRDK95   
001400*                         PERSON ID COLUMN IN ITS HEADER IS NOW   RDK95   
001500*                         MERGED BY ROW POSITION INSTEAD OF BEING RDK95   
001600*                         SKIPPED (TICKET 2511).                  RDK95   
001700* 01/11/99 H. K. OYELARAN  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS INHKO99   
001800*                         THIS PROGRAM, NONE TO FIX.              HKO99   
001900* 06/02/99 H. K. OYELARAN  Y2K SIGN-OFF.                          HKO99   
002000* 05/20/02 R. D. KOVACIK  REQUEST #4417 -- WHEN THE CALLER'S OWN  RDK02   
002100*                         FAMILY/PERSON ID CODE ISN'T ON THIS     RDK02   
002200*                         FILE'S HEADER, FALL BACK TO THE STANDARDRDK02   
002300*                         CROSS-YEAR ID CODES (ER30001/ER32000/   RDK02   
002400*                         ER30000 FOR FAMILY, ER30002/ER32001 FOR RDK02   
002500*                         PERSON) BEFORE GIVING UP ON THE FILE.   RDK02   
002600*===============================================================* RDK02   
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    PANJOIN.
002900 AUTHOR.        R. D. KOVACIK.
003000 INSTALLATION.  MORONS LOSERS AND BIMBOES.
003100 DATE-WRITTEN.  03/14/94.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3096.
004000 OBJECT-COMPUTER. IBM-3096.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-TOKEN IS '0' THRU '9'.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700*---------------------------------------------------------------*
004800* ONE FIXED DD -- THE JCL FOR EACH YEAR'S RUN POINTS YRDATA AT
004900* WHATEVER PHYSICAL EXTRACT PANBLD LISTED FOR THIS CALL; THE FILE
005000* IS OPENED AND CLOSED ONCE PER PJ-FILE-ENTRY (SAME CONVENTION AS
005100* MAPBLD'S FILE-LIST-FILE/EXTRACT-FILE PAIR).
005200*---------------------------------------------------------------*
005300     SELECT YEAR-DATA-FILE   ASSIGN TO YRDATA
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS YRDATA-STATUS.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 FILE SECTION.
006000*---------------------------------------------------------------*
006100 FD  YEAR-DATA-FILE.
006200 01  WS-YRDATA-LINE               PIC X(2000).
006300*---------------------------------------------------------------*
006400 WORKING-STORAGE SECTION.
006500*---------------------------------------------------------------*
006600 01  WS-FILE-STATUS-GROUP.
006700     05  YRDATA-STATUS            PIC X(02).
006800         88  YRDATA-OK                        VALUE '00'.
006900*---------------------------------------------------------------*
007000 01  WS-SWITCHES.
007100     05  YRDATA-EOF-SW            PIC X(01) VALUE 'N'.
007200         88  YRDATA-EOF                       VALUE 'Y'.
007300     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
007400         88  WS-FOUND                         VALUE 'Y'.
007500*---------------------------------------------------------------*
007600* THIS FILE'S HEADER ROW, SPLIT INTO VAR-CODE COLUMNS.
007700*---------------------------------------------------------------*
007800 01  WS-HEADER-CONTROL.
007900     05  WS-HDR-COL-COUNT         PIC 9(03) USAGE IS COMP
008000                                  VALUE ZERO.
008100 01  WS-HEADER-TABLE.
008200     05  WS-HDR-ENTRY OCCURS 1 TO 60 TIMES
008300             DEPENDING ON WS-HDR-COL-COUNT
008400             INDEXED BY WS-HDR-IDX.
008500         10  WS-HDR-CODE          PIC X(16).
008600*---------------------------------------------------------------*
008700* THE CURRENT DATA ROW, SPLIT THE SAME WAY AS THE HEADER.
008800*---------------------------------------------------------------*
008900 01  WS-ROW-VALUES.
009000     05  WS-ROW-VALUE OCCURS 1 TO 60 TIMES
009100             DEPENDING ON WS-HDR-COL-COUNT
009200             INDEXED BY WS-ROW-IDX
009300                                  PIC X(16).
009400*---------------------------------------------------------------*
009500* COLUMN POSITIONS OF THE FOUR ID CODES AND OF EACH NEEDED
009600* CONCEPT, AS FOUND (OR NOT) ON THE CURRENT FILE'S HEADER.  ZERO
009700* MEANS "NOT ON THIS FILE".
009800*---------------------------------------------------------------*
009900 01  WS-COLPOS-WORK.
010000     05  WS-FAM-COL               PIC 9(03) USAGE IS COMP
010100                                  VALUE ZERO.
010200     05  WS-PER-COL               PIC 9(03) USAGE IS COMP
010300                                  VALUE ZERO.
010400     05  WS-MOM-COL               PIC 9(03) USAGE IS COMP
010500                                  VALUE ZERO.
010600     05  WS-DAD-COL               PIC 9(03) USAGE IS COMP
010700                                  VALUE ZERO.
010800     05  WS-NC-IDX                PIC 9(03) USAGE IS COMP
010900                                  VALUE ZERO.
011000     05  WS-FOUND-COL             PIC 9(03) USAGE IS COMP
011100                                  VALUE ZERO.
011200 01  WS-NEEDED-COL-TABLE.
011300     05  WS-NEEDED-COL OCCURS 1 TO 200 TIMES
011400             DEPENDING ON PJ-NEEDED-COUNT
011500                                  PIC 9(03) USAGE IS COMP.
011600     05  WS-NC-FOUND-FLAG OCCURS 1 TO 200 TIMES
011700             DEPENDING ON PJ-NEEDED-COUNT
011800                                  PIC X(01).
011900         88  WS-NC-WAS-FOUND                  VALUE 'Y'.
012000*---------------------------------------------------------------*
012100* ONE ROW'S EXTRACTED ID FIELDS.  THE COMBINED REDEFINES GIVES A
012200* SINGLE ALL-BLANK TEST INSTEAD OF FOUR SEPARATE COMPARES.
012300*---------------------------------------------------------------*
012400 01  WS-ROW-ID-WORK.
012500     05  WS-ROW-FAM-ID            PIC X(08).
012600     05  WS-ROW-PER-ID            PIC X(08).
012700     05  WS-ROW-MOM-ID            PIC X(08).
012800     05  WS-ROW-DAD-ID            PIC X(08).
012900 01  WS-ROW-ID-COMBINED REDEFINES WS-ROW-ID-WORK.
013000     05  WS-ROW-ID-CONCAT         PIC X(32).
013100*---------------------------------------------------------------*
013200* THE FILE NAME FOR DIAGNOSTICS ONLY -- THE MODULE-PREFIX VIEW
013300* LETS THE OPEN MESSAGE SAY WHICH MODULE (WLTH/FAM/...) THIS
013400* EXTRACT IS WITHOUT A SEPARATE PARSE.
013500*---------------------------------------------------------------*
013600 01  WS-DISPLAY-FILE-NAME         PIC X(40).
013700 01  WS-DISPLAY-FILE-PARTS REDEFINES WS-DISPLAY-FILE-NAME.
013800     05  WS-DISPLAY-MODULE-PART   PIC X(04).
013900     05  WS-DISPLAY-REST          PIC X(36).
014000*---------------------------------------------------------------*
014100* A CODE BEING SEARCHED FOR.  THE PREFIX VIEW IS USED ONLY IN
014200* THE "NEVER RESOLVED" WARNING TO SHOW WHICH SURVEY SERIES
014300* (ER3/ER6/...) THE MISSING CODE LOOKED LIKE IT BELONGED TO.
014400*---------------------------------------------------------------*
014500 01  WS-SEARCH-WORK.
014600     05  WS-SEARCH-CODE           PIC X(16).
014700 01  WS-SEARCH-CODE-PARTS REDEFINES WS-SEARCH-WORK.
014800     05  WS-SEARCH-PREFIX         PIC X(04).
014900     05  WS-SEARCH-SUFFIX         PIC X(12).
015000*---------------------------------------------------------------*
015100 77  WS-SUB                       PIC S9(05) USAGE IS COMP.
015200 77  WS-SPLIT-PTR                 PIC S9(04) USAGE IS COMP.
015300*---------------------------------------------------------------*
015400 LINKAGE SECTION.
015500 COPY PANTBL.
015600*===============================================================*
015700 PROCEDURE DIVISION USING PANJOIN-CONTROL, PANJOIN-FILE-LIST,
015800     PANJOIN-ID-CODES, PANJOIN-NEEDED-LIST, PANJOIN-RESULT-TABLE.
015900*---------------------------------------------------------------*
016000 0000-MAIN-ROUTINE.
016100*---------------------------------------------------------------*
016200     MOVE ZERO TO PJ-RESULT-COUNT.
016300     MOVE ZERO TO PJ-WARNING-COUNT.
016400     PERFORM 1000-CLEAR-FOUND-FLAGS
016500         VARYING WS-NC-IDX FROM 1 BY 1
016600         UNTIL WS-NC-IDX > PJ-NEEDED-COUNT.
016700     IF PJ-FILE-COUNT > 0
016800         PERFORM 2000-PROCESS-ONE-YEAR-FILE
016900             VARYING PJ-FILE-IDX FROM 1 BY 1
017000             UNTIL PJ-FILE-IDX > PJ-FILE-COUNT
017100     END-IF.
017200     PERFORM 9000-REPORT-UNRESOLVED-CODES
017300         VARYING WS-NC-IDX FROM 1 BY 1
017400         UNTIL WS-NC-IDX > PJ-NEEDED-COUNT.
017500     GOBACK.
017600*---------------------------------------------------------------*
017700 1000-CLEAR-FOUND-FLAGS.
017800*---------------------------------------------------------------*
017900     MOVE 'N' TO WS-NC-FOUND-FLAG (WS-NC-IDX).
018000*---------------------------------------------------------------*
018100* ONE DATA EXTRACT FOR THIS YEAR -- PARSE ITS HEADER, RESOLVE THE
018200* ID AND NEEDED-CONCEPT COLUMNS AGAINST THAT HEADER, THEN READ
018300* AND MERGE EVERY DATA ROW.
018400*---------------------------------------------------------------*
018500 2000-PROCESS-ONE-YEAR-FILE.
018600*---------------------------------------------------------------*
018700     MOVE PJ-FILE-NAME (PJ-FILE-IDX) TO WS-DISPLAY-FILE-NAME.
018800     SET YRDATA-EOF TO FALSE.
018900     OPEN INPUT YEAR-DATA-FILE.
019000     IF NOT YRDATA-OK
019100         DISPLAY '[ERROR] PANJOIN CANNOT OPEN ',
019200                 WS-DISPLAY-MODULE-PART, ' FILE, STATUS ',
019300                 YRDATA-STATUS
019400     ELSE
019500         PERFORM 2010-READ-HEADER-LINE
019600         IF NOT YRDATA-EOF
019700             PERFORM 2100-RESOLVE-ID-COLUMNS
019800             PERFORM 2200-RESOLVE-NEEDED-COLUMNS
019900                 VARYING WS-NC-IDX FROM 1 BY 1
020000                 UNTIL WS-NC-IDX > PJ-NEEDED-COUNT
020100             PERFORM 2300-READ-DATA-LINE
020200             PERFORM 2310-MERGE-ONE-DATA-ROW
020300                 UNTIL YRDATA-EOF
020400         END-IF
020500         CLOSE YEAR-DATA-FILE
020600     END-IF.
020700*---------------------------------------------------------------*
020800 2010-READ-HEADER-LINE.
020900*---------------------------------------------------------------*
021000     READ YEAR-DATA-FILE
021100         AT END SET YRDATA-EOF TO TRUE
021200     END-READ.
021300     IF NOT YRDATA-EOF
021400         MOVE ZERO TO WS-SUB
021500         INSPECT WS-YRDATA-LINE TALLYING WS-SUB FOR ALL ','
021600         COMPUTE WS-HDR-COL-COUNT = WS-SUB + 1
021700         SET WS-SPLIT-PTR TO 1
021800         SET WS-HDR-IDX TO 1
021900         PERFORM 2011-UNSTRING-ONE-HEADER-COL
022000             VARYING WS-HDR-IDX FROM 1 BY 1
022100             UNTIL WS-HDR-IDX > WS-HDR-COL-COUNT
022200     END-IF.
022300*---------------------------------------------------------------*
022400 2011-UNSTRING-ONE-HEADER-COL.
022500*---------------------------------------------------------------*
022600     UNSTRING WS-YRDATA-LINE DELIMITED BY ','
022700         INTO WS-HDR-CODE (WS-HDR-IDX)
022800         WITH POINTER WS-SPLIT-PTR
022900     END-UNSTRING.
023000*---------------------------------------------------------------*
023100* LOCATE THE FAMILY/PERSON/MOTHER/FATHER ID COLUMNS ON THIS
023200* FILE'S HEADER.  FAMILY AND PERSON FALL BACK TO THE STANDARD
023300* CROSS-YEAR ID CODES WHEN THE CALLER'S OWN CODE IS BLANK OR NOT
023400* PRESENT (REQUEST #4417); MOTHER/FATHER HAVE NO FALLBACK.
023500*---------------------------------------------------------------*
023600 2100-RESOLVE-ID-COLUMNS.
023700*---------------------------------------------------------------*
023800     MOVE PJ-FAMILY-CODE TO WS-SEARCH-CODE.
023900     PERFORM 2105-FIND-COLUMN.
024000     MOVE WS-FOUND-COL TO WS-FAM-COL.
024100     IF WS-FAM-COL = 0
024200         PERFORM 2106-TRY-FAMILY-FALLBACKS
024300     END-IF.
024400     MOVE PJ-PERSON-CODE TO WS-SEARCH-CODE.
024500     PERFORM 2105-FIND-COLUMN.
024600     MOVE WS-FOUND-COL TO WS-PER-COL.
024700     IF WS-PER-COL = 0
024800         PERFORM 2107-TRY-PERSON-FALLBACKS
024900     END-IF.
025000     MOVE PJ-MOTHER-CODE TO WS-SEARCH-CODE.
025100     PERFORM 2105-FIND-COLUMN.
025200     MOVE WS-FOUND-COL TO WS-MOM-COL.
025300     MOVE PJ-FATHER-CODE TO WS-SEARCH-CODE.
025400     PERFORM 2105-FIND-COLUMN.
025500     MOVE WS-FOUND-COL TO WS-DAD-COL.
025600*---------------------------------------------------------------*
025700 2105-FIND-COLUMN.
025800*---------------------------------------------------------------*
025900     MOVE ZERO TO WS-FOUND-COL.
026000     IF WS-SEARCH-CODE NOT = SPACES
026100         SET WS-FOUND-SW TO 'N'
026200         SET WS-HDR-IDX TO 1
026300         PERFORM 2105-CHECK-ONE-HEADER-COL
026400             VARYING WS-HDR-IDX FROM 1 BY 1
026500             UNTIL WS-HDR-IDX > WS-HDR-COL-COUNT
026600                OR WS-FOUND
026700         IF WS-FOUND
026800             SET WS-FOUND-COL TO WS-HDR-IDX
026900         END-IF
027000     END-IF.
027100*---------------------------------------------------------------*
027200 2105-CHECK-ONE-HEADER-COL.
027300*---------------------------------------------------------------*
027400     IF WS-HDR-CODE (WS-HDR-IDX) = WS-SEARCH-CODE
027500         SET WS-FOUND-SW TO 'Y'
027600     END-IF.
027700*---------------------------------------------------------------*
027800 2106-TRY-FAMILY-FALLBACKS.
027900*---------------------------------------------------------------*
028000     IF WS-FAM-COL = 0
028100         MOVE 'ER30001' TO WS-SEARCH-CODE
028200         PERFORM 2105-FIND-COLUMN
028300         MOVE WS-FOUND-COL TO WS-FAM-COL
028400     END-IF.
028500     IF WS-FAM-COL = 0
028600         MOVE 'ER32000' TO WS-SEARCH-CODE
028700         PERFORM 2105-FIND-COLUMN
028800         MOVE WS-FOUND-COL TO WS-FAM-COL
028900     END-IF.
029000     IF WS-FAM-COL = 0
029100         MOVE 'ER30000' TO WS-SEARCH-CODE
029200         PERFORM 2105-FIND-COLUMN
029300         MOVE WS-FOUND-COL TO WS-FAM-COL
029400     END-IF.
029500*---------------------------------------------------------------*
029600 2107-TRY-PERSON-FALLBACKS.
029700*---------------------------------------------------------------*
029800     IF WS-PER-COL = 0
029900         MOVE 'ER30002' TO WS-SEARCH-CODE
030000         PERFORM 2105-FIND-COLUMN
030100         MOVE WS-FOUND-COL TO WS-PER-COL
030200     END-IF.
030300     IF WS-PER-COL = 0
030400         MOVE 'ER32001' TO WS-SEARCH-CODE
030500         PERFORM 2105-FIND-COLUMN
030600         MOVE WS-FOUND-COL TO WS-PER-COL
030700     END-IF.
030800*---------------------------------------------------------------*
030900 2200-RESOLVE-NEEDED-COLUMNS.
031000*---------------------------------------------------------------*
031100     MOVE PJ-NEEDED-CODE (WS-NC-IDX) TO WS-SEARCH-CODE.
031200     PERFORM 2105-FIND-COLUMN.
031300     MOVE WS-FOUND-COL TO WS-NEEDED-COL (WS-NC-IDX).
031400     IF WS-FOUND-COL > 0
031500         MOVE 'Y' TO WS-NC-FOUND-FLAG (WS-NC-IDX)
031600     END-IF.
031700*---------------------------------------------------------------*
031800 2300-READ-DATA-LINE.
031900*---------------------------------------------------------------*
032000     READ YEAR-DATA-FILE
032100         AT END SET YRDATA-EOF TO TRUE
032200     END-READ.
032300*---------------------------------------------------------------*
032400 2310-MERGE-ONE-DATA-ROW.
032500*---------------------------------------------------------------*
032600     SET WS-SPLIT-PTR TO 1.
032700     SET WS-ROW-IDX TO 1.
032800     PERFORM 2311-UNSTRING-ONE-ROW-CELL
032900         VARYING WS-ROW-IDX FROM 1 BY 1
033000         UNTIL WS-ROW-IDX > WS-HDR-COL-COUNT.
033100     PERFORM 2320-EXTRACT-ROW-IDS.
033200     IF WS-FAM-COL > 0 OR WS-PER-COL > 0
033300         PERFORM 2330-MERGE-BY-ID
033400     ELSE
033500         PERFORM 2340-MERGE-BY-POSITION
033600     END-IF.
033700     PERFORM 2300-READ-DATA-LINE.
033800*---------------------------------------------------------------*
033900 2311-UNSTRING-ONE-ROW-CELL.
034000*---------------------------------------------------------------*
034100     UNSTRING WS-YRDATA-LINE DELIMITED BY ','
034200         INTO WS-ROW-VALUE (WS-ROW-IDX)
034300         WITH POINTER WS-SPLIT-PTR
034400     END-UNSTRING.
034500*---------------------------------------------------------------*
034600 2320-EXTRACT-ROW-IDS.
034700*---------------------------------------------------------------*
034800     MOVE SPACES TO WS-ROW-ID-WORK.
034900     IF WS-FAM-COL > 0
035000         SET WS-ROW-IDX TO WS-FAM-COL
035100         MOVE WS-ROW-VALUE (WS-ROW-IDX) TO WS-ROW-FAM-ID
035200     END-IF.
035300     IF WS-PER-COL > 0
035400         SET WS-ROW-IDX TO WS-PER-COL
035500         MOVE WS-ROW-VALUE (WS-ROW-IDX) TO WS-ROW-PER-ID
035600     END-IF.
035700     IF WS-MOM-COL > 0
035800         SET WS-ROW-IDX TO WS-MOM-COL
035900         MOVE WS-ROW-VALUE (WS-ROW-IDX) TO WS-ROW-MOM-ID
036000     END-IF.
036100     IF WS-DAD-COL > 0
036200         SET WS-ROW-IDX TO WS-DAD-COL
036300         MOVE WS-ROW-VALUE (WS-ROW-IDX) TO WS-ROW-DAD-ID
036400     END-IF.
036500*---------------------------------------------------------------*
036600* INNER JOIN ON WHICHEVER OF FAMILY/PERSON THIS FILE SUPPLIES --
036700* AN EXISTING RESULT ROW WITH A MATCHING ID GETS THIS ROW'S
036800* NEEDED VALUES ADDED TO IT; A ROW WITH NO MATCH IS APPENDED.
036900*---------------------------------------------------------------*
037000 2330-MERGE-BY-ID.
037100*---------------------------------------------------------------*
037200     SET WS-FOUND-SW TO 'N'.
037300     SET PJ-RSLT-IDX TO 1.
037400     PERFORM 2331-CHECK-ONE-RESULT-ROW
037500         VARYING PJ-RSLT-IDX FROM 1 BY 1
037600         UNTIL PJ-RSLT-IDX > PJ-RESULT-COUNT
037700            OR WS-FOUND.
037800     IF NOT WS-FOUND
037900         ADD 1 TO PJ-RESULT-COUNT
038000         SET PJ-RSLT-IDX TO PJ-RESULT-COUNT
038100         MOVE WS-ROW-FAM-ID TO PJR-FAMILY-ID (PJ-RSLT-IDX)
038200         MOVE WS-ROW-PER-ID TO PJR-PERSON-ID (PJ-RSLT-IDX)
038300         MOVE WS-ROW-MOM-ID TO PJR-MOTHER-ID (PJ-RSLT-IDX)
038400         MOVE WS-ROW-DAD-ID TO PJR-FATHER-ID (PJ-RSLT-IDX)
038500         PERFORM 2333-BLANK-NEW-RESULT-VALUES
038600             VARYING WS-NC-IDX FROM 1 BY 1
038700             UNTIL WS-NC-IDX > PJ-NEEDED-COUNT
038800     ELSE
038900         IF WS-MOM-COL > 0 AND PJR-MOTHER-ID (PJ-RSLT-IDX) =
039000         SPACES
039100             MOVE WS-ROW-MOM-ID TO PJR-MOTHER-ID (PJ-RSLT-IDX)
039200         END-IF
039300         IF WS-DAD-COL > 0 AND PJR-FATHER-ID (PJ-RSLT-IDX) =
039400         SPACES
039500             MOVE WS-ROW-DAD-ID TO PJR-FATHER-ID (PJ-RSLT-IDX)
039600         END-IF
039700     END-IF.
039800     PERFORM 2332-COPY-NEEDED-VALUES
039900         VARYING WS-NC-IDX FROM 1 BY 1
040000         UNTIL WS-NC-IDX > PJ-NEEDED-COUNT.
040100*---------------------------------------------------------------*
040200 2331-CHECK-ONE-RESULT-ROW.
040300*---------------------------------------------------------------*
040400     EVALUATE TRUE
040500         WHEN WS-FAM-COL > 0 AND WS-PER-COL > 0
040600             IF PJR-FAMILY-ID (PJ-RSLT-IDX) = WS-ROW-FAM-ID
040700                AND PJR-PERSON-ID (PJ-RSLT-IDX) = WS-ROW-PER-ID
040800                 SET WS-FOUND-SW TO 'Y'
040900             END-IF
041000         WHEN WS-FAM-COL > 0
041100             IF PJR-FAMILY-ID (PJ-RSLT-IDX) = WS-ROW-FAM-ID
041200                 SET WS-FOUND-SW TO 'Y'
041300             END-IF
041400         WHEN WS-PER-COL > 0
041500             IF PJR-PERSON-ID (PJ-RSLT-IDX) = WS-ROW-PER-ID
041600                 SET WS-FOUND-SW TO 'Y'
041700             END-IF
041800     END-EVALUATE.
041900*---------------------------------------------------------------*
042000 2332-COPY-NEEDED-VALUES.
042100*---------------------------------------------------------------*
042200     IF WS-NEEDED-COL (WS-NC-IDX) > 0
042300        AND PJR-VALUE (PJ-RSLT-IDX, WS-NC-IDX) = SPACES
042400         SET WS-ROW-IDX TO WS-NEEDED-COL (WS-NC-IDX)
042500         MOVE WS-ROW-VALUE (WS-ROW-IDX) TO
042600             PJR-VALUE (PJ-RSLT-IDX, WS-NC-IDX)
042700     END-IF.
042800*---------------------------------------------------------------*
042900 2333-BLANK-NEW-RESULT-VALUES.
043000*---------------------------------------------------------------*
043100     MOVE SPACES TO PJR-VALUE (PJ-RSLT-IDX, WS-NC-IDX).
043200*---------------------------------------------------------------*
043300* NO SHARED ID COLUMN ON THIS FILE -- SIDE-BY-SIDE CONCATENATION
043400* BY ROW POSITION (TICKET 2511): ROW N OF THIS FILE SUPPLIES ROW
043500* N OF THE RESULT TABLE, EXTENDING IT IF THIS FILE RUNS LONGER.
043600*---------------------------------------------------------------*
043700 2340-MERGE-BY-POSITION.
043800*---------------------------------------------------------------*
043900     ADD 1 TO WS-SUB.
044000     IF WS-SUB <= PJ-RESULT-COUNT
044100         SET PJ-RSLT-IDX TO WS-SUB
044200     ELSE
044300         ADD 1 TO PJ-RESULT-COUNT
044400         SET PJ-RSLT-IDX TO PJ-RESULT-COUNT
044500         MOVE SPACES TO PJR-FAMILY-ID (PJ-RSLT-IDX)
044600         MOVE SPACES TO PJR-PERSON-ID (PJ-RSLT-IDX)
044700         MOVE SPACES TO PJR-MOTHER-ID (PJ-RSLT-IDX)
044800         MOVE SPACES TO PJR-FATHER-ID (PJ-RSLT-IDX)
044900         PERFORM 2333-BLANK-NEW-RESULT-VALUES
045000             VARYING WS-NC-IDX FROM 1 BY 1
045100             UNTIL WS-NC-IDX > PJ-NEEDED-COUNT
045200     END-IF.
045300     PERFORM 2332-COPY-NEEDED-VALUES
045400         VARYING WS-NC-IDX FROM 1 BY 1
045500         UNTIL WS-NC-IDX > PJ-NEEDED-COUNT.
045600*---------------------------------------------------------------*
045700* A NEEDED CODE THAT NEVER TURNED UP ON ANY FILE FOR THIS YEAR.
045800*---------------------------------------------------------------*
045900 9000-REPORT-UNRESOLVED-CODES.
046000*---------------------------------------------------------------*
046100     IF NOT WS-NC-WAS-FOUND (WS-NC-IDX)
046200         MOVE PJ-NEEDED-CODE (WS-NC-IDX) TO WS-SEARCH-CODE
046300         ADD 1 TO PJ-WARNING-COUNT
046400         DISPLAY '[WARN] PANJOIN -- CODE ', WS-SEARCH-PREFIX,
046500                 '... NOT FOUND ON ANY ', PJ-YEAR,
046600                 ' EXTRACT FOR ', PJ-NEEDED-CONCEPT (WS-NC-IDX)
046700     END-IF.
