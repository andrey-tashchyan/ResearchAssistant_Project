000100*===============================================================*
000200* PROGRAM NAME:    GRDFLT
000300* ORIGINAL AUTHOR: P.N. ABERNATHY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/94 P.N. ABERNATHY CREATED.  PICKS THE GRID ROWS A USER'S  PNA94   
000900*                         QUERY LIST ASKS FOR SO A RESEARCHER     PNA94   
001000*                         DOESN'T HAVE TO HAND-SEARCH THE GRID.   PNA94   
001100* 09/01/95 D. R. ESPOSITO SUBSTRING-CONTAINMENT SCORING ADDED     PNA94   
001200*                         (TICKET 2201 -- EXACT MATCH ONLY MISSED PNA94   
001300*                         "STOCKS" WHEN THE QUERY WAS "STOCK").   PNA94   
001400* 07/22/97 M.J. FENWICK   TOKEN-SET JACCARD SCORING ADDED FOR     MJF97   
001500*                         MULTI-WORD CONCEPTS.                    MJF97   
001600* 12/02/98 L.A. OKONKWO   Y2K: ALL DATE-STAMPED WORK FIELDS       LAO98   
001700*                         REVIEWED, NONE AFFECTED.                LAO98   
001800* 06/15/99 L.A. OKONKWO   Y2K SIGN-OFF.                           LAO99   
001900* 04/18/01 P.N. ABERNATHY REQUEST #4410 -- SYNONYM TABLE ADDED SO LAO99   
002000*                         "STOCK MARKET" AND "STOCKS" MATCH THE   LAO99   
002100*                         SAME CONCEPT.                           LAO99   
002200* 10/09/03 D. R. ESPOSITO REQUEST #6102 -- LONG (MELTED) OUTPUT   LAO99   
002300*                         FORM ADDED FOR THE CHARTING TOOL.       LAO99   
002400*===============================================================* LAO99   
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    GRDFLT.
002700 AUTHOR.        P.N. ABERNATHY.
002800 INSTALLATION.  MORONS LOSERS AND BIMBOES.
002900 DATE-WRITTEN.  02/14/94.
003000 DATE-COMPILED.
003100 SECURITY.      NON-CONFIDENTIAL.
003200*===============================================================*
003300 ENVIRONMENT DIVISION.
003400*---------------------------------------------------------------*
003500 CONFIGURATION SECTION.
003600*---------------------------------------------------------------*
003700 SOURCE-COMPUTER. IBM-3081.
003800 OBJECT-COMPUTER. IBM-3081.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS NUMERIC-TOKEN IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS CASE-SENSITIVE-UPSI
004300            OFF STATUS IS CASE-INSENSITIVE-UPSI.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT GRID-IN-FILE      ASSIGN TO GRDIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS GRDIN-STATUS.
005000     SELECT QUERY-IN-FILE     ASSIGN TO QRYIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS QRYIN-STATUS.
005300     SELECT SELECTED-OUT-FILE ASSIGN TO SELOUT
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS SELOUT-STATUS.
005600     SELECT LONG-OUT-FILE     ASSIGN TO LONGOUT
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS LONGOUT-STATUS.
005900     SELECT DIAG-OUT-FILE     ASSIGN TO DIAGOUT
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS  IS DIAGOUT-STATUS.
006200*===============================================================*
006300 DATA DIVISION.
006400*---------------------------------------------------------------*
006500 FILE SECTION.
006600*---------------------------------------------------------------*
006700 FD  GRID-IN-FILE
006800     RECORD IS VARYING IN SIZE FROM 1 TO 1200 CHARACTERS
006900         DEPENDING ON WS-GRDIN-LINE-LEN.
007000 01  WS-GRDIN-LINE                PIC X(1200).
007100*---------------------------------------------------------------*
007200 FD  QUERY-IN-FILE.
007300 01  WS-QRYIN-LINE                PIC X(60).
007400*---------------------------------------------------------------*
007500 FD  SELECTED-OUT-FILE.
007600 01  WS-SELOUT-LINE               PIC X(1200).
007700*---------------------------------------------------------------*
007800 FD  LONG-OUT-FILE.
007900 01  WS-LONGOUT-LINE              PIC X(100).
008000*---------------------------------------------------------------*
008100 FD  DIAG-OUT-FILE.
008200 01  WS-DIAGOUT-LINE              PIC X(100).
008300*---------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500*---------------------------------------------------------------*
008600 COPY GRDREC.
008700*---------------------------------------------------------------*
008800 77  WS-GRDIN-LINE-LEN            PIC 9(04) USAGE IS COMP.
008900*---------------------------------------------------------------*
009000 01  WS-FILE-STATUS-GROUP.
009100     05  GRDIN-STATUS             PIC X(02).
009200         88  GRDIN-OK                         VALUE '00'.
009300     05  QRYIN-STATUS             PIC X(02).
009400         88  QRYIN-OK                         VALUE '00'.
009500     05  SELOUT-STATUS            PIC X(02).
009600     05  LONGOUT-STATUS           PIC X(02).
009700     05  DIAGOUT-STATUS           PIC X(02).
009800*---------------------------------------------------------------*
009900 01  WS-SWITCHES.
010000     05  GRDIN-EOF-SW             PIC X(01) VALUE 'N'.
010100         88  GRDIN-EOF                        VALUE 'Y'.
010200     05  QRYIN-EOF-SW             PIC X(01) VALUE 'N'.
010300         88  QRYIN-EOF                        VALUE 'Y'.
010400     05  WS-ALREADY-SELECTED-SW   PIC X(01) VALUE 'N'.
010500         88  WS-ALREADY-SELECTED               VALUE 'Y'.
010600*---------------------------------------------------------------*
010700* QUERY LIST.
010800*---------------------------------------------------------------*
010900 01  WS-QUERY-CONTROL.
011000     05  WS-QUERY-COUNT           PIC 9(02) USAGE IS COMP
011100                                  VALUE ZERO.
011200 01  WS-QUERY-TABLE.
011300     05  WS-QUERY-ENTRY OCCURS 1 TO 50 TIMES
011400             DEPENDING ON WS-QUERY-COUNT
011500             INDEXED BY WS-QRY-IDX.
011600         10  QRY-RAW-TEXT         PIC X(60).
011700         10  QRY-NORM-TEXT        PIC X(60).
011800*---------------------------------------------------------------*
011900* NORMALIZED CANDIDATE CACHE -- ONE ENTRY PER GRID ROW, BUILT
012000* ONCE SO EVERY QUERY RE-USES THE SAME NORMALIZATION WORK.
012100*---------------------------------------------------------------*
012200 01  WS-NORM-CAND-TABLE.
012300     05  WS-NORM-CAND-ENTRY OCCURS 1 TO 20000 TIMES
012400             DEPENDING ON GRD-ROW-COUNT
012500             INDEXED BY WS-NCD-IDX.
012600         10  NCD-NORM-TEXT        PIC X(60).
012700*---------------------------------------------------------------*
012800* RUNNING TOP-3 FOR THE QUERY CURRENTLY BEING SCORED.
012900*---------------------------------------------------------------*
013000 01  WS-TOP3-CONTROL.
013100     05  WS-TOP3-IN-USE-COUNT     PIC 9(01) USAGE IS COMP
013200                                  VALUE ZERO.
013300 01  WS-TOP3-TABLE.
013400     05  WS-TOP3-ENTRY OCCURS 3 TIMES INDEXED BY WS-T3-IDX.
013500         10  T3-ROW-IDX           PIC 9(05).
013600         10  T3-SCORE             PIC 9V9999.
013700         10  T3-REASON            PIC X(08).
013800*---------------------------------------------------------------*
013900* DEDUPLICATED, ORDER-PRESERVING LIST OF SELECTED GRID ROWS.
014000*---------------------------------------------------------------*
014100 01  WS-SELECTED-CONTROL.
014200     05  WS-SELECTED-COUNT        PIC 9(05) USAGE IS COMP
014300                                  VALUE ZERO.
014400 01  WS-SELECTED-TABLE.
014500     05  WS-SELECTED-ROW OCCURS 1 TO 20000 TIMES
014600             DEPENDING ON WS-SELECTED-COUNT
014700             INDEXED BY WS-SEL-IDX
014800                                  PIC 9(05).
014900 01  WS-SELECTED-FLAG-TABLE.
015000     05  WS-SELECTED-FLAG OCCURS 1 TO 20000 TIMES
015100             DEPENDING ON GRD-ROW-COUNT
015200             INDEXED BY WS-FLG-IDX
015300                                  PIC X(01).
015400*---------------------------------------------------------------*
015500* TOKEN-SPLIT WORK AREA, SHARED BY NORMALIZATION AND JACCARD.
015600*---------------------------------------------------------------*
015700 01  WS-TOKEN-WORK.
015800     05  WS-TOK-COUNT-A           PIC 9(02) USAGE IS COMP.
015900     05  WS-TOK-COUNT-B           PIC 9(02) USAGE IS COMP.
016000     05  WS-SPLIT-PTR             PIC S9(03) USAGE IS COMP.
016100 01  WS-TOKEN-TABLE-A.
016200     05  WS-TOKEN-A OCCURS 10 TIMES PIC X(20).
016300 01  WS-TOKEN-TABLE-B.
016400     05  WS-TOKEN-B OCCURS 10 TIMES INDEXED BY WS-TKB-IDX
016500                                  PIC X(20).
016600*---------------------------------------------------------------*
016700 01  WS-SCRATCH-FIELDS.
016800     05  WS-NORM-IN               PIC X(60).
016900     05  WS-NORM-IN-PARTS REDEFINES WS-NORM-IN.
017000         10  WS-NORM-IN-CAT-PART  PIC X(20).
017100         10  FILLER               PIC X(04).
017200         10  WS-NORM-IN-LABEL-PART PIC X(36).
017300     05  WS-NORM-OUT              PIC X(60).
017400     05  WS-SUB                   PIC S9(04) USAGE IS COMP.
017500     05  WS-SUB2                  PIC S9(04) USAGE IS COMP.
017600     05  WS-QRY-LEN               PIC S9(04) USAGE IS COMP.
017700     05  WS-CAND-LEN              PIC S9(04) USAGE IS COMP.
017800     05  WS-SCORE-EXACT           PIC 9V9999.
017900     05  WS-SCORE-CONTAINS        PIC 9V9999.
018000     05  WS-SCORE-JACCARD         PIC 9V9999.
018100     05  WS-SCORE-FUZZY           PIC 9V9999.
018200     05  WS-BEST-SCORE            PIC 9V9999.
018300     05  WS-BEST-REASON           PIC X(08).
018400     05  WS-INTERSECT-COUNT       PIC 9(02) USAGE IS COMP.
018500     05  WS-UNION-COUNT           PIC 9(02) USAGE IS COMP.
018600     05  WS-FOUND-SW              PIC X(01).
018700         88  WS-FOUND                          VALUE 'Y'.
018800     05  WS-OUT-PTR               PIC S9(04) USAGE IS COMP.
018900     05  WS-ANY-MATCH-SW          PIC X(01).
019000         88  WS-ANY-MATCH                       VALUE 'Y'.
019100     05  WS-ROW-WORK              PIC 9(05).
019200     05  WS-SWAP-SCORE            PIC 9V9999.
019300     05  WS-HDR-SKIP-BUF          PIC X(16).
019400     05  WS-HDR-SKIP-BUF-HALVES REDEFINES WS-HDR-SKIP-BUF.
019500         10  WS-HDR-SKIP-TAG      PIC X(08).
019600         10  WS-HDR-SKIP-REST     PIC X(08).
019700     05  WS-SWAP-REASON           PIC X(08).
019800*---------------------------------------------------------------*
019900* RIGHT-TRIM WORK AREA -- STANDS IN FOR THE LIBRARY TRIM/LENGTH
020000* FUNCTIONS THIS SHOP'S COMPILER DOES NOT CARRY.
020100*---------------------------------------------------------------*
020200 01  WS-RTRIM-WORK.
020300     05  WS-RTRIM-SOURCE          PIC X(60).
020400     05  WS-RTRIM-LEN             PIC S9(04) USAGE IS COMP.
020500     05  WS-DIAG-REASON-LEN       PIC S9(04) USAGE IS COMP.
020600     05  WS-DIAG-QUERY-LEN        PIC S9(04) USAGE IS COMP.
020700     05  WS-DIAG-CONCEPT-LEN      PIC S9(04) USAGE IS COMP.
020800 01  WS-LCASE-WORK.
020900     05  WS-LCASE-SOURCE          PIC X(60).
021000*---------------------------------------------------------------*
021100 01  WS-COUNTERS.
021200     05  WS-QUERIES-READ          PIC 9(03) USAGE IS COMP
021300                                  VALUE ZERO.
021400     05  WS-QUERIES-MATCHED       PIC 9(03) USAGE IS COMP
021500                                  VALUE ZERO.
021600     05  WS-QUERIES-MISSED        PIC 9(03) USAGE IS COMP
021700                                  VALUE ZERO.
021800     05  WS-ROWS-SELECTED         PIC 9(05) USAGE IS COMP
021900                                  VALUE ZERO.
022000     05  WS-LONG-RECS-WRITTEN     PIC 9(07) USAGE IS COMP
022100                                  VALUE ZERO.
022200*===============================================================*
022300 PROCEDURE DIVISION.
022400*---------------------------------------------------------------*
022500 0000-MAIN-PROCESSING.
022600*---------------------------------------------------------------*
022700     PERFORM 1000-OPEN-FILES.
022800     PERFORM 1500-LOAD-GRID-INTO-TABLE.
022900     PERFORM 1800-PRECOMPUTE-NORMALIZED-CANDIDATES.
023000     PERFORM 2000-LOAD-QUERIES.
023100     PERFORM 3000-PROCESS-ALL-QUERIES.
023200     PERFORM 5000-WRITE-SELECTED-GRID.
023300     PERFORM 6000-WRITE-LONG-FORM.
023400     PERFORM 8000-CLOSE-FILES.
023500     PERFORM 9900-REPORT-COUNTS.
023600     GOBACK.
023700*---------------------------------------------------------------*
023800 1000-OPEN-FILES.
023900*---------------------------------------------------------------*
024000     OPEN INPUT GRID-IN-FILE.
024100     OPEN INPUT QUERY-IN-FILE.
024200     OPEN OUTPUT SELECTED-OUT-FILE.
024300     OPEN OUTPUT LONG-OUT-FILE.
024400     OPEN OUTPUT DIAG-OUT-FILE.
024500     IF NOT GRDIN-OK OR NOT QRYIN-OK
024600         DISPLAY '[ERROR] CANNOT OPEN GRDIN/QRYIN'
024700         MOVE 16 TO RETURN-CODE
024800         GOBACK.
024900*---------------------------------------------------------------*
025000 1500-LOAD-GRID-INTO-TABLE.
025100*---------------------------------------------------------------*
025200     MOVE ZERO TO GRD-ROW-COUNT.
025300     MOVE ZERO TO GRD-YEAR-COUNT.
025400     PERFORM 1510-READ-GRID-LINE.
025500     PERFORM 1505-PARSE-GRID-HEADER-LINE.
025600     PERFORM 1510-READ-GRID-LINE.
025700     PERFORM 1520-PARSE-ONE-GRID-LINE
025800         UNTIL GRDIN-EOF.
025900*---------------------------------------------------------------*
026000 1510-READ-GRID-LINE.
026100*---------------------------------------------------------------*
026200     READ GRID-IN-FILE
026300         AT END
026400             SET GRDIN-EOF TO TRUE
026500     END-READ.
026600*---------------------------------------------------------------*
026700* GRDOUT'S LINE ONE IS NOW "ROW-NUM,CONCEPT,<YEAR>,...,REQUIRED"
026800* (REQUEST #6611) -- THE YEAR COUNT AND THE YEAR NUMBERS
026900* THEMSELVES ARE PULLED OFF THAT HEADER, NOT GUESSED FROM A
027000* DATA ROW.
027100*---------------------------------------------------------------*
027200 1505-PARSE-GRID-HEADER-LINE.
027300*---------------------------------------------------------------*
027400     IF NOT GRDIN-EOF
027500         MOVE ZERO TO WS-SUB
027600         INSPECT WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
027700             TALLYING WS-SUB FOR ALL ','
027800         COMPUTE GRD-YEAR-COUNT = WS-SUB - 2
027900         SET WS-SPLIT-PTR TO 1
028000         UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
028100                 DELIMITED BY ','
028200             INTO WS-HDR-SKIP-BUF, WS-HDR-SKIP-BUF
028300             WITH POINTER WS-SPLIT-PTR
028400         END-UNSTRING
028500         MOVE 1 TO WS-SUB2
028600         PERFORM 1507-UNSTRING-ONE-HEADER-YEAR
028700             VARYING WS-SUB2 FROM 1 BY 1
028800             UNTIL WS-SUB2 > GRD-YEAR-COUNT
028900     END-IF.
029000*---------------------------------------------------------------*
029100 1507-UNSTRING-ONE-HEADER-YEAR.
029200*---------------------------------------------------------------*
029300     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
029400         INTO GRD-YEAR-LIST (WS-SUB2)
029500         WITH POINTER WS-SPLIT-PTR
029600     END-UNSTRING.
029700*---------------------------------------------------------------*
029800* DATA ROWS START AFTER THE HEADER; GRD-ROW-COUNT NOW NUMBERS
029900* ONLY ACTUAL CONCEPT ROWS.
030000*---------------------------------------------------------------*
030100 1520-PARSE-ONE-GRID-LINE.
030200*---------------------------------------------------------------*
030300     ADD 1 TO GRD-ROW-COUNT.
030400     PERFORM 1540-UNSTRING-ONE-GRID-LINE.
030500     PERFORM 1510-READ-GRID-LINE.
030600*---------------------------------------------------------------*
030700 1540-UNSTRING-ONE-GRID-LINE.
030800*---------------------------------------------------------------*
030900     SET WS-SPLIT-PTR TO 1.
031000     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
031100         INTO GRD-ROW-NUM (GRD-ROW-COUNT),
031200              GRD-CONCEPT (GRD-ROW-COUNT)
031300         WITH POINTER WS-SPLIT-PTR
031400     END-UNSTRING.
031500     SET GRD-YR-IDX TO 1.
031600     PERFORM 1550-UNSTRING-ONE-YEAR-CELL
031700         VARYING GRD-YR-IDX FROM 1 BY 1
031800         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
031900     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
032000         INTO GRD-REQUIRED (GRD-ROW-COUNT)
032100         WITH POINTER WS-SPLIT-PTR
032200     END-UNSTRING.
032300*---------------------------------------------------------------*
032400 1550-UNSTRING-ONE-YEAR-CELL.
032500*---------------------------------------------------------------*
032600     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
032700         INTO GRD-YR-CODE (GRD-ROW-COUNT, GRD-YR-IDX)
032800         WITH POINTER WS-SPLIT-PTR
032900     END-UNSTRING.
033000*---------------------------------------------------------------*
033100 1800-PRECOMPUTE-NORMALIZED-CANDIDATES.
033200*---------------------------------------------------------------*
033300     SET GRD-IDX TO 1.
033400     PERFORM 1810-NORMALIZE-ONE-CANDIDATE
033500         VARYING GRD-IDX FROM 1 BY 1
033600         UNTIL GRD-IDX > GRD-ROW-COUNT.
033700*---------------------------------------------------------------*
033800 1810-NORMALIZE-ONE-CANDIDATE.
033900*---------------------------------------------------------------*
034000     MOVE GRD-CONCEPT (GRD-IDX) TO WS-NORM-IN.
034100     PERFORM 7000-NORMALIZE-STRING.
034200     SET WS-NCD-IDX TO GRD-IDX.
034300     MOVE WS-NORM-OUT TO NCD-NORM-TEXT (WS-NCD-IDX).
034400*---------------------------------------------------------------*
034500 2000-LOAD-QUERIES.
034600*---------------------------------------------------------------*
034700     MOVE ZERO TO WS-QUERY-COUNT.
034800     PERFORM 2010-READ-QUERY-LINE.
034900     PERFORM 2020-STORE-ONE-QUERY
035000         UNTIL QRYIN-EOF.
035100*---------------------------------------------------------------*
035200 2010-READ-QUERY-LINE.
035300*---------------------------------------------------------------*
035400     READ QUERY-IN-FILE
035500         AT END
035600             SET QRYIN-EOF TO TRUE
035700     END-READ.
035800*---------------------------------------------------------------*
035900 2020-STORE-ONE-QUERY.
036000*---------------------------------------------------------------*
036100     IF WS-QRYIN-LINE NOT = SPACES AND WS-QUERY-COUNT < 50
036200         ADD 1 TO WS-QUERY-COUNT
036300         ADD 1 TO WS-QUERIES-READ
036400         MOVE WS-QRYIN-LINE TO QRY-RAW-TEXT (WS-QUERY-COUNT)
036500         MOVE WS-QRYIN-LINE TO WS-NORM-IN
036600         PERFORM 7000-NORMALIZE-STRING
036700         MOVE WS-NORM-OUT TO QRY-NORM-TEXT (WS-QUERY-COUNT)
036800     END-IF.
036900     PERFORM 2010-READ-QUERY-LINE.
037000*---------------------------------------------------------------*
037100 3000-PROCESS-ALL-QUERIES.
037200*---------------------------------------------------------------*
037300     SET WS-QRY-IDX TO 1.
037400     PERFORM 3100-PROCESS-ONE-QUERY
037500         VARYING WS-QRY-IDX FROM 1 BY 1
037600         UNTIL WS-QRY-IDX > WS-QUERY-COUNT.
037700*---------------------------------------------------------------*
037800 3100-PROCESS-ONE-QUERY.
037900*---------------------------------------------------------------*
038000     MOVE ZERO TO WS-TOP3-IN-USE-COUNT.
038100     IF QRY-NORM-TEXT (WS-QRY-IDX) NOT = SPACES
038200         SET GRD-IDX TO 1
038300         PERFORM 3200-SCORE-ONE-CANDIDATE
038400             VARYING GRD-IDX FROM 1 BY 1
038500             UNTIL GRD-IDX > GRD-ROW-COUNT
038600     END-IF.
038700     PERFORM 3300-EMIT-QUERY-DIAGNOSTICS.
038800     PERFORM 3400-ADD-TOP3-TO-SELECTED.
038900*---------------------------------------------------------------*
039000 3200-SCORE-ONE-CANDIDATE.
039100*---------------------------------------------------------------*
039200     SET WS-NCD-IDX TO GRD-IDX.
039300     PERFORM 3210-SCORE-EXACT.
039400     PERFORM 3220-SCORE-CONTAINS.
039500     PERFORM 3230-SCORE-JACCARD.
039600     PERFORM 3240-PICK-BEST-SCORE.
039700     IF WS-BEST-SCORE > ZERO
039800         PERFORM 3250-INSERT-INTO-TOP3
039900     END-IF.
040000*---------------------------------------------------------------*
040100 3210-SCORE-EXACT.
040200*---------------------------------------------------------------*
040300     MOVE ZERO TO WS-SCORE-EXACT.
040400     IF QRY-NORM-TEXT (WS-QRY-IDX) = NCD-NORM-TEXT (WS-NCD-IDX)
040500        AND QRY-NORM-TEXT (WS-QRY-IDX) NOT = SPACES
040600         MOVE 1.0000 TO WS-SCORE-EXACT
040700     END-IF.
040800*---------------------------------------------------------------*
040900* SUBSTRING CONTAINMENT -- NORMALIZED QUERY FOUND SOMEWHERE
041000* INSIDE THE NORMALIZED CANDIDATE.
041100*---------------------------------------------------------------*
041200 3220-SCORE-CONTAINS.
041300*---------------------------------------------------------------*
041400     MOVE ZERO TO WS-SCORE-CONTAINS.
041500     MOVE QRY-NORM-TEXT (WS-QRY-IDX) TO WS-RTRIM-SOURCE.
041600     PERFORM 9950-CALC-RTRIM-LEN.
041700     MOVE WS-RTRIM-LEN TO WS-QRY-LEN.
041800     MOVE NCD-NORM-TEXT (GRD-IDX) TO WS-RTRIM-SOURCE.
041900     PERFORM 9950-CALC-RTRIM-LEN.
042000     MOVE WS-RTRIM-LEN TO WS-CAND-LEN.
042100     IF WS-QRY-LEN > ZERO AND WS-CAND-LEN >= WS-QRY-LEN
042200         MOVE 'N' TO WS-FOUND-SW
042300         SET WS-SUB TO 1
042400         PERFORM 3221-TEST-ONE-POSITION
042500             UNTIL WS-SUB > (WS-CAND-LEN - WS-QRY-LEN + 1)
042600                OR WS-FOUND
042700         IF WS-FOUND
042800             COMPUTE WS-SCORE-CONTAINS ROUNDED =
042900                 WS-QRY-LEN / WS-CAND-LEN
043000         END-IF
043100     END-IF.
043200*---------------------------------------------------------------*
043300 3221-TEST-ONE-POSITION.
043400*---------------------------------------------------------------*
043500     IF NCD-NORM-TEXT (WS-NCD-IDX) (WS-SUB:WS-QRY-LEN) =
043600             QRY-NORM-TEXT (WS-QRY-IDX) (1:WS-QRY-LEN)
043700         SET WS-FOUND TO TRUE
043800     ELSE
043900         ADD 1 TO WS-SUB
044000     END-IF.
044100*---------------------------------------------------------------*
044200* TOKEN-SET JACCARD -- THE FUZZY SCORE PER REQUEST #4410 IS THE
044300* SAME RATIO (NO STRING-EDIT-DISTANCE ROUTINE ON THIS SYSTEM);
044400* THE TWO REASON CODES ARE KEPT SEPARATE SO THE DIAGNOSTIC LINE
044500* SHOWS WHICH THRESHOLD ACTUALLY FIRED.
044600*---------------------------------------------------------------*
044700 3230-SCORE-JACCARD.
044800*---------------------------------------------------------------*
044900     MOVE QRY-NORM-TEXT (WS-QRY-IDX) TO WS-NORM-IN.
045000     PERFORM 7100-SPLIT-ON-SPACES-A.
045100     MOVE NCD-NORM-TEXT (WS-NCD-IDX) TO WS-NORM-IN.
045200     PERFORM 7200-SPLIT-ON-SPACES-B.
045300     MOVE ZERO TO WS-INTERSECT-COUNT, WS-UNION-COUNT.
045400     IF WS-TOK-COUNT-A = ZERO AND WS-TOK-COUNT-B = ZERO
045500         MOVE ZERO TO WS-SCORE-JACCARD
045600     ELSE
045700         SET WS-SUB TO 1
045800         PERFORM 3231-COUNT-ONE-TOKEN-A
045900             VARYING WS-SUB FROM 1 BY 1
046000             UNTIL WS-SUB > WS-TOK-COUNT-A
046100         COMPUTE WS-UNION-COUNT = WS-TOK-COUNT-A + WS-TOK-COUNT-B
046200             - WS-INTERSECT-COUNT
046300         COMPUTE WS-SCORE-JACCARD ROUNDED =
046400             WS-INTERSECT-COUNT / WS-UNION-COUNT
046500     END-IF.
046600     MOVE WS-SCORE-JACCARD TO WS-SCORE-FUZZY.
046700*---------------------------------------------------------------*
046800 3231-COUNT-ONE-TOKEN-A.
046900*---------------------------------------------------------------*
047000     SET WS-TKB-IDX TO 1.
047100     SET WS-FOUND-SW TO 'N'.
047200     PERFORM 3232-TEST-ONE-TOKEN-B
047300         VARYING WS-TKB-IDX FROM 1 BY 1
047400         UNTIL WS-TKB-IDX > WS-TOK-COUNT-B
047500            OR WS-FOUND.
047600     IF WS-FOUND
047700         ADD 1 TO WS-INTERSECT-COUNT
047800     END-IF.
047900*---------------------------------------------------------------*
048000 3232-TEST-ONE-TOKEN-B.
048100*---------------------------------------------------------------*
048200     IF WS-TOKEN-A (WS-SUB) = WS-TOKEN-B (WS-TKB-IDX)
048300         SET WS-FOUND TO TRUE
048400     END-IF.
048500*---------------------------------------------------------------*
048600* OVERALL WINNER, TESTED IN PRECEDENCE ORDER EXACT / CONTAINS /
048700* FUZZY / JACCARD SO A TIE FAVORS THE EARLIER, STRONGER REASON.
048800*---------------------------------------------------------------*
048900 3240-PICK-BEST-SCORE.
049000*---------------------------------------------------------------*
049100     MOVE ZERO TO WS-BEST-SCORE.
049200     MOVE SPACES TO WS-BEST-REASON.
049300     IF WS-SCORE-EXACT > WS-BEST-SCORE
049400         MOVE WS-SCORE-EXACT TO WS-BEST-SCORE
049500         MOVE 'EXACT'  TO WS-BEST-REASON
049600     END-IF.
049700     IF WS-SCORE-CONTAINS > WS-BEST-SCORE
049800         MOVE WS-SCORE-CONTAINS TO WS-BEST-SCORE
049900         MOVE 'CONTAINS' TO WS-BEST-REASON
050000     END-IF.
050100     IF WS-SCORE-FUZZY >= 0.6000 AND WS-SCORE-FUZZY >
050200         WS-BEST-SCORE
050300         MOVE WS-SCORE-FUZZY TO WS-BEST-SCORE
050400         MOVE 'FUZZY' TO WS-BEST-REASON
050500     END-IF.
050600     IF WS-SCORE-JACCARD >= 0.4000
050700        AND WS-SCORE-JACCARD > WS-BEST-SCORE
050800         MOVE WS-SCORE-JACCARD TO WS-BEST-SCORE
050900         MOVE 'JACCARD' TO WS-BEST-REASON
051000     END-IF.
051100*---------------------------------------------------------------*
051200* RUNNING TOP-3, SORTED DESCENDING BY SCORE, SHIFT-INSERT.
051300*---------------------------------------------------------------*
051400 3250-INSERT-INTO-TOP3.
051500*---------------------------------------------------------------*
051600     IF WS-TOP3-IN-USE-COUNT < 3
051700         ADD 1 TO WS-TOP3-IN-USE-COUNT
051800         MOVE GRD-IDX       TO T3-ROW-IDX (WS-TOP3-IN-USE-COUNT)
051900         MOVE WS-BEST-SCORE TO T3-SCORE (WS-TOP3-IN-USE-COUNT)
052000         MOVE WS-BEST-REASON TO T3-REASON (WS-TOP3-IN-USE-COUNT)
052100         PERFORM 3260-BUBBLE-TOP3-INTO-PLACE
052200     ELSE
052300         IF WS-BEST-SCORE > T3-SCORE (3)
052400             MOVE GRD-IDX        TO T3-ROW-IDX (3)
052500             MOVE WS-BEST-SCORE  TO T3-SCORE (3)
052600             MOVE WS-BEST-REASON TO T3-REASON (3)
052700             PERFORM 3260-BUBBLE-TOP3-INTO-PLACE
052800         END-IF
052900     END-IF.
053000*---------------------------------------------------------------*
053100 3260-BUBBLE-TOP3-INTO-PLACE.
053200*---------------------------------------------------------------*
053300     SET WS-SUB TO WS-TOP3-IN-USE-COUNT.
053400     PERFORM 3261-SWAP-IF-OUT-OF-ORDER
053500         UNTIL WS-SUB < 2.
053600*---------------------------------------------------------------*
053700 3261-SWAP-IF-OUT-OF-ORDER.
053800*---------------------------------------------------------------*
053900     COMPUTE WS-SUB2 = WS-SUB - 1.
054000     IF T3-SCORE (WS-SUB) > T3-SCORE (WS-SUB2)
054100         PERFORM 3262-SWAP-TOP3-ENTRIES
054200     END-IF.
054300     SUBTRACT 1 FROM WS-SUB.
054400*---------------------------------------------------------------*
054500 3262-SWAP-TOP3-ENTRIES.
054600*---------------------------------------------------------------*
054700     MOVE T3-ROW-IDX (WS-SUB)  TO WS-ROW-WORK.
054800     MOVE T3-ROW-IDX (WS-SUB2) TO T3-ROW-IDX (WS-SUB).
054900     MOVE WS-ROW-WORK          TO T3-ROW-IDX (WS-SUB2).
055000     MOVE T3-SCORE (WS-SUB)    TO WS-SWAP-SCORE.
055100     MOVE T3-SCORE (WS-SUB2)   TO T3-SCORE (WS-SUB).
055200     MOVE WS-SWAP-SCORE        TO T3-SCORE (WS-SUB2).
055300     MOVE T3-REASON (WS-SUB)   TO WS-SWAP-REASON.
055400     MOVE T3-REASON (WS-SUB2)  TO T3-REASON (WS-SUB).
055500     MOVE WS-SWAP-REASON       TO T3-REASON (WS-SUB2).
055600*---------------------------------------------------------------*
055700 3300-EMIT-QUERY-DIAGNOSTICS.
055800*---------------------------------------------------------------*
055900     IF WS-TOP3-IN-USE-COUNT = ZERO
056000         ADD 1 TO WS-QUERIES-MISSED
056100         MOVE SPACES TO WS-DIAGOUT-LINE
056200         STRING 'MISS '                  DELIMITED BY SIZE
056300                QRY-RAW-TEXT (WS-QRY-IDX) DELIMITED BY SIZE
056400             INTO WS-DIAGOUT-LINE
056500         END-STRING
056600         WRITE WS-DIAGOUT-LINE
056700     ELSE
056800         ADD 1 TO WS-QUERIES-MATCHED
056900         SET WS-T3-IDX TO 1
057000         PERFORM 3310-WRITE-ONE-DIAGNOSTIC-LINE
057100             VARYING WS-T3-IDX FROM 1 BY 1
057200             UNTIL WS-T3-IDX > WS-TOP3-IN-USE-COUNT
057300     END-IF.
057400*---------------------------------------------------------------*
057500 3310-WRITE-ONE-DIAGNOSTIC-LINE.
057600*---------------------------------------------------------------*
057700     MOVE SPACES TO WS-DIAGOUT-LINE.
057800     MOVE T3-REASON (WS-T3-IDX) TO WS-RTRIM-SOURCE.
057900     PERFORM 9950-CALC-RTRIM-LEN.
058000     MOVE WS-RTRIM-LEN TO WS-DIAG-REASON-LEN.
058100     MOVE QRY-RAW-TEXT (WS-QRY-IDX) TO WS-RTRIM-SOURCE.
058200     PERFORM 9950-CALC-RTRIM-LEN.
058300     MOVE WS-RTRIM-LEN TO WS-DIAG-QUERY-LEN.
058400     MOVE GRD-CONCEPT (T3-ROW-IDX (WS-T3-IDX)) TO WS-RTRIM-SOURCE.
058500     PERFORM 9950-CALC-RTRIM-LEN.
058600     MOVE WS-RTRIM-LEN TO WS-DIAG-CONCEPT-LEN.
058700     STRING '[' DELIMITED BY SIZE
058800            T3-REASON (WS-T3-IDX) (1:WS-DIAG-REASON-LEN)
058900                                      DELIMITED BY SIZE
059000            ' '                       DELIMITED BY SIZE
059100            T3-SCORE (WS-T3-IDX)      DELIMITED BY SIZE
059200            '] '                      DELIMITED BY SIZE
059300            QRY-RAW-TEXT (WS-QRY-IDX) (1:WS-DIAG-QUERY-LEN)
059400                                      DELIMITED BY SIZE
059500            ' -> '                    DELIMITED BY SIZE
059600            GRD-CONCEPT (T3-ROW-IDX (WS-T3-IDX))
059700                (1:WS-DIAG-CONCEPT-LEN)
059800                                      DELIMITED BY SIZE
059900         INTO WS-DIAGOUT-LINE
060000     END-STRING.
060100     WRITE WS-DIAGOUT-LINE.
060200*---------------------------------------------------------------*
060300* ADD EACH TOP-3 MATCH TO THE ORDER-PRESERVING SELECTED LIST,
060400* SKIPPING A ROW ALREADY CHOSEN BY AN EARLIER QUERY.
060500*---------------------------------------------------------------*
060600 3400-ADD-TOP3-TO-SELECTED.
060700*---------------------------------------------------------------*
060800     SET WS-T3-IDX TO 1.
060900     PERFORM 3410-ADD-ONE-TOP3-ROW
061000         VARYING WS-T3-IDX FROM 1 BY 1
061100         UNTIL WS-T3-IDX > WS-TOP3-IN-USE-COUNT.
061200*---------------------------------------------------------------*
061300 3410-ADD-ONE-TOP3-ROW.
061400*---------------------------------------------------------------*
061500     SET WS-FLG-IDX TO T3-ROW-IDX (WS-T3-IDX).
061600     IF WS-SELECTED-FLAG (WS-FLG-IDX) NOT = 'Y'
061700         MOVE 'Y' TO WS-SELECTED-FLAG (WS-FLG-IDX)
061800         ADD 1 TO WS-SELECTED-COUNT
061900         SET WS-SEL-IDX TO WS-SELECTED-COUNT
062000         MOVE T3-ROW-IDX (WS-T3-IDX) TO
062100             WS-SELECTED-ROW (WS-SEL-IDX)
062200         ADD 1 TO WS-ROWS-SELECTED
062300     END-IF.
062400*---------------------------------------------------------------*
062500 5000-WRITE-SELECTED-GRID.
062600*---------------------------------------------------------------*
062700     PERFORM 5050-WRITE-SELECTED-HEADER-ROW.
062800     SET WS-SEL-IDX TO 1.
062900     PERFORM 5100-WRITE-ONE-SELECTED-ROW
063000         VARYING WS-SEL-IDX FROM 1 BY 1
063100         UNTIL WS-SEL-IDX > WS-SELECTED-COUNT.
063200*---------------------------------------------------------------*
063300* THE SELECTED SUB-GRID CARRIES THE SAME YEAR HEADER THE FULL
063400* GRID WAS LOADED WITH (REQUEST #6611).
063500*---------------------------------------------------------------*
063600 5050-WRITE-SELECTED-HEADER-ROW.
063700*---------------------------------------------------------------*
063800     MOVE SPACES TO WS-SELOUT-LINE.
063900     SET WS-OUT-PTR TO 1.
064000     STRING 'ROW-NUM,CONCEPT'        DELIMITED BY SIZE
064100         INTO WS-SELOUT-LINE
064200         WITH POINTER WS-OUT-PTR
064300     END-STRING.
064400     MOVE 1 TO WS-SUB2.
064500     PERFORM 5060-WRITE-ONE-SEL-HEADER-CELL
064600         VARYING WS-SUB2 FROM 1 BY 1
064700         UNTIL WS-SUB2 > GRD-YEAR-COUNT.
064800     STRING ',REQUIRED'              DELIMITED BY SIZE
064900         INTO WS-SELOUT-LINE
065000         WITH POINTER WS-OUT-PTR
065100     END-STRING.
065200     WRITE WS-SELOUT-LINE.
065300*---------------------------------------------------------------*
065400 5060-WRITE-ONE-SEL-HEADER-CELL.
065500*---------------------------------------------------------------*
065600     STRING ','                          DELIMITED BY SIZE
065700            GRD-YEAR-LIST (WS-SUB2)       DELIMITED BY SIZE
065800         INTO WS-SELOUT-LINE
065900         WITH POINTER WS-OUT-PTR
066000     END-STRING.
066100*---------------------------------------------------------------*
066200 5100-WRITE-ONE-SELECTED-ROW.
066300*---------------------------------------------------------------*
066400     SET GRD-IDX TO WS-SELECTED-ROW (WS-SEL-IDX).
066500     MOVE SPACES TO WS-SELOUT-LINE.
066600     SET WS-OUT-PTR TO 1.
066700     STRING GRD-ROW-NUM (GRD-IDX)   DELIMITED BY SIZE
066800            ','                      DELIMITED BY SIZE
066900            GRD-CONCEPT (GRD-IDX)    DELIMITED BY SIZE
067000         INTO WS-SELOUT-LINE
067100         WITH POINTER WS-OUT-PTR
067200     END-STRING.
067300     SET GRD-YR-IDX TO 1.
067400     PERFORM 5110-WRITE-ONE-CELL
067500         VARYING GRD-YR-IDX FROM 1 BY 1
067600         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
067700     STRING ','                      DELIMITED BY SIZE
067800            GRD-REQUIRED (GRD-IDX)   DELIMITED BY SIZE
067900         INTO WS-SELOUT-LINE
068000         WITH POINTER WS-OUT-PTR
068100     END-STRING.
068200     WRITE WS-SELOUT-LINE.
068300*---------------------------------------------------------------*
068400 5110-WRITE-ONE-CELL.
068500*---------------------------------------------------------------*
068600     STRING ','                                DELIMITED BY SIZE
068700            GRD-YR-CODE (GRD-IDX, GRD-YR-IDX) DELIMITED BY SIZE
068800         INTO WS-SELOUT-LINE
068900         WITH POINTER WS-OUT-PTR
069000     END-STRING.
069100*---------------------------------------------------------------*
069200* LONG (MELTED) FORM -- ONE RECORD PER (CONCEPT, YEAR-COLUMN,
069300* VALUE) FOR EVERY SELECTED ROW.
069400*---------------------------------------------------------------*
069500 6000-WRITE-LONG-FORM.
069600*---------------------------------------------------------------*
069700     SET WS-SEL-IDX TO 1.
069800     PERFORM 6100-WRITE-ONE-ROW-LONG
069900         VARYING WS-SEL-IDX FROM 1 BY 1
070000         UNTIL WS-SEL-IDX > WS-SELECTED-COUNT.
070100*---------------------------------------------------------------*
070200 6100-WRITE-ONE-ROW-LONG.
070300*---------------------------------------------------------------*
070400     SET GRD-IDX TO WS-SELECTED-ROW (WS-SEL-IDX).
070500     MOVE 1 TO WS-SUB.
070600     PERFORM 6110-WRITE-ONE-LONG-RECORD
070700         VARYING WS-SUB FROM 1 BY 1
070800         UNTIL WS-SUB > GRD-YEAR-COUNT.
070900*---------------------------------------------------------------*
071000 6110-WRITE-ONE-LONG-RECORD.
071100*---------------------------------------------------------------*
071200     SET GRD-YR-IDX TO WS-SUB.
071300     MOVE SPACES TO WS-LONGOUT-LINE.
071400     MOVE GRD-CONCEPT (GRD-IDX) TO WS-RTRIM-SOURCE.
071500     PERFORM 9950-CALC-RTRIM-LEN.
071600     STRING GRD-CONCEPT (GRD-IDX) (1:WS-RTRIM-LEN)
071700                                      DELIMITED BY SIZE
071800            ','                       DELIMITED BY SIZE
071900            GRD-YEAR-LIST (WS-SUB)    DELIMITED BY SIZE
072000            ','                       DELIMITED BY SIZE
072100            GRD-YR-CODE (GRD-IDX, GRD-YR-IDX)
072200                                      DELIMITED BY SIZE
072300         INTO WS-LONGOUT-LINE
072400     END-STRING.
072500     WRITE WS-LONGOUT-LINE.
072600     ADD 1 TO WS-LONG-RECS-WRITTEN.
072700*---------------------------------------------------------------*
072800* GENERIC STRING NORMALIZER -- LOWERCASE, "/","_","-" TO SPACE,
072900* COLLAPSE BLANKS, WHOLE-WORD SYNONYM REWRITES.  OPERATES ON
073000* WS-NORM-IN, RESULT IN WS-NORM-OUT.
073100*---------------------------------------------------------------*
073200 7000-NORMALIZE-STRING.
073300*---------------------------------------------------------------*
073400     IF CASE-INSENSITIVE-UPSI
073500         MOVE WS-NORM-IN TO WS-LCASE-SOURCE
073600         PERFORM 9960-LOWERCASE-SOURCE
073700         MOVE WS-LCASE-SOURCE TO WS-NORM-IN
073800     END-IF.
073900     INSPECT WS-NORM-IN REPLACING ALL '/' BY ' '
074000                                   ALL '_' BY ' '
074100                                   ALL '-' BY ' '.
074200     PERFORM 7100-SPLIT-ON-SPACES-A.
074300     PERFORM 7300-MERGE-TWO-WORD-SYNONYMS.
074400     PERFORM 7400-MAP-SINGLE-WORD-SYNONYMS.
074500     PERFORM 7500-REJOIN-TOKEN-TABLE-A.
074600*---------------------------------------------------------------*
074700 7100-SPLIT-ON-SPACES-A.
074800*---------------------------------------------------------------*
074900     MOVE SPACES TO WS-TOKEN-TABLE-A.
075000     MOVE ZERO TO WS-TOK-COUNT-A.
075100     SET WS-SPLIT-PTR TO 1.
075200     IF WS-NORM-IN NOT = SPACES
075300         PERFORM 7110-NEXT-TOKEN-A
075400             UNTIL WS-SPLIT-PTR > 60
075500                OR WS-TOK-COUNT-A = 10
075600     END-IF.
075700*---------------------------------------------------------------*
075800 7110-NEXT-TOKEN-A.
075900*---------------------------------------------------------------*
076000     ADD 1 TO WS-TOK-COUNT-A.
076100     UNSTRING WS-NORM-IN (1:60) DELIMITED BY ALL SPACE
076200         INTO WS-TOKEN-A (WS-TOK-COUNT-A)
076300         WITH POINTER WS-SPLIT-PTR
076400     END-UNSTRING.
076500     IF WS-TOKEN-A (WS-TOK-COUNT-A) = SPACES
076600         SUBTRACT 1 FROM WS-TOK-COUNT-A
076700     END-IF.
076800*---------------------------------------------------------------*
076900 7200-SPLIT-ON-SPACES-B.
077000*---------------------------------------------------------------*
077100     MOVE SPACES TO WS-TOKEN-TABLE-B.
077200     MOVE ZERO TO WS-TOK-COUNT-B.
077300     SET WS-SPLIT-PTR TO 1.
077400     IF WS-NORM-IN NOT = SPACES
077500         PERFORM 7210-NEXT-TOKEN-B
077600             UNTIL WS-SPLIT-PTR > 60
077700                OR WS-TOK-COUNT-B = 10
077800     END-IF.
077900*---------------------------------------------------------------*
078000 7210-NEXT-TOKEN-B.
078100*---------------------------------------------------------------*
078200     ADD 1 TO WS-TOK-COUNT-B.
078300     SET WS-TKB-IDX TO WS-TOK-COUNT-B.
078400     UNSTRING WS-NORM-IN (1:60) DELIMITED BY ALL SPACE
078500         INTO WS-TOKEN-B (WS-TKB-IDX)
078600         WITH POINTER WS-SPLIT-PTR
078700     END-UNSTRING.
078800     IF WS-TOKEN-B (WS-TKB-IDX) = SPACES
078900         SUBTRACT 1 FROM WS-TOK-COUNT-B
079000     END-IF.
079100*---------------------------------------------------------------*
079200* TWO-WORD PHRASES PER REQUEST #4410: "STOCK MARKET"->STOCKS,
079300* "HOME EQUITY"->HOME_EQUITY, "CHECKING SAVING"->
079400* CHECKING_SAVINGS, "ANNUITY IRA"->IRA.  THE SECOND WORD OF A
079500* MATCHED PAIR IS BLANKED OUT SO THE REJOIN STEP DROPS IT.
079600*---------------------------------------------------------------*
079700 7300-MERGE-TWO-WORD-SYNONYMS.
079800*---------------------------------------------------------------*
079900     IF WS-TOK-COUNT-A > 1
080000         SET WS-SUB TO 1
080100         PERFORM 7310-TEST-ONE-PAIR
080200             VARYING WS-SUB FROM 1 BY 1
080300             UNTIL WS-SUB >= WS-TOK-COUNT-A
080400     END-IF.
080500*---------------------------------------------------------------*
080600 7310-TEST-ONE-PAIR.
080700*---------------------------------------------------------------*
080800     COMPUTE WS-SUB2 = WS-SUB + 1.
080900     EVALUATE TRUE
081000         WHEN WS-TOKEN-A (WS-SUB) = 'STOCK'
081100            AND WS-TOKEN-A (WS-SUB2) = 'MARKET'
081200             MOVE 'STOCKS' TO WS-TOKEN-A (WS-SUB)
081300             MOVE SPACES   TO WS-TOKEN-A (WS-SUB2)
081400         WHEN WS-TOKEN-A (WS-SUB) = 'HOME'
081500            AND WS-TOKEN-A (WS-SUB2) = 'EQUITY'
081600             MOVE 'HOME_EQUITY' TO WS-TOKEN-A (WS-SUB)
081700             MOVE SPACES         TO WS-TOKEN-A (WS-SUB2)
081800         WHEN WS-TOKEN-A (WS-SUB) = 'CHECKING'
081900            AND (WS-TOKEN-A (WS-SUB2) = 'SAVING'
082000              OR WS-TOKEN-A (WS-SUB2) = 'SAVINGS')
082100             MOVE 'CHECKING_SAVINGS' TO WS-TOKEN-A (WS-SUB)
082200             MOVE SPACES              TO WS-TOKEN-A (WS-SUB2)
082300         WHEN WS-TOKEN-A (WS-SUB) = 'ANNUITY'
082400            AND (WS-TOKEN-A (WS-SUB2) = 'IRA'
082500              OR WS-TOKEN-A (WS-SUB2) = 'IRAS')
082600             MOVE 'IRA'  TO WS-TOKEN-A (WS-SUB)
082700             MOVE SPACES TO WS-TOKEN-A (WS-SUB2)
082800     END-EVALUATE.
082900*---------------------------------------------------------------*
083000* SINGLE-WORD SYNONYMS APPLIED AFTER THE PHRASE PASS ABOVE.
083100*---------------------------------------------------------------*
083200 7400-MAP-SINGLE-WORD-SYNONYMS.
083300*---------------------------------------------------------------*
083400     SET WS-SUB TO 1.
083500     PERFORM 7410-MAP-ONE-TOKEN
083600         VARYING WS-SUB FROM 1 BY 1
083700         UNTIL WS-SUB > WS-TOK-COUNT-A.
083800*---------------------------------------------------------------*
083900 7410-MAP-ONE-TOKEN.
084000*---------------------------------------------------------------*
084100     EVALUATE WS-TOKEN-A (WS-SUB)
084200         WHEN 'ANNUITIES'        MOVE 'IRA'       TO
084300                                      WS-TOKEN-A (WS-SUB)
084400         WHEN 'IRAS'             MOVE 'IRA'       TO
084500                                      WS-TOKEN-A (WS-SUB)
084600         WHEN 'STOCK'            MOVE 'STOCKS'    TO
084700                                      WS-TOKEN-A (WS-SUB)
084800         WHEN 'VEHICLE'          MOVE 'VEHICLES'  TO
084900                                      WS-TOKEN-A (WS-SUB)
085000         WHEN 'VEHICULE'         MOVE 'VEHICLES'  TO
085100                                      WS-TOKEN-A (WS-SUB)
085200         WHEN 'CHECKING'         MOVE 'CHECKING_SAVINGS' TO
085300                                      WS-TOKEN-A (WS-SUB)
085400         WHEN 'SAVING'           MOVE 'CHECKING_SAVINGS' TO
085500                                      WS-TOKEN-A (WS-SUB)
085600         WHEN 'CD'               MOVE 'BONDS'     TO
085700                                      WS-TOKEN-A (WS-SUB)
085800         WHEN 'TB'               MOVE 'BONDS'     TO
085900                                      WS-TOKEN-A (WS-SUB)
086000     END-EVALUATE.
086100*---------------------------------------------------------------*
086200 7500-REJOIN-TOKEN-TABLE-A.
086300*---------------------------------------------------------------*
086400     MOVE SPACES TO WS-NORM-OUT.
086500     SET WS-OUT-PTR TO 1.
086600     SET WS-SUB TO 1.
086700     PERFORM 7510-APPEND-ONE-TOKEN
086800         VARYING WS-SUB FROM 1 BY 1
086900         UNTIL WS-SUB > WS-TOK-COUNT-A.
087000*---------------------------------------------------------------*
087100 7510-APPEND-ONE-TOKEN.
087200*---------------------------------------------------------------*
087300     IF WS-TOKEN-A (WS-SUB) NOT = SPACES
087400         IF WS-OUT-PTR > 1
087500             STRING ' ' DELIMITED BY SIZE
087600                 INTO WS-NORM-OUT
087700                 WITH POINTER WS-OUT-PTR
087800             END-STRING
087900         END-IF
088000         MOVE WS-TOKEN-A (WS-SUB) TO WS-RTRIM-SOURCE
088100         PERFORM 9950-CALC-RTRIM-LEN
088200         STRING WS-TOKEN-A (WS-SUB) (1:WS-RTRIM-LEN)
088300                 DELIMITED BY SIZE
088400             INTO WS-NORM-OUT
088500             WITH POINTER WS-OUT-PTR
088600         END-STRING
088700     END-IF.
088800*---------------------------------------------------------------*
088900 8000-CLOSE-FILES.
089000*---------------------------------------------------------------*
089100     CLOSE GRID-IN-FILE QUERY-IN-FILE SELECTED-OUT-FILE
089200           LONG-OUT-FILE DIAG-OUT-FILE.
089300*---------------------------------------------------------------*
089400 9900-REPORT-COUNTS.
089500*---------------------------------------------------------------*
089600     DISPLAY '[OK] QUERIES READ ' WS-QUERIES-READ ' MATCHED '
089700             WS-QUERIES-MATCHED ' MISSED ' WS-QUERIES-MISSED.
089800     DISPLAY '[OK] GRID ROWS SELECTED ' WS-ROWS-SELECTED.
089900     DISPLAY '[OK] LONG-FORM RECORDS WRITTEN '
090000             WS-LONG-RECS-WRITTEN.
090100*---------------------------------------------------------------*
090200* RETURNS, IN WS-RTRIM-LEN, THE LENGTH OF WS-RTRIM-SOURCE WITH
090300* TRAILING BLANKS DROPPED.  CALLER LOADS WS-RTRIM-SOURCE FIRST.
090400*---------------------------------------------------------------*
090500 9950-CALC-RTRIM-LEN.
090600*---------------------------------------------------------------*
090700     MOVE 60 TO WS-RTRIM-LEN.
090800     PERFORM 9951-BACK-UP-ONE-COLUMN
090900         UNTIL WS-RTRIM-LEN = 0
091000            OR WS-RTRIM-SOURCE (WS-RTRIM-LEN:1) NOT = SPACE.
091100*---------------------------------------------------------------*
091200 9951-BACK-UP-ONE-COLUMN.
091300*---------------------------------------------------------------*
091400     SUBTRACT 1 FROM WS-RTRIM-LEN.
091500*---------------------------------------------------------------*
091600* LOWER-CASES WS-LCASE-SOURCE IN PLACE, LETTER BY LETTER, SINCE
091700* THIS COMPILER'S LIBRARY HAS NO LOWER-CASE FUNCTION.
091800*---------------------------------------------------------------*
091900 9960-LOWERCASE-SOURCE.
092000*---------------------------------------------------------------*
092100     INSPECT WS-LCASE-SOURCE REPLACING
092200         ALL 'A' BY 'a' ALL 'B' BY 'b' ALL 'C' BY 'c'
092300         ALL 'D' BY 'd' ALL 'E' BY 'e' ALL 'F' BY 'f'
092400         ALL 'G' BY 'g' ALL 'H' BY 'h' ALL 'I' BY 'i'
092500         ALL 'J' BY 'j' ALL 'K' BY 'k' ALL 'L' BY 'l'
092600         ALL 'M' BY 'm' ALL 'N' BY 'n' ALL 'O' BY 'o'
092700         ALL 'P' BY 'p' ALL 'Q' BY 'q' ALL 'R' BY 'r'
092800         ALL 'S' BY 's' ALL 'T' BY 't' ALL 'U' BY 'u'
092900         ALL 'V' BY 'v' ALL 'W' BY 'w' ALL 'X' BY 'x'
093000         ALL 'Y' BY 'y' ALL 'Z' BY 'z'.
