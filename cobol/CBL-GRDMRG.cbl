000100*===============================================================*
000200* PROGRAM NAME:    GRDMRG
000300* ORIGINAL AUTHOR: D. R. ESPOSITO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 08/19/93 D. R. ESPOSITO CREATED.  COLLAPSES A LIST OF "THESE    DRE93   
000900*                         ROWS ARE THE SAME CONCEPT" GROUPS INTO  DRE93   
001000*                         ONE ROW PER GROUP ON THE CANONICAL GRID.DRE93   
001100* 03/02/95 M.J. FENWICK   OUT-OF-RANGE ROW NUMBERS IN A GROUP NOW MJF95   
001200*                         SKIP THE WHOLE GROUP INSTEAD OF ABENDINGMJF95   
001300*                         (TICKET 1904 -- A TYPO GROUP FILE KILLEDMJF95   
001400*                         AN OVERNIGHT RUN).                      MJF95   
001500* 11/30/96 M.J. FENWICK   TOKEN SPLIT NOW HONORS RUNS OF 2+ BLANKSMJF96   
001600*                         AS A DELIMITER SO "CODE1  CODE2" SPLITS.MJF96   
001700* 12/01/98 L.A. OKONKWO   Y2K: YEAR COLUMN COUNT READ FROM THE    LAO98   
001800*                         GRID ITSELF, NO LONGER HARD-CODED.      LAO98   
001900* 06/15/99 L.A. OKONKWO   Y2K SIGN-OFF.                           LAO99   
002000* 05/06/02 D. R. ESPOSITO REQUEST #5544 -- BASE-OVERLAP TIE-BREAK LAO99   
002100*                         ADDED SO A CODE ALREADY ON THE BASE ROW LAO99   
002200*                         WINS OVER AN EQUALLY-SHORT NEWCOMER.    LAO99   
002300*===============================================================* LAO99   
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    GRDMRG.
002600 AUTHOR.        D. R. ESPOSITO.
002700 INSTALLATION.  MORONS LOSERS AND BIMBOES.
002800 DATE-WRITTEN.  08/19/93.
002900 DATE-COMPILED.
003000 SECURITY.      NON-CONFIDENTIAL.
003100*===============================================================*
003200 ENVIRONMENT DIVISION.
003300*---------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*---------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUMERIC-TOKEN IS '0' THRU '9'.
004100*---------------------------------------------------------------*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT GRID-IN-FILE      ASSIGN TO GRDIN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS  IS GRDIN-STATUS.
004700     SELECT GROUP-IN-FILE     ASSIGN TO GRPIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS GRPIN-STATUS.
005000     SELECT GRID-OUT-FILE     ASSIGN TO GRDOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS GRDOUT-STATUS.
005300*===============================================================*
005400 DATA DIVISION.
005500*---------------------------------------------------------------*
005600 FILE SECTION.
005700*---------------------------------------------------------------*
005800 FD  GRID-IN-FILE
005900     RECORD IS VARYING IN SIZE FROM 1 TO 1200 CHARACTERS
006000         DEPENDING ON WS-GRDIN-LINE-LEN.
006100 01  WS-GRDIN-LINE                PIC X(1200).
006200*---------------------------------------------------------------*
006300 FD  GROUP-IN-FILE
006400     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
006500         DEPENDING ON WS-GRPIN-LINE-LEN.
006600 01  WS-GRPIN-LINE                PIC X(200).
006700*---------------------------------------------------------------*
006800 FD  GRID-OUT-FILE.
006900 01  WS-GRID-OUT-LINE             PIC X(1200).
007000*---------------------------------------------------------------*
007100 WORKING-STORAGE SECTION.
007200*---------------------------------------------------------------*
007300 COPY GRDREC.
007400*---------------------------------------------------------------*
007500 77  WS-GRDIN-LINE-LEN            PIC 9(04) USAGE IS COMP.
007600 77  WS-GRPIN-LINE-LEN            PIC 9(03) USAGE IS COMP.
007700*---------------------------------------------------------------*
007800 01  WS-FILE-STATUS-GROUP.
007900     05  GRDIN-STATUS             PIC X(02).
008000         88  GRDIN-OK                         VALUE '00'.
008100     05  GRPIN-STATUS             PIC X(02).
008200         88  GRPIN-OK                         VALUE '00'.
008300     05  GRDOUT-STATUS            PIC X(02).
008400*---------------------------------------------------------------*
008500 01  WS-SWITCHES.
008600     05  GRDIN-EOF-SW             PIC X(01) VALUE 'N'.
008700         88  GRDIN-EOF                        VALUE 'Y'.
008800     05  GRPIN-EOF-SW             PIC X(01) VALUE 'N'.
008900         88  GRPIN-EOF                        VALUE 'Y'.
009000     05  WS-ROW-IS-BASE-SW        PIC X(01) VALUE 'N'.
009100         88  WS-ROW-IS-BASE                    VALUE 'Y'.
009200     05  WS-CELL-CHANGED-SW       PIC X(01) VALUE 'N'.
009300         88  WS-CELL-CHANGED                   VALUE 'Y'.
009400     05  WS-GROUP-VALID-SW        PIC X(01) VALUE 'Y'.
009500         88  WS-GROUP-VALID                    VALUE 'Y'.
009600*---------------------------------------------------------------*
009700* ONE MERGE GROUP (A LIST OF 1-BASED ROW NUMBERS; ROW(1) IS THE
009800* BASE ROW THAT SURVIVES).
009900*---------------------------------------------------------------*
010000 01  WS-GROUP-CONTROL.
010100     05  WS-GROUP-MEMBER-COUNT    PIC 9(02) USAGE IS COMP
010200                                  VALUE ZERO.
010300 01  WS-GROUP-MEMBER-TABLE.
010400     05  WS-GROUP-MEMBER OCCURS 1 TO 20 TIMES
010500             DEPENDING ON WS-GROUP-MEMBER-COUNT
010600             INDEXED BY WS-GRM-IDX.
010700         10  WS-GROUP-ROW-NUM     PIC 9(05).
010800*---------------------------------------------------------------*
010900* TOKEN-SPLIT AND UNION WORK AREAS FOR ONE CELL/COLUMN.
011000*---------------------------------------------------------------*
011100 01  WS-TOKEN-WORK.
011200     05  WS-TOKEN-COUNT           PIC 9(02) USAGE IS COMP
011300                                  VALUE ZERO.
011400     05  WS-SPLIT-BUF             PIC X(16).
011500     05  WS-SPLIT-BUF-HALVES REDEFINES WS-SPLIT-BUF.
011600         10  WS-SPLIT-BUF-FIRST   PIC X(08).
011700         10  WS-SPLIT-BUF-LAST    PIC X(08).
011800     05  WS-SPLIT-PTR             PIC S9(03) USAGE IS COMP.
011900 01  WS-TOKEN-TABLE.
012000     05  WS-TOKEN-ENTRY OCCURS 20 TIMES.
012100         10  WS-TOKEN-TEXT        PIC X(16).
012200 01  WS-UNION-CONTROL.
012300     05  WS-UNION-COUNT           PIC 9(02) USAGE IS COMP
012400                                  VALUE ZERO.
012500 01  WS-UNION-TABLE.
012600     05  WS-UNION-ENTRY OCCURS 40 TIMES INDEXED BY WS-UNI-IDX.
012700         10  WS-UNION-TEXT        PIC X(16).
012800 01  WS-BASE-TOKEN-CONTROL.
012900     05  WS-BASE-TOKEN-COUNT      PIC 9(02) USAGE IS COMP
013000                                  VALUE ZERO.
013100 01  WS-BASE-TOKEN-TABLE.
013200     05  WS-BASE-TOKEN-ENTRY OCCURS 20 TIMES INDEXED BY
013300             WS-BTK-IDX.
013400         10  WS-BASE-TOKEN-TEXT   PIC X(16).
013500*---------------------------------------------------------------*
013600 01  WS-SCRATCH-FIELDS.
013700     05  WS-BASE-ROW-NUM          PIC 9(05).
013800     05  WS-SUB                   PIC S9(04) USAGE IS COMP.
013900     05  WS-SUB2                  PIC S9(04) USAGE IS COMP.
014000     05  WS-BEST-TOKEN            PIC X(16).
014100     05  WS-BEST-FROM-BASE-SW     PIC X(01).
014200         88  WS-BEST-FROM-BASE                 VALUE 'Y'.
014300     05  WS-OUT-PTR               PIC S9(04) USAGE IS COMP.
014400     05  WS-CELL-WORK             PIC X(16).
014500     05  WS-CELL-WORK-HALVES REDEFINES WS-CELL-WORK.
014600         10  WS-CELL-WORK-FIRST   PIC X(08).
014700         10  WS-CELL-WORK-LAST    PIC X(08).
014800*---------------------------------------------------------------*
014900* RIGHT-TRIM WORK AREA -- STANDS IN FOR THE LIBRARY TRIM/LENGTH
015000* FUNCTIONS THIS SHOP'S COMPILER DOES NOT CARRY.
015100*---------------------------------------------------------------*
015200 01  WS-RTRIM-WORK.
015300     05  WS-RTRIM-SOURCE          PIC X(16).
015400     05  WS-RTRIM-LEN             PIC S9(04) USAGE IS COMP.
015500     05  WS-RTRIM-LEN2            PIC S9(04) USAGE IS COMP.
015600*---------------------------------------------------------------*
015700 01  WS-COUNTERS.
015800     05  WS-GROUPS-READ           PIC 9(05) USAGE IS COMP
015900                                  VALUE ZERO.
016000     05  WS-GROUPS-SKIPPED        PIC 9(05) USAGE IS COMP
016100                                  VALUE ZERO.
016200     05  WS-GROUPS-MERGED         PIC 9(05) USAGE IS COMP
016300                                  VALUE ZERO.
016400     05  WS-CELLS-CHANGED         PIC 9(07) USAGE IS COMP
016500                                  VALUE ZERO.
016600     05  WS-WARNINGS-ISSUED       PIC 9(05) USAGE IS COMP
016700                                  VALUE ZERO.
016800*===============================================================*
016900 PROCEDURE DIVISION.
017000*---------------------------------------------------------------*
017100 0000-MAIN-PROCESSING.
017200*---------------------------------------------------------------*
017300     PERFORM 1000-OPEN-FILES.
017400     PERFORM 1500-LOAD-GRID-INTO-TABLE.
017500     PERFORM 2000-READ-GROUP-LINE.
017600     PERFORM 2100-PROCESS-ONE-GROUP
017700         UNTIL GRPIN-EOF.
017800     PERFORM 5000-WRITE-MERGED-GRID.
017900     PERFORM 8000-CLOSE-FILES.
018000     PERFORM 9900-REPORT-COUNTS.
018100     GOBACK.
018200*---------------------------------------------------------------*
018300 1000-OPEN-FILES.
018400*---------------------------------------------------------------*
018500     OPEN INPUT GRID-IN-FILE.
018600     OPEN INPUT GROUP-IN-FILE.
018700     OPEN OUTPUT GRID-OUT-FILE.
018800     IF NOT GRDIN-OK OR NOT GRPIN-OK
018900         DISPLAY '[ERROR] CANNOT OPEN GRDIN/GRPIN'
019000         MOVE 16 TO RETURN-CODE
019100         GOBACK.
019200*---------------------------------------------------------------*
019300* THE GRID IS READ ENTIRELY INTO GRID-TABLE (COPYLIB-GRDREC.cpy)
019400* SO THAT GROUPS CAN REFERENCE ANY ROW NUMBER AT RANDOM.
019500*---------------------------------------------------------------*
019600 1500-LOAD-GRID-INTO-TABLE.
019700*---------------------------------------------------------------*
019800     MOVE ZERO TO GRD-ROW-COUNT.
019900     MOVE ZERO TO GRD-YEAR-COUNT.
020000     PERFORM 1510-READ-GRID-LINE.
020100     PERFORM 1505-PARSE-GRID-HEADER-LINE.
020200     PERFORM 1510-READ-GRID-LINE.
020300     PERFORM 1520-PARSE-ONE-GRID-LINE
020400         UNTIL GRDIN-EOF.
020500*---------------------------------------------------------------*
020600 1510-READ-GRID-LINE.
020700*---------------------------------------------------------------*
020800     READ GRID-IN-FILE
020900         AT END
021000             SET GRDIN-EOF TO TRUE
021100     END-READ.
021200*---------------------------------------------------------------*
021300* GRDOUT'S LINE ONE IS NOW "ROW-NUM,CONCEPT,<YEAR>,...,REQUIRED"
021400* (REQUEST #6611) -- THE YEAR COUNT AND THE YEAR NUMBERS
021500* THEMSELVES ARE PULLED OFF THAT HEADER, NOT GUESSED FROM A
021600* DATA ROW.
021700*---------------------------------------------------------------*
021800 1505-PARSE-GRID-HEADER-LINE.
021900*---------------------------------------------------------------*
022000     IF NOT GRDIN-EOF
022100         MOVE ZERO TO WS-SUB
022200         INSPECT WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN)
022300             TALLYING WS-SUB FOR ALL ','
022400         COMPUTE GRD-YEAR-COUNT = WS-SUB - 2
022500         SET WS-SPLIT-PTR TO 1
022600         PERFORM 1506-SKIP-HEADER-LABEL-FIELDS
022700         MOVE 1 TO WS-SUB2
022800         PERFORM 1507-UNSTRING-ONE-HEADER-YEAR
022900             VARYING WS-SUB2 FROM 1 BY 1
023000             UNTIL WS-SUB2 > GRD-YEAR-COUNT
023100     END-IF.
023200*---------------------------------------------------------------*
023300 1506-SKIP-HEADER-LABEL-FIELDS.
023400*---------------------------------------------------------------*
023500     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
023600         INTO WS-SPLIT-BUF, WS-SPLIT-BUF
023700         WITH POINTER WS-SPLIT-PTR
023800     END-UNSTRING.
023900*---------------------------------------------------------------*
024000 1507-UNSTRING-ONE-HEADER-YEAR.
024100*---------------------------------------------------------------*
024200     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
024300         INTO GRD-YEAR-LIST (WS-SUB2)
024400         WITH POINTER WS-SPLIT-PTR
024500     END-UNSTRING.
024600*---------------------------------------------------------------*
024700* DATA ROWS START AFTER THE HEADER; GRD-ROW-COUNT NOW NUMBERS
024800* ONLY ACTUAL CONCEPT ROWS.
024900*---------------------------------------------------------------*
025000 1520-PARSE-ONE-GRID-LINE.
025100*---------------------------------------------------------------*
025200     ADD 1 TO GRD-ROW-COUNT.
025300     PERFORM 1540-UNSTRING-ONE-GRID-LINE.
025400     PERFORM 1510-READ-GRID-LINE.
025500*---------------------------------------------------------------*
025600 1540-UNSTRING-ONE-GRID-LINE.
025700*---------------------------------------------------------------*
025800     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
025900         INTO GRD-ROW-NUM (GRD-ROW-COUNT),
026000              GRD-CONCEPT (GRD-ROW-COUNT)
026100         WITH POINTER WS-SPLIT-PTR
026200     END-UNSTRING.
026300     MOVE 1 TO WS-SUB.
026400     SET WS-SPLIT-PTR TO 1.
026500     PERFORM 1545-SKIP-TWO-FIELDS.
026600     SET GRD-YR-IDX TO 1.
026700     PERFORM 1550-UNSTRING-ONE-YEAR-CELL
026800         VARYING GRD-YR-IDX FROM 1 BY 1
026900         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
027000     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
027100         INTO GRD-REQUIRED (GRD-ROW-COUNT)
027200         WITH POINTER WS-SPLIT-PTR
027300     END-UNSTRING.
027400*---------------------------------------------------------------*
027500 1545-SKIP-TWO-FIELDS.
027600*---------------------------------------------------------------*
027700     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
027800         INTO WS-SPLIT-BUF, WS-SPLIT-BUF
027900         WITH POINTER WS-SPLIT-PTR
028000     END-UNSTRING.
028100*---------------------------------------------------------------*
028200 1550-UNSTRING-ONE-YEAR-CELL.
028300*---------------------------------------------------------------*
028400     UNSTRING WS-GRDIN-LINE (1:WS-GRDIN-LINE-LEN) DELIMITED BY ','
028500         INTO GRD-YR-CODE (GRD-ROW-COUNT, GRD-YR-IDX)
028600         WITH POINTER WS-SPLIT-PTR
028700     END-UNSTRING.
028800*---------------------------------------------------------------*
028900 2000-READ-GROUP-LINE.
029000*---------------------------------------------------------------*
029100     READ GROUP-IN-FILE
029200         AT END
029300             SET GRPIN-EOF TO TRUE
029400     END-READ.
029500*---------------------------------------------------------------*
029600* EACH GROUP-IN LINE IS A COMMA LIST OF ROW NUMBERS, BASE ROW
029700* FIRST.
029800*---------------------------------------------------------------*
029900 2100-PROCESS-ONE-GROUP.
030000*---------------------------------------------------------------*
030100     ADD 1 TO WS-GROUPS-READ.
030200     PERFORM 2110-PARSE-GROUP-MEMBERS.
030300     PERFORM 2120-VALIDATE-GROUP-MEMBERS.
030400     IF WS-GROUP-VALID
030500         PERFORM 2200-MERGE-ONE-GROUP
030600         ADD 1 TO WS-GROUPS-MERGED
030700     ELSE
030800         ADD 1 TO WS-GROUPS-SKIPPED
030900     END-IF.
031000     PERFORM 2000-READ-GROUP-LINE.
031100*---------------------------------------------------------------*
031200 2110-PARSE-GROUP-MEMBERS.
031300*---------------------------------------------------------------*
031400     MOVE ZERO TO WS-GROUP-MEMBER-COUNT.
031500     SET WS-SPLIT-PTR TO 1.
031600     PERFORM 2111-NEXT-GROUP-MEMBER
031700         UNTIL WS-SPLIT-PTR > WS-GRPIN-LINE-LEN
031800            OR WS-GROUP-MEMBER-COUNT = 20.
031900*---------------------------------------------------------------*
032000 2111-NEXT-GROUP-MEMBER.
032100*---------------------------------------------------------------*
032200     ADD 1 TO WS-GROUP-MEMBER-COUNT.
032300     UNSTRING WS-GRPIN-LINE (1:WS-GRPIN-LINE-LEN) DELIMITED BY ','
032400         INTO WS-GROUP-ROW-NUM (WS-GROUP-MEMBER-COUNT)
032500         WITH POINTER WS-SPLIT-PTR
032600     END-UNSTRING.
032700*---------------------------------------------------------------*
032800 2120-VALIDATE-GROUP-MEMBERS.
032900*---------------------------------------------------------------*
033000     SET WS-GROUP-VALID TO TRUE.
033100     IF WS-GROUP-MEMBER-COUNT < 2
033200         SET WS-GROUP-VALID TO FALSE
033300     ELSE
033400         SET WS-GRM-IDX TO 1
033500         PERFORM 2121-CHECK-ONE-MEMBER-RANGE
033600             VARYING WS-GRM-IDX FROM 1 BY 1
033700             UNTIL WS-GRM-IDX > WS-GROUP-MEMBER-COUNT
033800     END-IF.
033900*---------------------------------------------------------------*
034000 2121-CHECK-ONE-MEMBER-RANGE.
034100*---------------------------------------------------------------*
034200     IF WS-GROUP-ROW-NUM (WS-GRM-IDX) < 1
034300        OR WS-GROUP-ROW-NUM (WS-GRM-IDX) > GRD-ROW-COUNT
034400         SET WS-GROUP-VALID TO FALSE
034500     END-IF.
034600*---------------------------------------------------------------*
034700 2200-MERGE-ONE-GROUP.
034800*---------------------------------------------------------------*
034900     MOVE WS-GROUP-ROW-NUM (1) TO WS-BASE-ROW-NUM.
035000     SET GRD-YR-IDX TO 1.
035100     PERFORM 2300-MERGE-ONE-YEAR-COLUMN
035200         VARYING GRD-YR-IDX FROM 1 BY 1
035300         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
035400*---------------------------------------------------------------*
035500 2300-MERGE-ONE-YEAR-COLUMN.
035600*---------------------------------------------------------------*
035700     PERFORM 2310-TOKENIZE-BASE-CELL.
035800     MOVE ZERO TO WS-UNION-COUNT.
035900     SET WS-GRM-IDX TO 1.
036000     PERFORM 2320-UNION-ONE-MEMBER-CELL
036100         VARYING WS-GRM-IDX FROM 1 BY 1
036200         UNTIL WS-GRM-IDX > WS-GROUP-MEMBER-COUNT.
036300     PERFORM 2400-CHOOSE-AND-STORE-CELL-VALUE.
036400*---------------------------------------------------------------*
036500 2310-TOKENIZE-BASE-CELL.
036600*---------------------------------------------------------------*
036700     MOVE GRD-YR-CODE (WS-BASE-ROW-NUM, GRD-YR-IDX) TO
036800         WS-CELL-WORK.
036900     PERFORM 2900-SPLIT-CELL-INTO-TOKEN-TABLE.
037000     MOVE WS-TOKEN-COUNT TO WS-BASE-TOKEN-COUNT.
037100     SET WS-BTK-IDX TO 1.
037200     PERFORM 2315-COPY-ONE-BASE-TOKEN
037300         VARYING WS-BTK-IDX FROM 1 BY 1
037400         UNTIL WS-BTK-IDX > WS-BASE-TOKEN-COUNT.
037500*---------------------------------------------------------------*
037600 2315-COPY-ONE-BASE-TOKEN.
037700*---------------------------------------------------------------*
037800     SET WS-SUB TO WS-BTK-IDX.
037900     MOVE WS-TOKEN-TEXT (WS-SUB) TO
038000         WS-BASE-TOKEN-TEXT (WS-BTK-IDX).
038100*---------------------------------------------------------------*
038200 2320-UNION-ONE-MEMBER-CELL.
038300*---------------------------------------------------------------*
038400     MOVE GRD-YR-CODE
038500             (WS-GROUP-ROW-NUM (WS-GRM-IDX), GRD-YR-IDX)
038600         TO WS-CELL-WORK.
038700     PERFORM 2900-SPLIT-CELL-INTO-TOKEN-TABLE.
038800     MOVE 1 TO WS-SUB.
038900     PERFORM 2330-ADD-ONE-TOKEN-TO-UNION
039000         UNTIL WS-SUB > WS-TOKEN-COUNT.
039100*---------------------------------------------------------------*
039200 2330-ADD-ONE-TOKEN-TO-UNION.
039300*---------------------------------------------------------------*
039400     IF WS-TOKEN-TEXT (WS-SUB) NOT = SPACES
039500         SET WS-UNI-IDX TO 1
039600         SET WS-GROUP-VALID TO TRUE
039700         PERFORM 2331-CHECK-ONE-UNION-SLOT
039800             UNTIL WS-UNI-IDX > WS-UNION-COUNT
039900                OR NOT WS-GROUP-VALID
040000         IF WS-GROUP-VALID AND WS-UNION-COUNT < 40
040100             ADD 1 TO WS-UNION-COUNT
040200             MOVE WS-TOKEN-TEXT (WS-SUB) TO
040300                 WS-UNION-TEXT (WS-UNION-COUNT)
040400         END-IF
040500         SET WS-GROUP-VALID TO TRUE
040600     END-IF.
040700     ADD 1 TO WS-SUB.
040800*---------------------------------------------------------------*
040900 2331-CHECK-ONE-UNION-SLOT.
041000*---------------------------------------------------------------*
041100     IF WS-UNION-TEXT (WS-UNI-IDX) = WS-TOKEN-TEXT (WS-SUB)
041200         SET WS-GROUP-VALID TO FALSE
041300     ELSE
041400         SET WS-UNI-IDX UP BY 1
041500     END-IF.
041600*---------------------------------------------------------------*
041700* SPLIT A 16-BYTE CELL ON "|", "," OR ";" -- COMMA CANNOT
041800* ACTUALLY APPEAR INSIDE A GRID CELL (THE GRID ITSELF IS COMMA-
041900* DELIMITED), SO IT IS HONORED HERE ONLY FOR CELLS THAT A PRIOR
042000* MERGE PASS RE-DELIMITED WITH A PIPE AND THIS ONE IS RE-MERGING.
042100* RUNS OF 2+ BLANKS ALSO SPLIT; A LONE BLANK STAYS INSIDE A
042200* TOKEN.
042300*---------------------------------------------------------------*
042400 2900-SPLIT-CELL-INTO-TOKEN-TABLE.
042500*---------------------------------------------------------------*
042600     MOVE SPACES TO WS-TOKEN-TABLE.
042700     MOVE ZERO TO WS-TOKEN-COUNT.
042800     INSPECT WS-CELL-WORK REPLACING ALL '  ' BY '| '.
042900     IF WS-CELL-WORK NOT = SPACES
043000         SET WS-SPLIT-PTR TO 1
043100         PERFORM 2910-NEXT-CELL-TOKEN
043200             UNTIL WS-SPLIT-PTR > 16
043300                OR WS-TOKEN-COUNT = 20
043400     END-IF.
043500*---------------------------------------------------------------*
043600 2910-NEXT-CELL-TOKEN.
043700*---------------------------------------------------------------*
043800     ADD 1 TO WS-TOKEN-COUNT.
043900     UNSTRING WS-CELL-WORK (1:16) DELIMITED BY '|' OR ',' OR ';'
044000             OR ALL SPACE
044100         INTO WS-TOKEN-TEXT (WS-TOKEN-COUNT)
044200         WITH POINTER WS-SPLIT-PTR
044300     END-UNSTRING.
044400     IF WS-TOKEN-TEXT (WS-TOKEN-COUNT) = SPACES
044500         SUBTRACT 1 FROM WS-TOKEN-COUNT
044600     END-IF.
044700*---------------------------------------------------------------*
044800* EMPTY UNION -> BLANK.  ONE TOKEN -> THAT TOKEN.  SEVERAL ->
044900* WARN AND PICK DETERMINISTICALLY (BASE-OVERLAP FIRST, THEN
045000* SHORTEST, TIES BROKEN ALPHABETICALLY; THE SAME TIE-BREAK
045100* APPLIES WHEN COMPARING AMONG BASE-OVERLAP TOKENS TOO).
045200*---------------------------------------------------------------*
045300 2400-CHOOSE-AND-STORE-CELL-VALUE.
045400*---------------------------------------------------------------*
045500     MOVE SPACES TO WS-BEST-TOKEN.
045600     EVALUATE WS-UNION-COUNT
045700         WHEN ZERO
045800             CONTINUE
045900         WHEN 1
046000             MOVE WS-UNION-TEXT (1) TO WS-BEST-TOKEN
046100         WHEN OTHER
046200             PERFORM 2410-PICK-BEST-OF-SEVERAL
046300             ADD 1 TO WS-WARNINGS-ISSUED
046400     END-EVALUATE.
046500     IF WS-BEST-TOKEN NOT =
046600             GRD-YR-CODE (WS-BASE-ROW-NUM, GRD-YR-IDX)
046700         ADD 1 TO WS-CELLS-CHANGED
046800     END-IF.
046900     MOVE WS-BEST-TOKEN TO
047000         GRD-YR-CODE (WS-BASE-ROW-NUM, GRD-YR-IDX).
047100*---------------------------------------------------------------*
047200 2410-PICK-BEST-OF-SEVERAL.
047300*---------------------------------------------------------------*
047400     MOVE 1 TO WS-SUB.
047500     PERFORM 2420-CONSIDER-ONE-UNION-TOKEN
047600         VARYING WS-SUB FROM 1 BY 1
047700         UNTIL WS-SUB > WS-UNION-COUNT.
047800*---------------------------------------------------------------*
047900* A CANDIDATE BEATS THE CURRENT BEST WHEN:
048000*   - THE CURRENT BEST ISN'T ON THE BASE ROW BUT THE CANDIDATE IS
048100*   - BOTH OR NEITHER ARE ON THE BASE ROW, AND THE CANDIDATE IS
048200*     SHORTER, OR THE SAME LENGTH BUT ALPHABETICALLY EARLIER
048300*---------------------------------------------------------------*
048400 2420-CONSIDER-ONE-UNION-TOKEN.
048500*---------------------------------------------------------------*
048600     PERFORM 2430-TEST-BASE-OVERLAP.
048700     IF WS-BEST-TOKEN = SPACES
048800         MOVE WS-UNION-TEXT (WS-SUB) TO WS-BEST-TOKEN
048900     ELSE
049000         PERFORM 2440-COMPARE-CANDIDATE-TO-BEST
049100     END-IF.
049200*---------------------------------------------------------------*
049300 2430-TEST-BASE-OVERLAP.
049400*---------------------------------------------------------------*
049500     MOVE 'N' TO WS-BEST-FROM-BASE-SW.
049600     SET WS-BTK-IDX TO 1.
049700     PERFORM 2431-CHECK-ONE-BASE-TOKEN
049800         VARYING WS-BTK-IDX FROM 1 BY 1
049900         UNTIL WS-BTK-IDX > WS-BASE-TOKEN-COUNT
050000            OR WS-BEST-FROM-BASE.
050100*---------------------------------------------------------------*
050200 2431-CHECK-ONE-BASE-TOKEN.
050300*---------------------------------------------------------------*
050400     IF WS-BASE-TOKEN-TEXT (WS-BTK-IDX) = WS-UNION-TEXT (WS-SUB)
050500         SET WS-BEST-FROM-BASE TO TRUE
050600     END-IF.
050700*---------------------------------------------------------------*
050800* RE-TEST WHETHER THE CURRENT BEST IS ITSELF A BASE-OVERLAP
050900* TOKEN, THEN APPLY THE PRECEDENCE RULE ABOVE.
051000*---------------------------------------------------------------*
051100 2440-COMPARE-CANDIDATE-TO-BEST.
051200*---------------------------------------------------------------*
051300     MOVE WS-BEST-FROM-BASE-SW TO WS-CELL-CHANGED-SW.
051400     SET WS-BTK-IDX TO 1.
051500     MOVE 'N' TO WS-BEST-FROM-BASE-SW.
051600     PERFORM 2441-CHECK-BEST-ON-BASE
051700         VARYING WS-BTK-IDX FROM 1 BY 1
051800         UNTIL WS-BTK-IDX > WS-BASE-TOKEN-COUNT
051900            OR WS-BEST-FROM-BASE.
052000     EVALUATE TRUE
052100         WHEN WS-CELL-CHANGED-SW = 'Y' AND WS-BEST-FROM-BASE-SW
052200                 = 'N'
052300             MOVE WS-UNION-TEXT (WS-SUB) TO WS-BEST-TOKEN
052400         WHEN WS-CELL-CHANGED-SW = 'N' AND WS-BEST-FROM-BASE-SW
052500                 = 'Y'
052600             CONTINUE
052700         WHEN OTHER
052800             MOVE WS-UNION-TEXT (WS-SUB) TO WS-RTRIM-SOURCE
052900             PERFORM 9950-CALC-RTRIM-LEN
053000             MOVE WS-RTRIM-LEN TO WS-RTRIM-LEN2
053100             MOVE WS-BEST-TOKEN TO WS-RTRIM-SOURCE
053200             PERFORM 9950-CALC-RTRIM-LEN
053300             IF WS-RTRIM-LEN2 < WS-RTRIM-LEN
053400                 MOVE WS-UNION-TEXT (WS-SUB) TO WS-BEST-TOKEN
053500             ELSE
053600                 IF WS-RTRIM-LEN2 = WS-RTRIM-LEN
053700                    AND WS-UNION-TEXT (WS-SUB) < WS-BEST-TOKEN
053800                     MOVE WS-UNION-TEXT (WS-SUB) TO WS-BEST-TOKEN
053900                 END-IF
054000             END-IF
054100     END-EVALUATE.
054200*---------------------------------------------------------------*
054300 2441-CHECK-BEST-ON-BASE.
054400*---------------------------------------------------------------*
054500     IF WS-BASE-TOKEN-TEXT (WS-BTK-IDX) = WS-BEST-TOKEN
054600         SET WS-BEST-FROM-BASE TO TRUE
054700     END-IF.
054800*---------------------------------------------------------------*
054900 5000-WRITE-MERGED-GRID.
055000*---------------------------------------------------------------*
055100     PERFORM 5050-WRITE-GRID-HEADER-ROW.
055200     SET GRD-IDX TO 1.
055300     PERFORM 5100-WRITE-ONE-GRID-ROW
055400         VARYING GRD-IDX FROM 1 BY 1
055500         UNTIL GRD-IDX > GRD-ROW-COUNT.
055600*---------------------------------------------------------------*
055700* THE MERGED GRID CARRIES THE SAME YEAR HEADER IT WAS LOADED
055800* WITH (REQUEST #6611) SO A DOWNSTREAM GRDFLT/PANBLD RUN NEVER
055900* HAS TO RE-DERIVE THE YEAR LIST.
056000*---------------------------------------------------------------*
056100 5050-WRITE-GRID-HEADER-ROW.
056200*---------------------------------------------------------------*
056300     MOVE SPACES TO WS-GRID-OUT-LINE.
056400     SET WS-OUT-PTR TO 1.
056500     STRING 'ROW-NUM,CONCEPT'        DELIMITED BY SIZE
056600         INTO WS-GRID-OUT-LINE
056700         WITH POINTER WS-OUT-PTR
056800     END-STRING.
056900     MOVE 1 TO WS-SUB2.
057000     PERFORM 5060-WRITE-ONE-HEADER-CELL
057100         VARYING WS-SUB2 FROM 1 BY 1
057200         UNTIL WS-SUB2 > GRD-YEAR-COUNT.
057300     STRING ',REQUIRED'              DELIMITED BY SIZE
057400         INTO WS-GRID-OUT-LINE
057500         WITH POINTER WS-OUT-PTR
057600     END-STRING.
057700     WRITE WS-GRID-OUT-LINE.
057800*---------------------------------------------------------------*
057900 5060-WRITE-ONE-HEADER-CELL.
058000*---------------------------------------------------------------*
058100     STRING ','                          DELIMITED BY SIZE
058200            GRD-YEAR-LIST (WS-SUB2)       DELIMITED BY SIZE
058300         INTO WS-GRID-OUT-LINE
058400         WITH POINTER WS-OUT-PTR
058500     END-STRING.
058600*---------------------------------------------------------------*
058700 5100-WRITE-ONE-GRID-ROW.
058800*---------------------------------------------------------------*
058900     MOVE SPACES TO WS-GRID-OUT-LINE.
059000     SET WS-OUT-PTR TO 1.
059100     STRING GRD-ROW-NUM (GRD-IDX)         DELIMITED BY SIZE
059200            ','                            DELIMITED BY SIZE
059300            GRD-CONCEPT (GRD-IDX)          DELIMITED BY SIZE
059400         INTO WS-GRID-OUT-LINE
059500         WITH POINTER WS-OUT-PTR
059600     END-STRING.
059700     SET GRD-YR-IDX TO 1.
059800     PERFORM 5110-WRITE-ONE-CELL
059900         VARYING GRD-YR-IDX FROM 1 BY 1
060000         UNTIL GRD-YR-IDX > GRD-YEAR-COUNT.
060100     STRING ','                    DELIMITED BY SIZE
060200            GRD-REQUIRED (GRD-IDX) DELIMITED BY SIZE
060300         INTO WS-GRID-OUT-LINE
060400         WITH POINTER WS-OUT-PTR
060500     END-STRING.
060600     WRITE WS-GRID-OUT-LINE.
060700*---------------------------------------------------------------*
060800 5110-WRITE-ONE-CELL.
060900*---------------------------------------------------------------*
061000     STRING ','                                DELIMITED BY SIZE
061100            GRD-YR-CODE (GRD-IDX, GRD-YR-IDX) DELIMITED BY SIZE
061200         INTO WS-GRID-OUT-LINE
061300         WITH POINTER WS-OUT-PTR
061400     END-STRING.
061500*---------------------------------------------------------------*
061600 8000-CLOSE-FILES.
061700*---------------------------------------------------------------*
061800     CLOSE GRID-IN-FILE GROUP-IN-FILE GRID-OUT-FILE.
061900*---------------------------------------------------------------*
062000 9900-REPORT-COUNTS.
062100*---------------------------------------------------------------*
062200     DISPLAY '[OK] LOADED ' GRD-ROW-COUNT ' GRID ROWS, '
062300             GRD-YEAR-COUNT ' YEAR COLUMNS'.
062400     DISPLAY '[OK] GROUPS READ ' WS-GROUPS-READ ' MERGED '
062500             WS-GROUPS-MERGED ' SKIPPED ' WS-GROUPS-SKIPPED.
062600     DISPLAY '[OK] CELLS CHANGED ' WS-CELLS-CHANGED
062700             ' WARNINGS ' WS-WARNINGS-ISSUED.
062800*---------------------------------------------------------------*
062900 9950-CALC-RTRIM-LEN.
063000*---------------------------------------------------------------*
063100     MOVE 16 TO WS-RTRIM-LEN.
063200     PERFORM 9951-BACK-UP-ONE-COLUMN
063300         UNTIL WS-RTRIM-LEN = 0
063400            OR WS-RTRIM-SOURCE (WS-RTRIM-LEN:1) NOT = SPACE.
063500*---------------------------------------------------------------*
063600 9951-BACK-UP-ONE-COLUMN.
063700*---------------------------------------------------------------*
063800     SUBTRACT 1 FROM WS-RTRIM-LEN.
