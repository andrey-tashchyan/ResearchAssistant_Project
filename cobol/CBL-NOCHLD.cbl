000100*===============================================================*
000200* PROGRAM NAME:    NOCHLD
000300* ORIGINAL AUTHOR: T. R. BOUDREAUX
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/11/91 T. R. BOUDREAUX CREATED.  READS THE GENEALOGY (GID)    TRB91   
000900*                         FILE AND FLAGS EVERY INDIVIDUAL WHO IS  TRB91   
001000*                         NEVER NAMED AS SOMEBODY ELSE'S FATHER   TRB91   
001100*                         OR MOTHER.                              TRB91   
001200* 09/22/92 T. R. BOUDREAUX A "-" PARENT ID (BOTH FAMILY AND       TRB91   
001300*                         PERSON COMPONENTS BLANK) NO LONGER      TRB91   
001400*                         COUNTS AS A REAL PARENT LINK.           TRB91   
001500* 02/14/95 H. K. OYELARAN  PARENT IDS PULLED FROM A RECORD WHOSE  HKO95   
001600*                         OWN FAM/PERSON FIELDS ARE NON-NUMERIC   HKO95   
001700*                         NO LONGER BLOW UP THE ZERO-FILL MOVE    HKO95   
001800*                         (TICKET 2240).                          HKO95   
001900* 01/08/99 H. K. OYELARAN  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS   HKO99   
002000*                         IN THIS PROGRAM, NONE TO FIX.           HKO99   
002100* 06/02/99 H. K. OYELARAN  Y2K SIGN-OFF.                          HKO99   
002200* 11/19/01 T. R. BOUDREAUX REQUEST #3871 -- OUTPUT RESEQUENCED TO HKO99   
002300*                         SORT BY FAMILY THEN PERSON SO THE       HKO99   
002400*                         DOWNSTREAM PANEL-BUILD JOB CAN READ IT  HKO99   
002500*                         SEQUENTIALLY AGAINST THE GRID.          HKO99   
002600*===============================================================* HKO99   
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    NOCHLD.
002900 AUTHOR.        T. R. BOUDREAUX.
003000 INSTALLATION.  MORONS LOSERS AND BIMBOES.
003100 DATE-WRITTEN.  04/11/91.
003200 DATE-COMPILED.
003300 SECURITY.      NON-CONFIDENTIAL.
003400*===============================================================*
003500 ENVIRONMENT DIVISION.
003600*---------------------------------------------------------------*
003700 CONFIGURATION SECTION.
003800*---------------------------------------------------------------*
003900 SOURCE-COMPUTER. IBM-3081.
004000 OBJECT-COMPUTER. IBM-3081.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS NUMERIC-TOKEN IS '0' THRU '9'.
004400*---------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT GID-IN-FILE       ASSIGN TO GIDIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS  IS GIDIN-STATUS.
005000     SELECT NOCHLD-OUT-FILE   ASSIGN TO NOCOUT
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS  IS NOCOUT-STATUS.
005300     SELECT NOC-SORT-WORK     ASSIGN TO SYSSORT1.
005400*===============================================================*
005500 DATA DIVISION.
005600*---------------------------------------------------------------*
005700 FILE SECTION.
005800*---------------------------------------------------------------*
005900 FD  GID-IN-FILE
006000     RECORD IS VARYING IN SIZE FROM 1 TO 50 CHARACTERS
006100         DEPENDING ON WS-GIDIN-LINE-LEN.
006200 01  WS-GIDIN-LINE                PIC X(50).
006300*---------------------------------------------------------------*
006400 FD  NOCHLD-OUT-FILE.
006500 01  WS-NOCOUT-LINE               PIC X(30).
006600*---------------------------------------------------------------*
006700 SD  NOC-SORT-WORK.
006800 01  NOC-SORT-RECORD.
006900     05  NSR-FAM-ID               PIC X(04).
007000     05  NSR-PERSON-ID            PIC X(04).
007100     05  NSR-HAS-CHILDREN         PIC 9(01).
007200     05  NSR-UNIQUE-ID            PIC X(09).
007300     05  FILLER                   PIC X(12).
007400*---------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*---------------------------------------------------------------*
007700 COPY GIDREC.
007800*---------------------------------------------------------------*
007900 77  WS-GIDIN-LINE-LEN            PIC 9(03) USAGE IS COMP.
008000*---------------------------------------------------------------*
008100 01  WS-FILE-STATUS-GROUP.
008200     05  GIDIN-STATUS             PIC X(02).
008300         88  GIDIN-OK                          VALUE '00'.
008400     05  NOCOUT-STATUS            PIC X(02).
008500*---------------------------------------------------------------*
008600 01  WS-SWITCHES.
008700     05  GIDIN-EOF-SW             PIC X(01) VALUE 'N'.
008800         88  GIDIN-EOF                         VALUE 'Y'.
008900     05  NOC-SORT-EOF-SW          PIC X(01) VALUE 'N'.
009000         88  NOC-SORT-EOF                      VALUE 'Y'.
009100     05  WS-FOUND-SW              PIC X(01) VALUE 'N'.
009200         88  WS-FOUND                          VALUE 'Y'.
009300*---------------------------------------------------------------*
009400* ONE ZERO-FILLED 4-DIGIT IDENTIFIER COMPONENT, USED TO PAD A
009500* RAW GID FAMILY OR PERSON FIELD THAT MAY ARRIVE SHORT, BLANK,
009600* OR RIGHT-JUSTIFIED WITH LEADING SPACES.
009700*---------------------------------------------------------------*
009800 01  WS-PAD-WORK.
009900     05  WS-PAD-RAW               PIC X(04).
010000     05  WS-PAD-RAW-HALVES REDEFINES WS-PAD-RAW.
010100         10  WS-PAD-RAW-HI        PIC X(02).
010200         10  WS-PAD-RAW-LO        PIC X(02).
010300     05  WS-PAD-NUM               PIC 9(04) USAGE IS COMP.
010400     05  WS-PAD-OUT               PIC 9(04).
010500*---------------------------------------------------------------*
010600* ONE BUILT "FFFF-PPPP" UNIQUE ID AND ITS BLANK-COMBINATION
010700* CHECK (A PARENT OF "----" I.E. BOTH HALVES BLANK ISN'T REAL).
010800*---------------------------------------------------------------*
010900 01  WS-UID-WORK.
011000     05  WS-UID-BUILT             PIC X(09).
011100     05  WS-UID-PARTS REDEFINES WS-UID-BUILT.
011200         10  WS-UID-FAM-PART      PIC X(04).
011300         10  WS-UID-DASH-PART     PIC X(01).
011400         10  WS-UID-PERSON-PART   PIC X(04).
011500*---------------------------------------------------------------*
011600 01  WS-SCRATCH-FIELDS.
011700     05  WS-SUB                   PIC S9(05) USAGE IS COMP.
011800     05  WS-RAW-FAM               PIC X(04).
011900     05  WS-RAW-PERSON            PIC X(04).
012000     05  WS-CAND-PARENT-FAM       PIC X(04).
012100     05  WS-CAND-PARENT-PER       PIC X(04).
012200*---------------------------------------------------------------*
012300 01  WS-COUNTERS.
012400     05  WS-INDIVS-READ           PIC 9(06) USAGE IS COMP
012500                                  VALUE ZERO.
012600     05  WS-PARENTS-IDENTIFIED    PIC 9(06) USAGE IS COMP
012700                                  VALUE ZERO.
012800     05  WS-PERSONS-WITH-CHILD    PIC 9(06) USAGE IS COMP
012900                                  VALUE ZERO.
013000     05  WS-PERSONS-NO-CHILDREN   PIC 9(06) USAGE IS COMP
013100                                  VALUE ZERO.
013200*===============================================================*
013300 PROCEDURE DIVISION.
013400*---------------------------------------------------------------*
013500 0000-MAIN-PROCESSING.
013600*---------------------------------------------------------------*
013700     PERFORM 1000-OPEN-FILES.
013800     PERFORM 2000-LOAD-GID-FILE.
013900     PERFORM 2200-FLAG-HAS-CHILDREN
014000         VARYING GIT-IDX FROM 1 BY 1
014100         UNTIL GIT-IDX > GID-INDIV-COUNT.
014200     PERFORM 5000-SORT-AND-WRITE-NOCHLD.
014300     PERFORM 8000-CLOSE-FILES.
014400     PERFORM 9900-REPORT-COUNTS.
014500     GOBACK.
014600*---------------------------------------------------------------*
014700 1000-OPEN-FILES.
014800*---------------------------------------------------------------*
014900     OPEN INPUT  GID-IN-FILE.
015000     IF NOT GIDIN-OK AND NOT GIDIN-EOF
015100         DISPLAY 'NOCHLD -- GIDIN OPEN FAILED, STATUS '
015200                 GIDIN-STATUS
015300     END-IF.
015400*---------------------------------------------------------------*
015500* LOAD EVERY GID RECORD, BUILDING THE SET OF INDIVIDUALS (ONE
015600* PER RECORD) AND THE SET OF PARENT UNIQUE-IDS (FATHER AND
015700* MOTHER OF EVERY RECORD, SKIPPING THE EMPTY "-" COMBINATION).
015800*---------------------------------------------------------------*
015900 2000-LOAD-GID-FILE.
016000*---------------------------------------------------------------*
016100     PERFORM 2010-READ-GID-LINE.
016200     PERFORM 2100-PROCESS-ONE-GID-RECORD
016300         UNTIL GIDIN-EOF.
016400*---------------------------------------------------------------*
016500 2010-READ-GID-LINE.
016600*---------------------------------------------------------------*
016700     READ GID-IN-FILE
016800         AT END SET GIDIN-EOF TO TRUE
016900     END-READ.
017000*---------------------------------------------------------------*
017100 2100-PROCESS-ONE-GID-RECORD.
017200*---------------------------------------------------------------*
017300     PERFORM 2110-UNSTRING-GID-LINE.
017400     ADD 1 TO WS-INDIVS-READ.
017500     PERFORM 2120-ADD-ONE-INDIVIDUAL.
017600     MOVE GID-FATHER-FAM          TO WS-CAND-PARENT-FAM.
017700     MOVE GID-FATHER-PER          TO WS-CAND-PARENT-PER.
017800     PERFORM 2130-ADD-ONE-PARENT-IF-VALID.
017900     MOVE GID-MOTHER-FAM          TO WS-CAND-PARENT-FAM.
018000     MOVE GID-MOTHER-PER          TO WS-CAND-PARENT-PER.
018100     PERFORM 2130-ADD-ONE-PARENT-IF-VALID.
018200     PERFORM 2010-READ-GID-LINE.
018300*---------------------------------------------------------------*
018400 2110-UNSTRING-GID-LINE.
018500*---------------------------------------------------------------*
018600     UNSTRING WS-GIDIN-LINE DELIMITED BY ','
018700         INTO GID-FAM-ID
018800              GID-PERSON-ID
018900              GID-FATHER-FAM
019000              GID-FATHER-PER
019100              GID-MOTHER-FAM
019200              GID-MOTHER-PER
019300     END-UNSTRING.
019400*---------------------------------------------------------------*
019500* ADD THE RECORD'S OWN FAM/PERSON AS AN INDIVIDUAL.  THE GID
019600* FILE IS ONE RECORD PER PERSON SO NO DUPLICATE CHECK IS NEEDED
019700* HERE -- DUPLICATES ON THE PARENT SIDE ARE HANDLED SEPARATELY
019800* IN 2130/2140 BELOW.
019900*---------------------------------------------------------------*
020000 2120-ADD-ONE-INDIVIDUAL.
020100*---------------------------------------------------------------*
020200     ADD 1 TO GID-INDIV-COUNT.
020300     SET GIT-IDX TO GID-INDIV-COUNT.
020400     MOVE GID-FAM-ID              TO GIT-FAM-ID (GIT-IDX).
020500     MOVE GID-PERSON-ID           TO GIT-PERSON-ID (GIT-IDX).
020600     MOVE GID-FAM-ID              TO WS-RAW-FAM.
020700     MOVE GID-PERSON-ID           TO WS-RAW-PERSON.
020800     PERFORM 2150-BUILD-UNIQUE-ID.
020900     MOVE WS-UID-BUILT            TO GIT-UNIQUE-ID (GIT-IDX).
021000     MOVE 0                       TO GIT-HAS-CHILDREN (GIT-IDX).
021100*---------------------------------------------------------------*
021200* A PARENT LINK IS ONLY REAL WHEN AT LEAST ONE OF THE FAMILY OR
021300* PERSON HALVES IS NOT BLANK -- THE "-" COMBINATION MEANS THIS
021400* PERSON'S PARENT IS NOT RECORDED IN THE STUDY.  THE CANDIDATE
021500* PARENT'S FAMILY/PERSON FIELDS ARE MOVED INTO WS-CAND-PARENT-FAM
021600* AND WS-CAND-PARENT-PER BY THE CALLER BEFORE THIS PARAGRAPH IS
021700* PERFORMED.  THE PARENT TABLE IS A SET -- A UNIQUE-ID ALREADY ON
021800* FILE (SOMEBODY ELSE'S CHILD SHARES THE SAME TWO PARENTS) IS NOT
021900* ADDED AGAIN (REQUEST #3871 FOLLOW-ON: "PARENTS IDENTIFIED" ON
022000* THE RUN REPORT MUST COUNT DISTINCT PARENTS, NOT RAW LINKS).
022100*---------------------------------------------------------------*
022200 2130-ADD-ONE-PARENT-IF-VALID.
022300*---------------------------------------------------------------*
022400     IF WS-CAND-PARENT-FAM NOT = SPACES
022500        OR WS-CAND-PARENT-PER NOT = SPACES
022600         MOVE WS-CAND-PARENT-FAM  TO WS-RAW-FAM
022700         MOVE WS-CAND-PARENT-PER  TO WS-RAW-PERSON
022800         PERFORM 2150-BUILD-UNIQUE-ID
022900         SET WS-FOUND-SW TO 'N'
023000         SET GPT-IDX TO 1
023100         PERFORM 2140-SCAN-ONE-EXISTING-PARENT
023200             VARYING GPT-IDX FROM 1 BY 1
023300             UNTIL GPT-IDX > GID-PARENT-COUNT
023400                OR WS-FOUND
023500         IF NOT WS-FOUND
023600             ADD 1 TO GID-PARENT-COUNT
023700             SET GPT-IDX TO GID-PARENT-COUNT
023800             MOVE WS-UID-BUILT    TO GPT-UNIQUE-ID (GPT-IDX)
023900             ADD 1 TO WS-PARENTS-IDENTIFIED
024000         END-IF
024100     END-IF.
024200*---------------------------------------------------------------*
024300 2140-SCAN-ONE-EXISTING-PARENT.
024400*---------------------------------------------------------------*
024500     IF GPT-UNIQUE-ID (GPT-IDX) = WS-UID-BUILT
024600         SET WS-FOUND-SW TO 'Y'
024700     END-IF.
024800*---------------------------------------------------------------*
024900* ZERO-FILL FAMILY/PERSON COMPONENTS TO 4 DIGITS AND GLUE THEM
025000* TOGETHER AS "FFFF-PPPP".  LEADING SPACES ON A RIGHT-JUSTIFIED
025100* RAW FIELD ARE TREATED AS LEADING ZEROS; A FIELD THAT IS STILL
025200* NOT NUMERIC AFTER THAT (OR FULLY BLANK) MOVES AS ZERO
025300* (TICKET 2240).
025400*---------------------------------------------------------------*
025500 2150-BUILD-UNIQUE-ID.
025600*---------------------------------------------------------------*
025700     MOVE WS-RAW-FAM              TO WS-PAD-RAW.
025800     INSPECT WS-PAD-RAW REPLACING LEADING SPACE BY '0'.
025900     IF WS-PAD-RAW IS NUMERIC
026000         MOVE WS-PAD-RAW          TO WS-PAD-NUM
026100     ELSE
026200         MOVE ZERO                TO WS-PAD-NUM
026300     END-IF.
026400     MOVE WS-PAD-NUM               TO WS-PAD-OUT.
026500     MOVE WS-PAD-OUT               TO WS-UID-FAM-PART.
026600     MOVE '-'                      TO WS-UID-DASH-PART.
026700     MOVE WS-RAW-PERSON            TO WS-PAD-RAW.
026800     INSPECT WS-PAD-RAW REPLACING LEADING SPACE BY '0'.
026900     IF WS-PAD-RAW IS NUMERIC
027000         MOVE WS-PAD-RAW          TO WS-PAD-NUM
027100     ELSE
027200         MOVE ZERO                TO WS-PAD-NUM
027300     END-IF.
027400     MOVE WS-PAD-NUM               TO WS-PAD-OUT.
027500     MOVE WS-PAD-OUT               TO WS-UID-PERSON-PART.
027600*---------------------------------------------------------------*
027700* FOR EACH INDIVIDUAL, SEARCH THE PARENT TABLE FOR ITS OWN
027800* UNIQUE-ID; A HIT MEANS SOMEBODY ON FILE CALLS THIS PERSON
027900* FATHER OR MOTHER, SO HAS-CHILDREN IS SET TO 1.
028000*---------------------------------------------------------------*
028100 2200-FLAG-HAS-CHILDREN.
028200*---------------------------------------------------------------*
028300     SET WS-FOUND-SW TO 'N'.
028400     SET GPT-IDX TO 1.
028500     PERFORM 2210-SCAN-ONE-PARENT-ENTRY
028600         VARYING GPT-IDX FROM 1 BY 1
028700         UNTIL GPT-IDX > GID-PARENT-COUNT
028800            OR WS-FOUND.
028900     IF WS-FOUND
029000         MOVE 1 TO GIT-HAS-CHILDREN (GIT-IDX)
029100         ADD 1 TO WS-PERSONS-WITH-CHILD
029200     END-IF.
029300*---------------------------------------------------------------*
029400 2210-SCAN-ONE-PARENT-ENTRY.
029500*---------------------------------------------------------------*
029600     IF GPT-UNIQUE-ID (GPT-IDX) = GIT-UNIQUE-ID (GIT-IDX)
029700         SET WS-FOUND-SW TO 'Y'
029800     END-IF.
029900*---------------------------------------------------------------*
030000 5000-SORT-AND-WRITE-NOCHLD.
030100*---------------------------------------------------------------*
030200     OPEN OUTPUT NOCHLD-OUT-FILE.
030300     SORT NOC-SORT-WORK
030400         ASCENDING KEY NSR-FAM-ID NSR-PERSON-ID
030500         INPUT PROCEDURE  IS 5100-SUPPLY-SORTED-NOCHLD
030600         OUTPUT PROCEDURE IS 5200-WRITE-SORTED-NOCHLD.
030700     CLOSE NOCHLD-OUT-FILE.
030800*---------------------------------------------------------------*
030900 5100-SUPPLY-SORTED-NOCHLD SECTION.
031000*---------------------------------------------------------------*
031100     PERFORM 5110-RELEASE-ONE-INDIVIDUAL
031200         VARYING GIT-IDX FROM 1 BY 1
031300         UNTIL GIT-IDX > GID-INDIV-COUNT.
031400 5100-DUMMY      SECTION.
031500*---------------------------------------------------------------*
031600 5110-RELEASE-ONE-INDIVIDUAL.
031700*---------------------------------------------------------------*
031800     MOVE GIT-FAM-ID (GIT-IDX)       TO NSR-FAM-ID.
031900     MOVE GIT-PERSON-ID (GIT-IDX)    TO NSR-PERSON-ID.
032000     MOVE GIT-HAS-CHILDREN (GIT-IDX) TO NSR-HAS-CHILDREN.
032100     MOVE GIT-UNIQUE-ID (GIT-IDX)    TO NSR-UNIQUE-ID.
032200     RELEASE NOC-SORT-RECORD.
032300*---------------------------------------------------------------*
032400 5200-WRITE-SORTED-NOCHLD SECTION.
032500*---------------------------------------------------------------*
032600     PERFORM 5210-RETURN-ONE-NOCHLD.
032700     PERFORM 5220-BUILD-AND-WRITE-NOCHLD
032800         UNTIL NOC-SORT-EOF.
032900 5200-DUMMY      SECTION.
033000*---------------------------------------------------------------*
033100 5210-RETURN-ONE-NOCHLD.
033200*---------------------------------------------------------------*
033300     RETURN NOC-SORT-WORK
033400         AT END
033500             SET NOC-SORT-EOF TO TRUE
033600     END-RETURN.
033700*---------------------------------------------------------------*
033800 5220-BUILD-AND-WRITE-NOCHLD.
033900*---------------------------------------------------------------*
034000     MOVE NSR-FAM-ID              TO NOC-FAM-ID.
034100     MOVE NSR-PERSON-ID           TO NOC-PERSON-ID.
034200     MOVE NSR-HAS-CHILDREN        TO NOC-HAS-CHILDREN.
034300     MOVE NSR-UNIQUE-ID           TO NOC-UNIQUE-ID.
034400     STRING NOC-FAM-ID            DELIMITED BY SIZE
034500            ','                   DELIMITED BY SIZE
034600            NOC-PERSON-ID         DELIMITED BY SIZE
034700            ','                   DELIMITED BY SIZE
034800            NOC-HAS-CHILDREN      DELIMITED BY SIZE
034900            ','                   DELIMITED BY SIZE
035000            NOC-UNIQUE-ID         DELIMITED BY SIZE
035100         INTO WS-NOCOUT-LINE
035200     END-STRING.
035300     WRITE WS-NOCOUT-LINE.
035400     PERFORM 5210-RETURN-ONE-NOCHLD.
035500*---------------------------------------------------------------*
035600 8000-CLOSE-FILES.
035700*---------------------------------------------------------------*
035800     CLOSE GID-IN-FILE.
035900*---------------------------------------------------------------*
036000 9900-REPORT-COUNTS.
036100*---------------------------------------------------------------*
036200     COMPUTE WS-PERSONS-NO-CHILDREN =
036300             WS-INDIVS-READ - WS-PERSONS-WITH-CHILD.
036400     DISPLAY 'NOCHLD -- INDIVIDUALS READ ........ '
036500             WS-INDIVS-READ.
036600     DISPLAY 'NOCHLD -- PARENT LINKS IDENTIFIED . '
036700             WS-PARENTS-IDENTIFIED.
036800     DISPLAY 'NOCHLD -- PERSONS WITHOUT CHILDREN  '
036900             WS-PERSONS-NO-CHILDREN.
