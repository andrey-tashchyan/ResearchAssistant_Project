000100*---------------------------------------------------------------*
000200* COPYLIB MAPREC  -- MAPPING RECORD, ONE PER (VARIABLE, YEAR).
000300* WRITTEN BY MAPBLD (U2), READ BY GRDBLD (U3) AND PANBLD/PANJOIN
000400* (U7) TO RESOLVE A GRID CODE BACK TO ITS SOURCE MODULE.
000500*---------------------------------------------------------------*
000600 01  MAPPING-RECORD.
000700     05  MAP-CANONICAL           PIC X(30).
000800     05  MAP-YEAR                PIC 9(04).
000900     05  MAP-YEAR-X REDEFINES MAP-YEAR
001000                                  PIC X(04).
001100     05  MAP-FILE-TYPE           PIC X(04).
001200         88  MAP-IS-FAM                      VALUE 'FAM '.
001300         88  MAP-IS-WLTH                     VALUE 'WLTH'.
001400     05  MAP-VAR-CODE            PIC X(16).
001500     05  MAP-LABEL               PIC X(60).
001600     05  MAP-CATEGORY            PIC X(20).
001700     05  MAP-REQUIRED            PIC 9(01).
001800         88  MAP-REQUIRED-YES                VALUE 1.
001900         88  MAP-REQUIRED-NO                 VALUE 0.
002000     05  FILLER                  PIC X(09) VALUE SPACES.
002100*---------------------------------------------------------------*
002200* COPYLIB MAPREC (CONT'D) -- INVENTORY RECORD, ALSO A U2 OUTPUT.
002300*---------------------------------------------------------------*
002400 01  INVENTORY-RECORD.
002500     05  INV-FILE-NAME           PIC X(40).
002600     05  INV-YEAR                PIC 9(04).
002700     05  INV-VAR-CODE            PIC X(16).
002800     05  FILLER                  PIC X(10) VALUE SPACES.
