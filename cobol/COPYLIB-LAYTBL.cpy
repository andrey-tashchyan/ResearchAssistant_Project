000100*---------------------------------------------------------------*
000200* COPYLIB LAYTBL  -- IN-MEMORY COLUMN-LAYOUT-DEFINITION TABLE.
000300* ONE ENTRY PER VARIABLE NAMED IN THE LAYOUT-DEFINITION FILE
000400* READ BY LAYCNV (U1 LAYOUT-CONVERT).  TABLE IS SORTED ASCENDING
000500* ON LAY-START-COL BEFORE THE DATA FILE IS SLICED.
000600*---------------------------------------------------------------*
000700 01  LAY-TABLE-CONTROL.
000800     05  LAY-TABLE-SIZE          PIC S9(4) USAGE IS COMP
000900                                  VALUE ZERO.
001000     05  LAY-TABLE-INDEX         PIC S9(4) USAGE IS COMP
001100                                  VALUE ZERO.
001200     05  LAY-MAX-END-COL         PIC 9(4)  USAGE IS COMP
001300                                  VALUE ZERO.
001400     05  FILLER                  PIC X(08) VALUE SPACES.
001500*---------------------------------------------------------------*
001600 01  LAY-TABLE.
001700     05  LAY-ENTRY OCCURS 1 TO 2000 TIMES
001800             DEPENDING ON LAY-TABLE-SIZE
001900             INDEXED BY LAY-IDX LAY-SRCH-IDX.
002000         10  LAY-VAR-NAME        PIC X(16).
002100         10  LAY-VAR-NAME-PARTS REDEFINES LAY-VAR-NAME.
002200             15  LAY-VAR-BASE    PIC X(13).
002300             15  LAY-VAR-OCC-TAG PIC X(03).
002400         10  LAY-VAR-BASE-NAME   PIC X(16).
002500         10  LAY-START-COL       PIC 9(4).
002600         10  LAY-END-COL         PIC 9(4).
002700         10  LAY-OCCUR-SUFFIX    PIC 9(2) USAGE IS COMP.
002800         10  LAY-LABEL           PIC X(60).
002900         10  FILLER              PIC X(06) VALUE SPACES.
