000100*===============================================================*
000200* PROGRAM NAME:    LAYCNV
000300* ORIGINAL AUTHOR: R. T. CALLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 05/14/87 R.T. CALLOWAY   CREATED. SLICES FIXED-WIDTH PANEL      RTC87   
000900*                          EXTRACTS AGAINST THE SAS-STYLE LAYOUT  RTC87   
001000*                          STATEMENTS SURVEY OPS HANDS US.        RTC87   
001100* 11/02/88 R.T. CALLOWAY   ADDED DUPLICATE-NAME SUFFIXING AFTER   RTC88   
001200*                          ER30001 TURNED UP THREE TIMES IN THE   RTC88   
001300*                          83 FAMILY LAYOUT AND CLOBBERED ITSELF. RTC88   
001400* 02/19/90 M.J. FENWICK    FIRST-LINE LENGTH CHECK -- A SHORT     MJF90   
001500*                          LAST RECORD WAS SILENTLY TRUNCATING    MJF90   
001600*                          THE TAIL COLUMNS ON EVERY ROW.         MJF90   
001700* 07/03/91 M.J. FENWICK    LABEL ROW NOW QUOTES EVERY VALUE, PER  MJF91   
001800*                          DOWNSTREAM LOAD JOB REQUEST #4471.     MJF91   
001900* 04/22/93 S. DEAN PRATT   RAISED MAX LAYOUT ENTRIES TO 2000 FOR  SDP93   
002000*                          THE EXPANDED WEALTH SUPPLEMENT.        SDP93   
002100* 09/08/94 S. DEAN PRATT   REWORKED SORT TO GO THROUGH A REAL     SDP94   
002200*                          SORT WORK FILE -- TABLE WAS TOO BIG    SDP94   
002300*                          FOR THE BUBBLE LOOP IT HAD BEFORE.     SDP94   
002400* 12/01/98 L.A. OKONKWO    Y2K: YY TOKENS IN LAYOUT LABELS WERE   LAO98   
002500*                          BEING TAKEN AS PART OF A RANGE PAIR.   LAO98   
002600*                          TIGHTENED THE TOKEN SCAN.              LAO98   
002700* 06/15/99 L.A. OKONKWO    Y2K SIGN-OFF. NO 2-DIGIT YEAR MATH IN  LAO99   
002800*                          THIS PROGRAM -- COLUMN NUMBERS ONLY.   LAO99   
002900* 03/30/01 L.A. OKONKWO    SKIP BLANK LINES AHEAD OF THE FIRST    LAO01   
003000*                          DATA ROW BEFORE THE LENGTH CHECK.      LAO01   
003100* 08/11/04 D. R. ESPOSITO  REQUEST #6620 -- REPORT RECORD AND     DRE04   
003200*                          COLUMN COUNTS ON THE CONSOLE AT EOJ.   DRE04   
003300*===============================================================* DRE04   
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    LAYCNV.
003600 AUTHOR.        R. T. CALLOWAY.
003700 INSTALLATION.  MORONS LOSERS AND BIMBOES.
003800 DATE-WRITTEN.  05/14/87.
003900 DATE-COMPILED.
004000 SECURITY.      NON-CONFIDENTIAL.
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER. IBM-3081.
004700 OBJECT-COMPUTER. IBM-3081.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS NUMERIC-TOKEN IS '0' THRU '9'
005100     SWITCH-1 IS SKIP-FIRST-LINE-SW
005200         ON STATUS IS SKIP-FIRST-LINE
005300         OFF STATUS IS DO-NOT-SKIP-FIRST-LINE.
005400*---------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT LAYOUT-DEF-FILE  ASSIGN TO LAYDEF
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS LAYDEF-STATUS.
006000     SELECT DATA-IN-FILE     ASSIGN TO RAWDATA
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS  IS RAWDATA-STATUS.
006300     SELECT DELIM-OUT-FILE   ASSIGN TO DELIMOUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS  IS DELIMOUT-STATUS.
006600     SELECT LAY-SORT-FILE    ASSIGN TO SORTWK1.
006700*===============================================================*
006800 DATA DIVISION.
006900*---------------------------------------------------------------*
007000 FILE SECTION.
007100*---------------------------------------------------------------*
007200 FD  LAYOUT-DEF-FILE
007300     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS
007400         DEPENDING ON WS-LAY-LINE-LEN.
007500 01  WS-LAY-LINE                 PIC X(200).
007600*---------------------------------------------------------------*
007700 FD  DATA-IN-FILE
007800     RECORD IS VARYING IN SIZE FROM 1 TO 9999 CHARACTERS
007900         DEPENDING ON WS-DATA-LINE-LEN.
008000 01  WS-DATA-LINE                PIC X(9999).
008100*---------------------------------------------------------------*
008200 FD  DELIM-OUT-FILE
008300     RECORD IS VARYING IN SIZE FROM 1 TO 9999 CHARACTERS
008400         DEPENDING ON WS-OUT-LINE-LEN.
008500 01  WS-OUT-LINE                 PIC X(9999).
008600*---------------------------------------------------------------*
008700 SD  LAY-SORT-FILE.
008800 01  LAY-SORT-RECORD.
008900     05  LSR-START-COL           PIC 9(04).
009000     05  LSR-VAR-NAME            PIC X(16).
009100     05  LSR-END-COL             PIC 9(04).
009200     05  LSR-LABEL               PIC X(60).
009300*---------------------------------------------------------------*
009400 WORKING-STORAGE SECTION.
009500*---------------------------------------------------------------*
009600 COPY LAYTBL.
009700*---------------------------------------------------------------*
009800 77  WS-LAY-LINE-LEN             PIC 9(04) USAGE IS COMP.
009900 77  WS-DATA-LINE-LEN            PIC 9(04) USAGE IS COMP.
010000 77  WS-OUT-LINE-LEN             PIC 9(04) USAGE IS COMP.
010100*---------------------------------------------------------------*
010200 01  WS-FILE-STATUS-GROUP.
010300     05  LAYDEF-STATUS           PIC X(02).
010400         88  LAYDEF-OK                       VALUE '00'.
010500     05  RAWDATA-STATUS          PIC X(02).
010600         88  RAWDATA-OK                      VALUE '00'.
010700     05  DELIMOUT-STATUS         PIC X(02).
010800         88  DELIMOUT-OK                     VALUE '00'.
010900     05  FILLER                  PIC X(06) VALUE SPACES.
011000*---------------------------------------------------------------*
011100 01  WS-SWITCHES.
011200     05  LAYDEF-EOF-SW           PIC X(01) VALUE 'N'.
011300         88  LAYDEF-EOF                     VALUE 'Y'.
011400     05  DATA-EOF-SW             PIC X(01) VALUE 'N'.
011500         88  DATA-EOF                       VALUE 'Y'.
011600     05  SORT-RETURN-EOF-SW      PIC X(01) VALUE 'N'.
011700         88  SORT-RETURN-EOF                VALUE 'Y'.
011800     05  FILLER                  PIC X(05) VALUE SPACES.
011900*---------------------------------------------------------------*
012000* TOKEN WORK AREA -- A LAYOUT LINE IS BROKEN INTO BLANK-
012100* DELIMITED WORDS HERE BEFORE WE DECIDE WHAT KIND OF SAS
012200* STATEMENT IT IS (AN INPUT PAIR OR A LABEL STATEMENT).
012300*---------------------------------------------------------------*
012400 01  WS-TOKEN-CONTROL.
012500     05  WS-TOKEN-COUNT          PIC 9(02) USAGE IS COMP
012600                                  VALUE ZERO.
012700     05  WS-TOKEN-PTR            PIC S9(04) USAGE IS COMP
012800                                  VALUE 1.
012900     05  FILLER                  PIC X(04) VALUE SPACES.
013000 01  WS-TOKEN-TABLE.
013100     05  WS-TOKEN OCCURS 40 TIMES PIC X(40).
013200*---------------------------------------------------------------*
013300 01  WS-PARSE-WORK-AREA.
013400     05  WS-RANGE-START-X        PIC X(04).
013500     05  WS-RANGE-START-N REDEFINES WS-RANGE-START-X
013600                                  PIC 9(04).
013700     05  WS-RANGE-END-X          PIC X(04).
013800     05  WS-RANGE-END-N REDEFINES WS-RANGE-END-X
013900                                  PIC 9(04).
014000     05  WS-DASH-POS             PIC S9(02) USAGE IS COMP.
014100     05  WS-LABEL-QUOTE-POS      PIC S9(04) USAGE IS COMP.
014200     05  WS-LABEL-END-POS        PIC S9(04) USAGE IS COMP.
014300     05  WS-SLICE-LEN            PIC S9(04) USAGE IS COMP.
014400     05  FILLER                  PIC X(04) VALUE SPACES.
014500*---------------------------------------------------------------*
014600* RIGHT-TRIM WORK AREAS -- STAND IN FOR THE LIBRARY TRIM/LENGTH
014700* FUNCTIONS THIS SHOP'S COMPILER DOES NOT CARRY.  THE "-SOURCE"
014800* AREA COVERS VARIABLE NAMES AND LABELS; THE "-BIG" AREA COVERS
014900* A SLICED DATA-LINE COLUMN, WHICH CAN RUN THE FULL RECORD WIDTH.
015000*---------------------------------------------------------------*
015100 01  WS-RTRIM-WORK.
015200     05  WS-RTRIM-SOURCE         PIC X(60).
015300     05  WS-RTRIM-LEN            PIC S9(04) USAGE IS COMP.
015400 01  WS-RTRIM-BIG-WORK.
015500     05  WS-RTRIM-BIG-SOURCE     PIC X(9999).
015600     05  WS-RTRIM-BIG-LEN        PIC S9(04) USAGE IS COMP.
015700*---------------------------------------------------------------*
015800* BASE-NAME LABEL TABLE -- FIRST LABEL SEEN FOR A GIVEN BASE
015900* VARIABLE NAME WINS; IT IS WHAT DUPLICATE-SUFFIXED COLUMNS
016000* LOOK THEMSELVES UP UNDER WHEN THE LABEL ROW IS BUILT.
016100*---------------------------------------------------------------*
016200 01  WS-LABEL-TABLE-CONTROL.
016300     05  WS-LABEL-TABLE-SIZE     PIC 9(04) USAGE IS COMP
016400                                  VALUE ZERO.
016500     05  FILLER                  PIC X(04) VALUE SPACES.
016600 01  WS-LABEL-TABLE.
016700     05  WS-LABEL-ENTRY OCCURS 1 TO 2000 TIMES
016800             DEPENDING ON WS-LABEL-TABLE-SIZE
016900             INDEXED BY WS-LBL-IDX.
017000         10  WS-LBL-BASE-NAME    PIC X(16).
017100         10  WS-LBL-TEXT         PIC X(60).
017200*---------------------------------------------------------------*
017300* NAME-FREQUENCY TABLE -- HOW MANY TIMES EACH RAW VAR NAME
017400* TURNED UP ACROSS ALL INPUT-STYLE LINES, AND HOW MANY TIMES
017500* WE HAVE EMITTED IT SO FAR, SO WE CAN SUFFIX IN ORDER.
017600*---------------------------------------------------------------*
017700 01  WS-FREQ-TABLE-CONTROL.
017800     05  WS-FREQ-TABLE-SIZE      PIC 9(04) USAGE IS COMP
017900                                  VALUE ZERO.
018000     05  FILLER                  PIC X(04) VALUE SPACES.
018100 01  WS-FREQ-TABLE.
018200     05  WS-FREQ-ENTRY OCCURS 1 TO 2000 TIMES
018300             DEPENDING ON WS-FREQ-TABLE-SIZE
018400             INDEXED BY WS-FRQ-IDX.
018500         10  WS-FRQ-NAME         PIC X(16).
018600         10  WS-FRQ-TOTAL        PIC 9(04) USAGE IS COMP.
018700         10  WS-FRQ-EMITTED      PIC 9(04) USAGE IS COMP.
018800*---------------------------------------------------------------*
018900 01  WS-COUNTERS.
019000     05  WS-RECORD-COUNT         PIC 9(07) USAGE IS COMP
019100                                  VALUE ZERO.
019200     05  WS-COLUMN-COUNT         PIC 9(04) USAGE IS COMP
019300                                  VALUE ZERO.
019400     05  WS-SORTED-COUNT         PIC 9(04) USAGE IS COMP
019500                                  VALUE ZERO.
019600     05  WS-SUB                  PIC 9(04) USAGE IS COMP.
019700     05  FILLER                  PIC X(04) VALUE SPACES.
019800*===============================================================*
019900 PROCEDURE DIVISION.
020000*---------------------------------------------------------------*
020100 0000-MAIN-PROCESSING.
020200*---------------------------------------------------------------*
020300     PERFORM 1000-OPEN-LAYOUT-AND-BUILD-TABLE.
020400     IF LAY-TABLE-SIZE = ZERO
020500         DISPLAY '[ERROR] NO VAR/START-END PAIRS FOUND IN LAYOUT'
020600         GO TO 9990-ABEND.
020700     PERFORM 1900-SUFFIX-DUPLICATE-NAMES.
020800     PERFORM 1950-SORT-LAYOUT-TABLE-BY-START-COL.
020900     PERFORM 2000-OPEN-DATA-AND-OUT-FILES.
021000     PERFORM 2100-SKIP-TO-FIRST-NONBLANK-LINE.
021100     IF DATA-EOF
021200         DISPLAY '[WARN] NO DATA LINES TO CONVERT'
021300     ELSE
021400         PERFORM 2200-VALIDATE-FIRST-LINE-LENGTH.
021500         PERFORM 3000-WRITE-HEADER-RECORD.
021600         PERFORM 3100-WRITE-LABEL-RECORD.
021700         PERFORM 4000-SLICE-AND-WRITE-LINE
021800             UNTIL DATA-EOF.
021900     END-IF.
022000     PERFORM 8000-CLOSE-FILES.
022100     PERFORM 9900-REPORT-COUNTS.
022200     GOBACK.
022300*---------------------------------------------------------------*
022400 1000-OPEN-LAYOUT-AND-BUILD-TABLE.
022500*---------------------------------------------------------------*
022600     OPEN INPUT LAYOUT-DEF-FILE.
022700     IF NOT LAYDEF-OK
022800         DISPLAY '[ERROR] CANNOT OPEN LAYOUT-DEF-FILE, STATUS ',
022900                 LAYDEF-STATUS
023000         GO TO 9990-ABEND.
023100     PERFORM 1100-READ-LAYOUT-LINE.
023200     PERFORM 1200-PARSE-LAYOUT-LINE
023300         UNTIL LAYDEF-EOF.
023400     CLOSE LAYOUT-DEF-FILE.
023500*---------------------------------------------------------------*
023600 1100-READ-LAYOUT-LINE.
023700*---------------------------------------------------------------*
023800     READ LAYOUT-DEF-FILE
023900         AT END
024000             SET LAYDEF-EOF TO TRUE
024100     END-READ.
024200*---------------------------------------------------------------*
024300 1200-PARSE-LAYOUT-LINE.
024400*---------------------------------------------------------------*
024500     IF WS-LAY-LINE NOT = SPACES
024600         PERFORM 1210-TOKENIZE-LAY-LINE
024700         PERFORM 1220-CLASSIFY-AND-STORE-LINE
024800     END-IF.
024900     PERFORM 1100-READ-LAYOUT-LINE.
025000*---------------------------------------------------------------*
025100 1210-TOKENIZE-LAY-LINE.
025200*---------------------------------------------------------------*
025300     MOVE ZERO TO WS-TOKEN-COUNT.
025400     MOVE 1    TO WS-TOKEN-PTR.
025500     PERFORM 1215-NEXT-TOKEN
025600         UNTIL WS-TOKEN-PTR > WS-LAY-LINE-LEN
025700            OR WS-TOKEN-COUNT = 40.
025800*---------------------------------------------------------------*
025900 1215-NEXT-TOKEN.
026000*---------------------------------------------------------------*
026100     ADD 1 TO WS-TOKEN-COUNT.
026200     UNSTRING WS-LAY-LINE (1:WS-LAY-LINE-LEN)
026300         DELIMITED BY ALL SPACE
026400         INTO WS-TOKEN (WS-TOKEN-COUNT)
026500         WITH POINTER WS-TOKEN-PTR
026600     END-UNSTRING.
026700     IF WS-TOKEN (WS-TOKEN-COUNT) = SPACES
026800         SUBTRACT 1 FROM WS-TOKEN-COUNT
026900     END-IF.
027000*---------------------------------------------------------------*
027100 1220-CLASSIFY-AND-STORE-LINE.
027200*---------------------------------------------------------------*
027300*    A "LABEL" STATEMENT LOOKS LIKE:  VARNAME LABEL="TEXT ..."
027400*    AN "INPUT" STATEMENT IS ONE OR MORE  VARNAME START-END
027500*    PAIRS ON THE SAME LINE.
027600*---------------------------------------------------------------*
027700     IF WS-TOKEN-COUNT >= 2
027800        AND WS-TOKEN (2) (1:6) = 'LABEL='
027900         PERFORM 1230-STORE-LABEL-STATEMENT
028000     ELSE
028100         PERFORM 1240-STORE-INPUT-PAIRS
028200     END-IF.
028300*---------------------------------------------------------------*
028400 1230-STORE-LABEL-STATEMENT.
028500*---------------------------------------------------------------*
028600     MOVE SPACES TO WS-LBL-BASE-NAME (WS-LABEL-TABLE-SIZE + 1).
028700     MOVE SPACES TO WS-LBL-TEXT (WS-LABEL-TABLE-SIZE + 1).
028800     INSPECT WS-LAY-LINE TALLYING WS-LABEL-QUOTE-POS
028900         FOR CHARACTERS BEFORE INITIAL '"'.
029000     ADD 2 TO WS-LABEL-QUOTE-POS.
029100     MOVE WS-LAY-LINE (WS-LABEL-QUOTE-POS:) TO WS-LBL-TEXT
029200                                  (WS-LABEL-TABLE-SIZE + 1).
029300     INSPECT WS-LBL-TEXT (WS-LABEL-TABLE-SIZE + 1)
029400         TALLYING WS-LABEL-END-POS
029500         FOR CHARACTERS BEFORE INITIAL '"'.
029600     MOVE SPACES TO WS-LBL-TEXT (WS-LABEL-TABLE-SIZE + 1)
029700             (WS-LABEL-END-POS + 1:).
029800     PERFORM 1235-FIND-OR-ADD-LABEL-NAME.
029900*---------------------------------------------------------------*
030000 1235-FIND-OR-ADD-LABEL-NAME.
030100*---------------------------------------------------------------*
030200     SET WS-LBL-IDX TO 1.
030300     SEARCH WS-LABEL-ENTRY
030400         AT END
030500             ADD 1 TO WS-LABEL-TABLE-SIZE
030600             MOVE WS-TOKEN (1) TO
030700                 WS-LBL-BASE-NAME (WS-LABEL-TABLE-SIZE)
030800             MOVE WS-LBL-TEXT (WS-LABEL-TABLE-SIZE + 1)
030900                 TO WS-LBL-TEXT (WS-LABEL-TABLE-SIZE)
031000         WHEN WS-LBL-BASE-NAME (WS-LBL-IDX) = WS-TOKEN (1)
031100             CONTINUE
031200     END-SEARCH.
031300*---------------------------------------------------------------*
031400 1240-STORE-INPUT-PAIRS.
031500*---------------------------------------------------------------*
031600     MOVE 1 TO WS-SUB.
031700     PERFORM 1245-STORE-ONE-PAIR
031800         UNTIL WS-SUB >= WS-TOKEN-COUNT.
031900*---------------------------------------------------------------*
032000 1245-STORE-ONE-PAIR.
032100*---------------------------------------------------------------*
032200     MOVE ZERO TO WS-DASH-POS.
032300     INSPECT WS-TOKEN (WS-SUB + 1) TALLYING WS-DASH-POS
032400         FOR CHARACTERS BEFORE INITIAL '-'.
032500     IF WS-TOKEN (WS-SUB) (1:1) ALPHABETIC-UPPER
032600        AND WS-DASH-POS > 0
032700        AND WS-DASH-POS < 4
032800        AND WS-TOKEN (WS-SUB + 1) (WS-DASH-POS + 1:1)
032900         NUMERIC-TOKEN
033000         UNSTRING WS-TOKEN (WS-SUB + 1) DELIMITED BY '-'
033100             INTO WS-RANGE-START-X, WS-RANGE-END-X
033200         END-UNSTRING
033300         ADD 1 TO LAY-TABLE-SIZE
033400         MOVE WS-TOKEN (WS-SUB)   TO LAY-VAR-NAME (LAY-TABLE-SIZE)
033500         MOVE WS-TOKEN (WS-SUB)   TO
033600             LAY-VAR-BASE-NAME (LAY-TABLE-SIZE)
033700         MOVE WS-RANGE-START-N    TO
033800             LAY-START-COL (LAY-TABLE-SIZE)
033900         MOVE WS-RANGE-END-N      TO
034000             LAY-END-COL (LAY-TABLE-SIZE)
034100         IF LAY-END-COL (LAY-TABLE-SIZE) > LAY-MAX-END-COL
034200             MOVE LAY-END-COL (LAY-TABLE-SIZE) TO LAY-MAX-END-COL
034300         END-IF
034400         ADD 2 TO WS-SUB
034500     ELSE
034600         ADD 1 TO WS-SUB
034700     END-IF.
034800*---------------------------------------------------------------*
034900 1900-SUFFIX-DUPLICATE-NAMES.
035000*---------------------------------------------------------------*
035100*    COUNT HOW MANY TIMES EACH RAW NAME APPEARS, THEN WALK THE
035200*    TABLE AGAIN IN ORIGINAL ORDER APPENDING "_1", "_2", ... TO
035300*    EVERY OCCURRENCE OF A NAME THAT APPEARS MORE THAN ONCE.
035400*---------------------------------------------------------------*
035500     MOVE ZERO TO WS-FREQ-TABLE-SIZE.
035600     SET LAY-IDX TO 1.
035700     PERFORM 1910-TALLY-ONE-NAME
035800         VARYING LAY-IDX FROM 1 BY 1
035900         UNTIL LAY-IDX > LAY-TABLE-SIZE.
036000     SET LAY-IDX TO 1.
036100     PERFORM 1920-APPLY-ONE-SUFFIX
036200         VARYING LAY-IDX FROM 1 BY 1
036300         UNTIL LAY-IDX > LAY-TABLE-SIZE.
036400*---------------------------------------------------------------*
036500 1910-TALLY-ONE-NAME.
036600*---------------------------------------------------------------*
036700     SET WS-FRQ-IDX TO 1.
036800     SEARCH WS-FREQ-ENTRY
036900         AT END
037000             ADD 1 TO WS-FREQ-TABLE-SIZE
037100             MOVE LAY-VAR-NAME (LAY-IDX) TO
037200                 WS-FRQ-NAME (WS-FREQ-TABLE-SIZE)
037300             MOVE 1 TO WS-FRQ-TOTAL (WS-FREQ-TABLE-SIZE)
037400             MOVE 0 TO WS-FRQ-EMITTED (WS-FREQ-TABLE-SIZE)
037500         WHEN WS-FRQ-NAME (WS-FRQ-IDX) = LAY-VAR-NAME (LAY-IDX)
037600             ADD 1 TO WS-FRQ-TOTAL (WS-FRQ-IDX)
037700     END-SEARCH.
037800*---------------------------------------------------------------*
037900 1920-APPLY-ONE-SUFFIX.
038000*---------------------------------------------------------------*
038100     SET WS-FRQ-IDX TO 1.
038200     SEARCH WS-FREQ-ENTRY
038300         WHEN WS-FRQ-NAME (WS-FRQ-IDX) = LAY-VAR-NAME (LAY-IDX)
038400             IF WS-FRQ-TOTAL (WS-FRQ-IDX) > 1
038500                 ADD 1 TO WS-FRQ-EMITTED (WS-FRQ-IDX)
038600                 STRING LAY-VAR-BASE-NAME (LAY-IDX) DELIMITED
038700                         BY SPACE
038800                     '_' DELIMITED BY SIZE
038900                     WS-FRQ-EMITTED (WS-FRQ-IDX) DELIMITED BY
039000                         SIZE
039100                     INTO LAY-VAR-NAME (LAY-IDX)
039200             END-IF
039300     END-SEARCH.
039400*---------------------------------------------------------------*
039500 1950-SORT-LAYOUT-TABLE-BY-START-COL.
039600*---------------------------------------------------------------*
039700     SORT LAY-SORT-FILE
039800         ASCENDING KEY LSR-START-COL
039900         INPUT PROCEDURE  IS 1960-RELEASE-LAYOUT-ENTRIES
040000         OUTPUT PROCEDURE IS 1970-RETURN-SORTED-ENTRIES.
040100*---------------------------------------------------------------*
040200 1960-RELEASE-LAYOUT-ENTRIES.
040300*---------------------------------------------------------------*
040400     SET LAY-IDX TO 1.
040500     PERFORM 1965-RELEASE-ONE-ENTRY
040600         VARYING LAY-IDX FROM 1 BY 1
040700         UNTIL LAY-IDX > LAY-TABLE-SIZE.
040800*---------------------------------------------------------------*
040900 1965-RELEASE-ONE-ENTRY.
041000*---------------------------------------------------------------*
041100     MOVE LAY-START-COL (LAY-IDX) TO LSR-START-COL.
041200     MOVE LAY-VAR-NAME  (LAY-IDX) TO LSR-VAR-NAME.
041300     MOVE LAY-END-COL   (LAY-IDX) TO LSR-END-COL.
041400     PERFORM 1966-LOOKUP-LABEL-FOR-RELEASE.
041500     MOVE LSR-LABEL-WORK          TO LSR-LABEL.
041600     RELEASE LAY-SORT-RECORD.
041700*---------------------------------------------------------------*
041800 1966-LOOKUP-LABEL-FOR-RELEASE.
041900*---------------------------------------------------------------*
042000     MOVE SPACES TO LSR-LABEL-WORK.
042100     SET WS-LBL-IDX TO 1.
042200     SEARCH WS-LABEL-ENTRY
042300         AT END
042400             CONTINUE
042500         WHEN WS-LBL-BASE-NAME (WS-LBL-IDX) =
042600                 LAY-VAR-BASE-NAME (LAY-IDX)
042700             MOVE WS-LBL-TEXT (WS-LBL-IDX) TO LSR-LABEL-WORK
042800     END-SEARCH.
042900*---------------------------------------------------------------*
043000 1970-RETURN-SORTED-ENTRIES.
043100*---------------------------------------------------------------*
043200     MOVE ZERO TO WS-SORTED-COUNT.
043300     PERFORM 1975-RETURN-ONE-ENTRY
043400         UNTIL SORT-RETURN-EOF.
043500     MOVE WS-SORTED-COUNT TO LAY-TABLE-SIZE.
043600*---------------------------------------------------------------*
043700     GO TO 1970-EXIT.
043800 1975-RETURN-ONE-ENTRY.
043900*---------------------------------------------------------------*
044000     RETURN LAY-SORT-FILE
044100         AT END
044200             SET SORT-RETURN-EOF TO TRUE
044300         NOT AT END
044400             ADD 1 TO WS-SORTED-COUNT
044500             MOVE LSR-START-COL TO LAY-START-COL (WS-SORTED-COUNT)
044600             MOVE LSR-VAR-NAME  TO LAY-VAR-NAME  (WS-SORTED-COUNT)
044700             MOVE LSR-END-COL   TO LAY-END-COL   (WS-SORTED-COUNT)
044800             MOVE LSR-LABEL     TO LAY-LABEL     (WS-SORTED-COUNT)
044900     END-READ.
045000 1970-EXIT.
045100     EXIT.
045200*---------------------------------------------------------------*
045300 2000-OPEN-DATA-AND-OUT-FILES.
045400*---------------------------------------------------------------*
045500     OPEN INPUT  DATA-IN-FILE.
045600     OPEN OUTPUT DELIM-OUT-FILE.
045700     IF NOT RAWDATA-OK
045800         DISPLAY '[ERROR] CANNOT OPEN DATA-IN-FILE, STATUS ',
045900                 RAWDATA-STATUS
046000         GO TO 9990-ABEND.
046100*---------------------------------------------------------------*
046200 2100-SKIP-TO-FIRST-NONBLANK-LINE.
046300*---------------------------------------------------------------*
046400     PERFORM 2110-READ-DATA-LINE.
046500     PERFORM 2110-READ-DATA-LINE
046600         UNTIL DATA-EOF
046700            OR WS-DATA-LINE NOT = SPACES.
046800*---------------------------------------------------------------*
046900 2110-READ-DATA-LINE.
047000*---------------------------------------------------------------*
047100     READ DATA-IN-FILE
047200         AT END
047300             SET DATA-EOF TO TRUE
047400     END-READ.
047500*---------------------------------------------------------------*
047600 2200-VALIDATE-FIRST-LINE-LENGTH.
047700*---------------------------------------------------------------*
047800     IF WS-DATA-LINE-LEN < LAY-MAX-END-COL
047900         DISPLAY '[ERROR] FIRST DATA LINE TOO SHORT: ',
048000                 WS-DATA-LINE-LEN, ' < ', LAY-MAX-END-COL
048100         GO TO 9990-ABEND.
048200*---------------------------------------------------------------*
048300 3000-WRITE-HEADER-RECORD.
048400*---------------------------------------------------------------*
048500     MOVE SPACES TO WS-OUT-LINE.
048600     MOVE LAY-VAR-NAME (1) TO WS-OUT-LINE.
048700     MOVE LAY-VAR-NAME (1) TO WS-RTRIM-SOURCE.
048800     PERFORM 9950-CALC-RTRIM-LEN.
048900     MOVE WS-RTRIM-LEN TO WS-OUT-LINE-LEN.
049000     MOVE 2 TO LAY-IDX.
049100     PERFORM 3010-APPEND-ONE-NAME
049200         VARYING LAY-IDX FROM 2 BY 1
049300         UNTIL LAY-IDX > LAY-TABLE-SIZE.
049400     WRITE WS-OUT-LINE.
049500     ADD 1 TO WS-RECORD-COUNT.
049600     MOVE LAY-TABLE-SIZE TO WS-COLUMN-COUNT.
049700*---------------------------------------------------------------*
049800 3010-APPEND-ONE-NAME.
049900*---------------------------------------------------------------*
050000     MOVE LAY-VAR-NAME (LAY-IDX) TO WS-RTRIM-SOURCE.
050100     PERFORM 9950-CALC-RTRIM-LEN.
050200     STRING WS-OUT-LINE (1:WS-OUT-LINE-LEN) DELIMITED BY SIZE
050300            ','                             DELIMITED BY SIZE
050400            LAY-VAR-NAME (LAY-IDX) (1:WS-RTRIM-LEN)
050500                                             DELIMITED BY SIZE
050600         INTO WS-OUT-LINE
050700         WITH POINTER WS-OUT-LINE-LEN
050800     END-STRING.
050900     SUBTRACT 1 FROM WS-OUT-LINE-LEN.
051000*---------------------------------------------------------------*
051100 3100-WRITE-LABEL-RECORD.
051200*---------------------------------------------------------------*
051300     MOVE SPACES TO WS-OUT-LINE.
051400     PERFORM 3110-BUILD-ONE-LABEL-FIELD
051500         VARYING LAY-IDX FROM 1 BY 1
051600         UNTIL LAY-IDX > LAY-TABLE-SIZE.
051700     WRITE WS-OUT-LINE.
051800     ADD 1 TO WS-RECORD-COUNT.
051900*---------------------------------------------------------------*
052000 3110-BUILD-ONE-LABEL-FIELD.
052100*---------------------------------------------------------------*
052200     MOVE LAY-LABEL (LAY-IDX) TO WS-RTRIM-SOURCE.
052300     PERFORM 9950-CALC-RTRIM-LEN.
052400     IF LAY-IDX = 1
052500         STRING '"' DELIMITED BY SIZE
052600                LAY-LABEL (LAY-IDX) (1:WS-RTRIM-LEN)
052700                               DELIMITED BY SIZE
052800                '"' DELIMITED BY SIZE
052900             INTO WS-OUT-LINE
053000             WITH POINTER WS-OUT-LINE-LEN
053100         END-STRING
053200         SUBTRACT 1 FROM WS-OUT-LINE-LEN
053300     ELSE
053400         STRING WS-OUT-LINE (1:WS-OUT-LINE-LEN) DELIMITED BY
053500                     SIZE
053600                ',"' DELIMITED BY SIZE
053700                LAY-LABEL (LAY-IDX) (1:WS-RTRIM-LEN)
053800                               DELIMITED BY SIZE
053900                '"' DELIMITED BY SIZE
054000             INTO WS-OUT-LINE
054100             WITH POINTER WS-OUT-LINE-LEN
054200         END-STRING
054300         SUBTRACT 1 FROM WS-OUT-LINE-LEN
054400     END-IF.
054500*---------------------------------------------------------------*
054600 4000-SLICE-AND-WRITE-LINE.
054700*---------------------------------------------------------------*
054800     MOVE SPACES TO WS-OUT-LINE.
054900     MOVE 1 TO WS-OUT-LINE-LEN.
055000     PERFORM 4100-APPEND-ONE-SLICE
055100         VARYING LAY-IDX FROM 1 BY 1
055200         UNTIL LAY-IDX > LAY-TABLE-SIZE.
055300     WRITE WS-OUT-LINE.
055400     ADD 1 TO WS-RECORD-COUNT.
055500     PERFORM 2110-READ-DATA-LINE.
055600*---------------------------------------------------------------*
055700 4100-APPEND-ONE-SLICE.
055800*---------------------------------------------------------------*
055900     COMPUTE WS-SLICE-LEN =
056000         LAY-END-COL (LAY-IDX) - LAY-START-COL (LAY-IDX) + 1.
056100     MOVE WS-DATA-LINE (LAY-START-COL (LAY-IDX):WS-SLICE-LEN)
056200         TO WS-RTRIM-BIG-SOURCE.
056300     PERFORM 9955-CALC-RTRIM-BIG-LEN.
056400     IF LAY-IDX = 1
056500         IF WS-RTRIM-BIG-LEN > 0
056600             STRING WS-DATA-LINE (LAY-START-COL (LAY-IDX):
056700                                  WS-RTRIM-BIG-LEN)
056800                                      DELIMITED BY SIZE
056900                 INTO WS-OUT-LINE
057000                 WITH POINTER WS-OUT-LINE-LEN
057100             END-STRING
057200         END-IF
057300     ELSE
057400         IF WS-RTRIM-BIG-LEN > 0
057500             STRING ',' DELIMITED BY SIZE
057600                    WS-DATA-LINE (LAY-START-COL (LAY-IDX):
057700                                  WS-RTRIM-BIG-LEN)
057800                                      DELIMITED BY SIZE
057900                 INTO WS-OUT-LINE
058000                 WITH POINTER WS-OUT-LINE-LEN
058100             END-STRING
058200         ELSE
058300             STRING ',' DELIMITED BY SIZE
058400                 INTO WS-OUT-LINE
058500                 WITH POINTER WS-OUT-LINE-LEN
058600             END-STRING
058700         END-IF
058800     END-IF.
058900     SUBTRACT 1 FROM WS-OUT-LINE-LEN.
059000*---------------------------------------------------------------*
059100 8000-CLOSE-FILES.
059200*---------------------------------------------------------------*
059300     CLOSE DATA-IN-FILE.
059400     CLOSE DELIM-OUT-FILE.
059500*---------------------------------------------------------------*
059600 9900-REPORT-COUNTS.
059700*---------------------------------------------------------------*
059800     DISPLAY '[OK] WROTE DELIMOUT (' WS-RECORD-COUNT ' ROWS, '
059900             WS-COLUMN-COUNT ' COLUMNS)'.
060000*---------------------------------------------------------------*
060100* RETURNS, IN WS-RTRIM-LEN, THE LENGTH OF WS-RTRIM-SOURCE WITH
060200* TRAILING BLANKS DROPPED.  CALLER LOADS WS-RTRIM-SOURCE FIRST.
060300*---------------------------------------------------------------*
060400 9950-CALC-RTRIM-LEN.
060500*---------------------------------------------------------------*
060600     MOVE 60 TO WS-RTRIM-LEN.
060700     PERFORM 9951-BACK-UP-ONE-COLUMN
060800         UNTIL WS-RTRIM-LEN = 0
060900            OR WS-RTRIM-SOURCE (WS-RTRIM-LEN:1) NOT = SPACE.
061000*---------------------------------------------------------------*
061100 9951-BACK-UP-ONE-COLUMN.
061200*---------------------------------------------------------------*
061300     SUBTRACT 1 FROM WS-RTRIM-LEN.
061400*---------------------------------------------------------------*
061500* SAME IDEA AS 9950, SIZED FOR A FULL DATA-LINE COLUMN SLICE
061600* RATHER THAN A 60-BYTE NAME OR LABEL FIELD.
061700*---------------------------------------------------------------*
061800 9955-CALC-RTRIM-BIG-LEN.
061900*---------------------------------------------------------------*
062000     MOVE 9999 TO WS-RTRIM-BIG-LEN.
062100     PERFORM 9956-BACK-UP-ONE-BIG-COLUMN
062200         UNTIL WS-RTRIM-BIG-LEN = 0
062300         OR WS-RTRIM-BIG-SOURCE (WS-RTRIM-BIG-LEN:1) NOT = SPACE.
062400*---------------------------------------------------------------*
062500 9956-BACK-UP-ONE-BIG-COLUMN.
062600*---------------------------------------------------------------*
062700     SUBTRACT 1 FROM WS-RTRIM-BIG-LEN.
062800*---------------------------------------------------------------*
062900 9990-ABEND.
063000*---------------------------------------------------------------*
063100     MOVE 16 TO RETURN-CODE.
063200     GOBACK.
